000100*---------------------------------------------------------------*
000200*  GRPTBL   -- GROUP/VWAP LINKAGE PARAMETER BLOCK                *
000300*  MKTGRP BUILDS GRV-MEMBER-TABLE FOR A GROUP AND CALLS GRPVWAP; *
000400*  GRPVWAP FILLS IN GRV-AVG-TABLE AND HANDS THE GROUP BACK.      *
000500*  SAME OCCURS-DEPENDING-ON-A-COUNT SHAPE USED ELSEWHERE IN THIS *
000600*  SUITE FOR CALL LINKAGE BLOCKS.                                *
000700*---------------------------------------------------------------*
000800 01  GRV-MEMBER-COUNT                PIC S9(4) COMP.
000900 01  GRV-MEMBER-TABLE.
001000     02  GRV-MEMBER-ID OCCURS 1 TO 8 TIMES
001100       DEPENDING ON GRV-MEMBER-COUNT
001200       INDEXED BY GRV-MEM-IDX
001300                                PIC X(12).
001400 01  GRV-AVG-COUNT                   PIC S9(4) COMP.
001500 01  GRV-AVG-TABLE.
001600     02  GRV-AVG OCCURS 1 TO 4 TIMES
001700       DEPENDING ON GRV-AVG-COUNT
001800       INDEXED BY GRV-AVG-IDX.
001900   05  GRV-AVG-LABEL            PIC X(12).
002000   05  GRV-AVG-PROB             PIC 9V9(4).
002100*---------------------------------------------------------------*
