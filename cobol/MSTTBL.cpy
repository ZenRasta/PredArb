000100*---------------------------------------------------------------*
000200*  MSTTBL   -- IN-MEMORY MARKET MASTER TABLE                     *
000300*  MKTGRP LOADS THE WHOLE MASTER HERE TO SCAN CANDIDATES; OPPSCAN*
000400*  LOADS IT HERE TO RESOLVE A GROUP'S MEMBER TITLES/LIQUIDITY.   *
000500*  SAME SHAPE AS MARKET-MASTER-RECORD (MSTREC).  TABLE POSITION  *
000600*  IS RECENCY -- PMKTFEED/LMKTFEED RE-HOME A ROW TO THE END OF   *
000700*  THE TABLE EVERY TIME IT IS TOUCHED, INSERT OR UPDATE, SO      *
000800*  MKTGRP CAN WALK SEEDS MOST-RECENTLY-TOUCHED FIRST JUST BY     *
000900*  SCANNING THE TABLE BACK TO FRONT.                             *
001000*---------------------------------------------------------------*
001100 01  MARKET-TABLE-SIZE               PIC S9(4) COMP.
001200 01  MARKET-TABLE-INDEX              PIC S9(4) COMP.
001300 01  MARKET-TABLE.
001400     02  TBL-MARKET OCCURS 1 TO 999 TIMES
001500             DEPENDING ON MARKET-TABLE-SIZE
001600             INDEXED BY MT-IDX.
001700         05  TBL-MKT-SEQ-NO           PIC 9(05).
001800         05  TBL-MKT-ID               PIC X(12).
001900         05  TBL-MKT-VENUE            PIC X(10).
002000         05  TBL-MKT-EVENT-ID         PIC X(12).
002100         05  TBL-MKT-TITLE            PIC X(60).
002200         05  TBL-MKT-DESC             PIC X(60).
002300         05  TBL-MKT-END-DATE         PIC 9(08).
002400         05  TBL-MKT-STATUS           PIC X(10).
002500         05  TBL-MKT-VOLUME-USD       PIC 9(09)V99.
002600         05  TBL-MKT-LIQUIDITY-USD    PIC 9(09)V99.
002700         05  TBL-MKT-OUTCOME-COUNT    PIC 9(02).
002800         05  TBL-MKT-OUTCOME OCCURS 4 TIMES.
002900             10  TBL-MKT-OUT-ID       PIC X(08).
003000             10  TBL-MKT-OUT-LABEL    PIC X(12).
003100*---------------------------------------------------------------*
