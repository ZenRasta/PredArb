000100*---------------------------------------------------------------*
000200*  OVRREC   -- MANUAL GROUPING OVERRIDE RECORD LAYOUT            *
000300*  SMALL, HAND-MAINTAINED FILE -- ANALYST-KEYED INCLUDE/EXCLUDE. *
000400*---------------------------------------------------------------*
000500 01  OVERRIDE-RECORD.
000600     05  OV-MARKET-ID                PIC X(12).
000700     05  OV-ACTION                   PIC X(08).
000800         88  OV-ACTION-INCLUDE            VALUE 'INCLUDE'.
000900         88  OV-ACTION-EXCLUDE            VALUE 'EXCLUDE'.
001000     05  FILLER                      PIC X(10).
001100*---------------------------------------------------------------*
