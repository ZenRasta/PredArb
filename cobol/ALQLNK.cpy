000100*---------------------------------------------------------------*
000200*  ALQLNK   -- ALERT LOOKUP LINKAGE PARAMETER BLOCK              *
000300*  ALRTQUE PASSES THE CHECKSUM IT IS CHASING; ALRTLKUP HANDS     *
000400*  BACK THE OPPORTUNITY'S CURRENT EV AND A FOUND/NOT-FOUND FLAG. *
000500*---------------------------------------------------------------*
000600 01  AL-LOOKUP-CHECKSUM               PIC X(16).
000700 01  AL-LOOKUP-EV-USD                 PIC S9(07)V99.
000800 01  AL-LOOKUP-FOUND-SW               PIC X(01).
000900     88  AL-LOOKUP-FOUND                    VALUE 'Y'.
001000     88  AL-LOOKUP-NOT-FOUND                VALUE 'N'.
001100*---------------------------------------------------------------*
