000100*---------------------------------------------------------------*
000200*  OPPTBL   -- IN-MEMORY OPPORTUNITY LOOKUP TABLE                *
000300*  ALRTLKUP LOADS OPPFILE HERE ONCE PER RUN AND SEARCHES IT BY   *
000400*  CHECKSUM FOR EACH ALERT ALRTQUE HANDS IT.                     *
000500*---------------------------------------------------------------*
000600 01  OPP-TABLE-SIZE                  PIC S9(4) COMP.
000700 01  OPP-TABLE-INDEX                 PIC S9(4) COMP.
000800 01  OPP-TABLE.
000900     02  TBL-OPP OCCURS 1 TO 9999 TIMES
001000             DEPENDING ON OPP-TABLE-SIZE
001100             INDEXED BY OT-IDX.
001200         05  TBL-OPP-CHECKSUM        PIC X(16).
001300         05  TBL-OPP-EV-USD          PIC S9(07)V99.
001400*---------------------------------------------------------------*
