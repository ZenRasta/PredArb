000100*---------------------------------------------------------------*
000200*  MSTREC   -- MARKET MASTER RECORD LAYOUT                      *
000300*  ONE ROW PER (VENUE, EVENT-ID).  ASSIGNED MM-MARKET-ID AT      *
000400*  FIRST UPSERT (SEE PMKTFEED/LMKTFEED, PARAGRAPH 2200).         *
000500*---------------------------------------------------------------*
000600 01  MARKET-MASTER-RECORD.
000700     05  MM-MARKET-ID                PIC X(12).
000800     05  MM-VENUE-EVENT-KEY.
000900         10  MM-VENUE                PIC X(10).
001000             88  MM-VENUE-POLYMARKET      VALUE 'POLYMARKET'.
001100             88  MM-VENUE-LIMITLESS        VALUE 'LIMITLESS'.
001200         10  MM-EVENT-ID              PIC X(12).
001300     05  MM-TITLE                    PIC X(60).
001400     05  MM-DESC                     PIC X(60).
001500     05  MM-END-DATE                 PIC 9(08).
001600     05  MM-STATUS                   PIC X(10).
001700         88  MM-STATUS-OPEN                VALUE 'OPEN'.
001800         88  MM-STATUS-TRADING             VALUE 'TRADING'.
001900         88  MM-STATUS-RESOLVED            VALUE 'RESOLVED'.
002000     05  MM-VOLUME-USD               PIC 9(09)V99.
002100     05  MM-LIQUIDITY-USD            PIC 9(09)V99.
002200     05  MM-OUTCOME-COUNT            PIC 9(02).
002300     05  MM-OUTCOME OCCURS 4 TIMES INDEXED BY MM-OUT-IDX.
002400         10  MM-OUT-ID               PIC X(08).
002500         10  MM-OUT-LABEL             PIC X(12).
002600     05  FILLER                      PIC X(24).
002700*---------------------------------------------------------------*
