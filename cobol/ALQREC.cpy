000100*---------------------------------------------------------------*
000200*  ALQREC   -- PENDING ALERT QUEUE RECORD LAYOUT                 *
000300*  READ, EVALUATED, AND REWRITTEN IN PLACE BY ALRTQUE/ALRTLKUP.  *
000400*---------------------------------------------------------------*
000500 01  ALERT-QUEUE-RECORD.
000600     05  AL-ALERT-ID                 PIC X(12).
000700     05  AL-USER-ID                  PIC X(12).
000800     05  AL-OPP-CHECKSUM             PIC X(16).
000900     05  AL-STATUS                   PIC X(08).
001000   88  AL-STATUS-PENDING             VALUE 'PENDING'.
001100   88  AL-STATUS-SENT                VALUE 'SENT'.
001200     05  AL-SENT-TS                  PIC 9(10).
001300     05  AL-LAST-VALUE               PIC S9(07)V99.
001400     05  FILLER                      PIC X(13).
001500*---------------------------------------------------------------*
