000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    OPPSCAN
000300* ORIGINAL AUTHOR: S K PATEL
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/08/93 S K PATEL      CREATED - SCANS EACH GROUP FOR DUTCH-
000900*                          BOOK AND MISPRICING ARB SIGNALS FOR
001000*                          THE DESK (WO#411)
001100* 09/24/98 S K PATEL      Y2K: SNAPSHOT AGE NOW COMPUTED FROM A
001200*                          FULL EPOCH SECONDS VALUE, NOT A
001300*                          2-DIGIT-YEAR PACKED FIELD (WO#551)
001400* 04/17/02 T VANCE        ADDED SIZE-DEPENDENT SLIPPAGE AND
001500*                          QUOTE-STALENESS TERMS TO THE
001600*                          EFFECTIVE PRICE CALC -- DESK WAS
001700*                          SEEING PHANTOM ARBS ON THIN OR STALE
001800*                          QUOTES (WO#688)
001900* 11/02/09 T VANCE        DUTCH-BOOK NOW CAPS STAKE SIZE AT THE
002000*                          SMALLER LEG'S FILLABLE AMOUNT INSTEAD
002100*                          OF ALWAYS PRICING AT $500 (WO#829)
002200* 03/14/17 K OYELARAN     ADDED IN-RUN CHECKSUM TABLE TO SKIP
002300*                          DUPLICATE OPPORTUNITIES WHEN THE
002400*                          SAME PAIR RE-QUALIFIES ACROSS
002500*                          ADJACENT GROUPS (WO#1044)
002600* 06/05/22 K OYELARAN     RUN-CONTROL COUNTERS NOW SPLIT DUTCH-
002700*                          BOOK/MISPRICING/DEDUP TOTALS INTO
002800*                          SEPARATE CTLFILE ROWS FOR RUNRPT
002900*                          (WO#1198)
003000* 02/11/25 M A DUBOIS     CHECKSUM WAS BUILT FROM THE FIRST FEW
003100*                          BYTES OF THE GROUP-ID/LEG-MARKET
003200*                          FIELDS, WHICH ARE THE SAME CONSTANT
003300*                          TEXT ON EVERY MK- ID; RUNS WITH MORE
003400*                          THAN ONE DUTCH-BOOK HIT WERE HAVING
003500*                          ALL BUT THE FIRST DEDUPED AWAY.  NOW
003600*                          KEYS OFF THE VARYING TAIL OF THE ID
003700*                          INSTEAD, AND THE DEDUP-SKIPPED COUNT
003800*                          IS SPLIT DUTCH-BOOK/MISPRICING SO THE
003900*                          RUNRPT COLUMNS LINE UP (WO#1211)
004000*---------------------------------------------------------------*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  OPPSCAN.
004300 AUTHOR. S K PATEL.
004400 INSTALLATION. COBOL DEVELOPMENT CENTER.
004500 DATE-WRITTEN. 02/08/93.
004600 DATE-COMPILED.
004700 SECURITY. NON-CONFIDENTIAL.
004800*---------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.
005400     SWITCH-0 IS PGM-TRACE-SWITCH ON STATUS IS TRACE-ON
005500                                  OFF STATUS IS TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT MSTFILE ASSIGN TO MSTFILE
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS IS MSTFILE-STATUS.
006100     SELECT SNPFILE ASSIGN TO SNPFILE
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS IS SNPFILE-STATUS.
006400     SELECT GRPFILE ASSIGN TO GRPFILE
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS IS GRPFILE-STATUS.
006700     SELECT OPPFILE ASSIGN TO OPPFILE
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS IS OPPFILE-STATUS.
007000     SELECT CTLFILE ASSIGN TO CTLFILE
007100       ORGANIZATION IS SEQUENTIAL
007200       FILE STATUS IS CTLFILE-STATUS.
007300*---------------------------------------------------------------*
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  MSTFILE
007700      DATA RECORD IS MARKET-MASTER-RECORD.
007800     COPY MSTREC.
007900 FD  SNPFILE
008000      DATA RECORD IS SNAPSHOT-RECORD.
008100     COPY SNPREC.
008200 FD  GRPFILE
008300      DATA RECORD IS GROUP-RECORD.
008400     COPY GRPREC.
008500 FD  OPPFILE
008600      DATA RECORD IS OPPORTUNITY-RECORD.
008700     COPY OPPREC.
008800 FD  CTLFILE
008900      DATA RECORD IS RUN-CONTROL-RECORD.
009000     COPY CTLREC.
009100*---------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300     COPY MSTTBL.
009400     COPY SNPTBL.
009500     COPY DATEWRK.
009600*---------------------------------------------------------------*
009700 01  WS-SWITCHES-MISC-FIELDS.
009800     05  MSTFILE-STATUS                PIC X(02).
009900         88  MSTFILE-OK                     VALUE '00'.
010000         88  MSTFILE-EOF                    VALUE '10'.
010100     05  SNPFILE-STATUS                PIC X(02).
010200         88  SNPFILE-OK                     VALUE '00'.
010300         88  SNPFILE-EOF                    VALUE '10'.
010400     05  GRPFILE-STATUS                PIC X(02).
010500         88  GRPFILE-OK                     VALUE '00'.
010600         88  GRPFILE-EOF                    VALUE '10'.
010700     05  OPPFILE-STATUS                PIC X(02).
010800         88  OPPFILE-OK                     VALUE '00'.
010900     05  CTLFILE-STATUS                PIC X(02).
011000         88  CTLFILE-OK                     VALUE '00'.
011100     05  WS-FOUND-SW                   PIC X(01).
011200         88  WS-FOUND                       VALUE 'Y'.
011300         88  WS-NOT-FOUND                   VALUE 'N'.
011400     05  WS-FOUND-INDEX                PIC S9(4) COMP.
011500     05  FILLER                        PIC X(01).
011600*---------------------------------------------------------------*
011700 77  WS-RUN-LIMIT                      PIC S9(4) COMP VALUE 500.
011800 77  WS-GROUPS-DONE                    PIC S9(4) COMP.
011900 77  WS-NOW-EPOCH                      PIC 9(10).
012000*---------------------------------------------------------------*
012100 01  CT-COUNTERS.
012200     05  CT-DUTCH-COUNT                PIC 9(09) COMP.
012300     05  CT-MISPRICE-COUNT             PIC 9(09) COMP.
012400     05  CT-DUTCH-DEDUP-SKIPPED        PIC 9(09) COMP.
012500     05  CT-MISPRICE-DEDUP-SKIPPED     PIC 9(09) COMP.
012600     05  CT-DUTCH-EV-TOTAL             PIC S9(09)V99 COMP.
012700     05  CT-MISPRICE-EV-TOTAL          PIC S9(09)V99 COMP.
012800     05  FILLER                        PIC X(01).
012900*---------------------------------------------------------------*
013000*    MEMBER-INDEX TABLE -- FOR THE CURRENT GROUP, THE MASTER-
013100*    TABLE AND SNAPSHOT-TABLE SUBSCRIPT OF EACH MEMBER MARKET
013200*    (ZERO WHEN THE MEMBER HAS NO MASTER ROW OR NO SNAPSHOT).
013300*---------------------------------------------------------------*
013400 01  WS-MEMBER-INDEX-TABLE.
013500     05  WS-MEMBER-MKT-IDX OCCURS 8 TIMES
013600                                      PIC S9(4) COMP.
013700     05  WS-MEMBER-SNP-IDX OCCURS 8 TIMES
013800                                      PIC S9(4) COMP.
013900     05  FILLER                        PIC X(01).
014000 77  WS-MEM-IDX                        PIC S9(4) COMP.
014100*---------------------------------------------------------------*
014200*    DUTCH-BOOK PAIR/ORIENTATION/SIZE SCAN SCRATCH.
014300*---------------------------------------------------------------*
014400 77  WS-PAIR-I                         PIC S9(4) COMP.
014500 77  WS-PAIR-J                         PIC S9(4) COMP.
014600 77  WS-PAIR-J-START                   PIC S9(4) COMP.
014700 77  WS-MKT-I                          PIC S9(4) COMP.
014800 77  WS-MKT-J                          PIC S9(4) COMP.
014900 77  WS-SNP-I                          PIC S9(4) COMP.
015000 77  WS-SNP-J                          PIC S9(4) COMP.
015100 77  WS-CUR-SNP-IDX                    PIC S9(4) COMP.
015200 77  WS-CUR-YES-IDX                    PIC S9(4) COMP.
015300 77  WS-CUR-NO-IDX                     PIC S9(4) COMP.
015400 77  WS-YES-IDX-I                      PIC S9(4) COMP.
015500 77  WS-NO-IDX-I                       PIC S9(4) COMP.
015600 77  WS-YES-IDX-J                      PIC S9(4) COMP.
015700 77  WS-NO-IDX-J                       PIC S9(4) COMP.
015800 77  WS-OUT-SCAN-IDX                   PIC S9(4) COMP.
015900 77  WS-ORIENT                         PIC S9(1) COMP.
016000 77  WS-SIZE-IDX                       PIC S9(4) COMP.
016100 77  WS-LEG1-SNP-IDX                   PIC S9(4) COMP.
016200 77  WS-LEG1-OUT-IDX                   PIC S9(4) COMP.
016300 77  WS-LEG1-MKT-IDX                   PIC S9(4) COMP.
016400 77  WS-LEG2-SNP-IDX                   PIC S9(4) COMP.
016500 77  WS-LEG2-OUT-IDX                   PIC S9(4) COMP.
016600 77  WS-LEG2-MKT-IDX                   PIC S9(4) COMP.
016700 77  WS-LEG1-EFF-PRICE                 PIC 9V9(4) COMP.
016800 77  WS-LEG2-EFF-PRICE                 PIC 9V9(4) COMP.
016900*---------------------------------------------------------------*
017000*    CANDIDATE STAKE SIZE TABLE ($50/$100/$250/$500) -- SEE
017100*    BUSINESS RULES SECTION U5, "SIZE CANDIDATES".
017200*---------------------------------------------------------------*
017300 01  WS-DB-SIZE-TABLE.
017400     05  FILLER                    PIC 9(05)V99 VALUE 00050.00.
017500     05  FILLER                    PIC 9(05)V99 VALUE 00100.00.
017600     05  FILLER                    PIC 9(05)V99 VALUE 00250.00.
017700     05  FILLER                    PIC 9(05)V99 VALUE 00500.00.
017800 01  WS-DB-SIZE REDEFINES WS-DB-SIZE-TABLE
017900                              PIC 9(05)V99 OCCURS 4 TIMES.
018000 77  WS-DB-CAP                         PIC S9(07)V99 COMP.
018100 77  WS-CANDIDATE-SIZE                 PIC S9(07)V99 COMP.
018200 77  WS-DB-COST                        PIC S9(09)V99 COMP.
018300 77  WS-DB-EV                          PIC S9(09)V99 COMP.
018400 77  WS-DB-EDGE-BPS                    PIC S9(05)    COMP.
018500*---------------------------------------------------------------*
018600*    BEST-OF-GROUP DUTCH-BOOK CANDIDATE -- ONLY THE HIGHEST-EV
018700*    (PAIR, ORIENTATION, SIZE) SURVIVES TO BE WRITTEN.
018800*---------------------------------------------------------------*
018900 01  WS-DB-BEST-WORK.
019000     05  WS-DB-FOUND-SW                PIC X(01).
019100         88  WS-DB-FOUND                    VALUE 'Y'.
019200         88  WS-DB-NOT-FOUND                VALUE 'N'.
019300     05  WS-DB-BEST-EV                 PIC S9(09)V99 COMP.
019400     05  WS-DB-BEST-SIZE               PIC S9(07)V99 COMP.
019500     05  FILLER                        PIC X(01).
019600 01  WS-DB-BEST-LEG1.
019700     05  WS-DB-BEST-LEG1-MKT           PIC X(12).
019800     05  WS-DB-BEST-LEG1-LABEL         PIC X(12).
019900     05  WS-DB-BEST-LEG1-PRICE         PIC 9V9(4).
020000     05  FILLER                        PIC X(01).
020100 01  WS-DB-BEST-LEG2.
020200     05  WS-DB-BEST-LEG2-MKT           PIC X(12).
020300     05  WS-DB-BEST-LEG2-LABEL         PIC X(12).
020400     05  WS-DB-BEST-LEG2-PRICE         PIC 9V9(4).
020500     05  FILLER                        PIC X(01).
020600*---------------------------------------------------------------*
020700*    EFFECTIVE-PRICE SCRATCH -- ONE LEG AT A TIME (SEE
020800*    9500-SERIES ROUTINE, PARA 3050).
020900*---------------------------------------------------------------*
021000 77  WS-EFF-IN-PROB                    PIC 9V9(4)    COMP.
021100 77  WS-EFF-IN-TAKER-BPS               PIC 9(04)     COMP.
021200 77  WS-EFF-IN-TS                      PIC 9(10)     COMP.
021300 77  WS-EFF-OUT-PRICE                  PIC 9V9(4)    COMP.
021400 77  WS-T-FRAC                         PIC S9V9(6)   COMP.
021500 77  WS-SLIP                           PIC S9V9(6)   COMP.
021600 77  WS-STALE                          PIC S9(05)V9(6) COMP.
021700 77  WS-AGE-SECONDS                    PIC S9(09)    COMP.
021800*---------------------------------------------------------------*
021900*    MISPRICING SCAN SCRATCH.
022000*---------------------------------------------------------------*
022100 77  WS-MP-SNP-IDX                     PIC S9(4) COMP.
022200 77  WS-MP-DIFF                        PIC S9V9(4) COMP.
022300 77  WS-MP-ABS-DIFF                    PIC S9V9(4) COMP.
022400 77  WS-MP-EDGE-BPS                    PIC S9(05)  COMP.
022500*---------------------------------------------------------------*
022600*    CHECKSUM / IN-RUN DEDUP TABLE -- SEE BUSINESS RULES
022700*    SECTION U5, "CHECKSUM (DEDUP KEY)".
022800*---------------------------------------------------------------*
022900 77  WS-CKSUM-TYPE                     PIC X(01).
023000 77  WS-CKSUM-LEG1                     PIC X(12).
023100 77  WS-CKSUM-LEG2                     PIC X(12).
023200 77  WS-CKSUM-TABLE-SIZE               PIC S9(4) COMP.
023300 01  WS-CKSUM-TABLE.
023400     05  WS-CKSUM-ENTRY OCCURS 1 TO 4000 TIMES
023500             DEPENDING ON WS-CKSUM-TABLE-SIZE
023600             INDEXED BY WCK-IDX         PIC X(16).
023700*---------------------------------------------------------------*
023800*    DEFENSIVE NUMERIC-CHECK REDEFINES -- QUOTES AND GROUP
023900*    AVERAGES THIS PROGRAM READS SHOULD ALREADY BE VALID, BUT AN
024000*    OLD ROW WRITTEN BEFORE VALIDATION WAS ADDED UPSTREAM CAN
024100*    STILL BE SITTING ON ONE OF THESE FILES (WO#551).
024200*---------------------------------------------------------------*
024300 01  WS-PROB-CHECK.
024400     05  WS-PROB-CHECK-NUM             PIC 9V9(4).
024500 01  WS-PROB-CHECK-ALPHA REDEFINES WS-PROB-CHECK
024600                                     PIC X(05).
024700 01  WS-TS-CHECK.
024800     05  WS-TS-CHECK-NUM               PIC 9(10).
024900 01  WS-TS-CHECK-ALPHA REDEFINES WS-TS-CHECK
025000                                     PIC X(10).
025100 01  WS-GRAVG-CHECK.
025200     05  WS-GRAVG-CHECK-NUM            PIC 9V9(4).
025300 01  WS-GRAVG-CHECK-ALPHA REDEFINES WS-GRAVG-CHECK
025400                                     PIC X(05).
025500*---------------------------------------------------------------*
025600 PROCEDURE DIVISION.
025700*---------------------------------------------------------------*
025800 0000-MAIN-ROUTINE.
025900*---------------------------------------------------------------*
026000     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
026100     PERFORM 2000-PROCESS-GROUPS THRU 2000-EXIT.
026200     PERFORM 8000-WRITE-CONTROL-REC THRU 8000-EXIT.
026300     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
026400     GOBACK.
026500*---------------------------------------------------------------*
026600 1000-INITIALIZATION.
026700*---------------------------------------------------------------*
026800     MOVE 0 TO CT-DUTCH-COUNT CT-MISPRICE-COUNT.
026900     MOVE 0 TO CT-DUTCH-DEDUP-SKIPPED CT-MISPRICE-DEDUP-SKIPPED.
027000     MOVE 0 TO CT-DUTCH-EV-TOTAL CT-MISPRICE-EV-TOTAL.
027100     MOVE 0 TO WS-GROUPS-DONE WS-CKSUM-TABLE-SIZE.
027200     MOVE 0 TO MARKET-TABLE-SIZE SNAP-TABLE-SIZE.
027300     OPEN INPUT MSTFILE.
027400     IF MSTFILE-OK
027500         PERFORM 1100-LOAD-MASTER-TABLE THRU 1100-EXIT
027600             UNTIL MSTFILE-EOF
027700     END-IF.
027800     CLOSE MSTFILE.
027900     OPEN INPUT SNPFILE.
028000     IF SNPFILE-OK
028100         PERFORM 1200-LOAD-SNAP-TABLE THRU 1200-EXIT
028200             UNTIL SNPFILE-EOF
028300     END-IF.
028400     CLOSE SNPFILE.
028500     PERFORM 9500-COMPUTE-EPOCH-SECONDS THRU 9500-EXIT.
028600     MOVE WS-EPOCH-SECONDS TO WS-NOW-EPOCH.
028700     OPEN INPUT GRPFILE.
028800     OPEN OUTPUT OPPFILE.
028900     OPEN EXTEND CTLFILE.
029000 1000-EXIT.
029100     EXIT.
029200*---------------------------------------------------------------*
029300 1100-LOAD-MASTER-TABLE.
029400*---------------------------------------------------------------*
029500*    ONLY THE ID AND VENUE ARE NEEDED HERE -- OPPSCAN USES THE
029600*    MASTER SOLELY TO TELL WHETHER TWO MEMBER MARKETS SIT ON
029700*    DIFFERENT VENUES.
029800*---------------------------------------------------------------*
029900     READ MSTFILE
030000         AT END
030100             MOVE '10' TO MSTFILE-STATUS
030200         NOT AT END
030300             ADD 1 TO MARKET-TABLE-SIZE
030400             SET MT-IDX TO MARKET-TABLE-SIZE
030500             MOVE MM-MARKET-ID TO TBL-MKT-ID    (MT-IDX)
030600             MOVE MM-VENUE     TO TBL-MKT-VENUE (MT-IDX)
030700     END-READ.
030800 1100-EXIT.
030900     EXIT.
031000*---------------------------------------------------------------*
031100 1200-LOAD-SNAP-TABLE.
031200*---------------------------------------------------------------*
031300*    KEEP ONLY THE HIGHEST SN-TS ROW PER MARKET -- SAME IDIOM AS
031400*    GRPVWAP PARA 1020, SINCE BOTH PROGRAMS NEED "LATEST QUOTE
031500*    PER MARKET" (SEE SNPTBL HEADER COMMENT).
031600*---------------------------------------------------------------*
031700     READ SNPFILE
031800         AT END
031900             MOVE '10' TO SNPFILE-STATUS
032000         NOT AT END
032100             MOVE SN-TS TO WS-TS-CHECK-NUM
032200             IF WS-TS-CHECK-ALPHA IS NUMERIC
032300                 SET WS-NOT-FOUND TO TRUE
032400                 MOVE 0 TO WS-FOUND-INDEX
032500                 IF SNAP-TABLE-SIZE > 0
032600                     PERFORM 1210-SEARCH-SNAP-TABLE THRU 1210-EXIT
032700                         VARYING ST-IDX FROM 1 BY 1
032800                         UNTIL ST-IDX > SNAP-TABLE-SIZE
032900                 END-IF
033000                 IF WS-FOUND
033100                     IF SN-TS > TBL-SNP-TS (WS-FOUND-INDEX)
033200                         PERFORM 1220-STORE-SNAP-ROW THRU 1220-EXIT
033300                     END-IF
033400                 ELSE
033500                     ADD 1 TO SNAP-TABLE-SIZE
033600                     SET WS-FOUND-INDEX TO SNAP-TABLE-SIZE
033700                     PERFORM 1220-STORE-SNAP-ROW THRU 1220-EXIT
033800                 END-IF
033900             END-IF
034000     END-READ.
034100 1200-EXIT.
034200     EXIT.
034300*---------------------------------------------------------------*
034400 1210-SEARCH-SNAP-TABLE.
034500*---------------------------------------------------------------*
034600     IF TBL-SNP-MARKET-ID (ST-IDX) = SN-MARKET-ID
034700         SET WS-FOUND TO TRUE
034800         SET WS-FOUND-INDEX TO ST-IDX
034900     END-IF.
035000 1210-EXIT.
035100     EXIT.
035200*---------------------------------------------------------------*
035300 1220-STORE-SNAP-ROW.
035400*---------------------------------------------------------------*
035500     MOVE SN-MARKET-ID     TO TBL-SNP-MARKET-ID    (WS-FOUND-INDEX).
035600     MOVE SN-TS            TO TBL-SNP-TS           (WS-FOUND-INDEX).
035700     MOVE SN-TAKER-BPS     TO TBL-SNP-TAKER-BPS    (WS-FOUND-INDEX).
035800     MOVE SN-FILLABLE-USD  TO TBL-SNP-FILLABLE-USD (WS-FOUND-INDEX).
035900     MOVE SN-OUTCOME-COUNT TO
036000                           TBL-SNP-OUTCOME-COUNT (WS-FOUND-INDEX).
036100     MOVE SN-OUT (1) TO TBL-SNP-OUT (WS-FOUND-INDEX 1).
036200     MOVE SN-OUT (2) TO TBL-SNP-OUT (WS-FOUND-INDEX 2).
036300     MOVE SN-OUT (3) TO TBL-SNP-OUT (WS-FOUND-INDEX 3).
036400     MOVE SN-OUT (4) TO TBL-SNP-OUT (WS-FOUND-INDEX 4).
036500 1220-EXIT.
036600     EXIT.
036700*---------------------------------------------------------------*
036800 2000-PROCESS-GROUPS.
036900*---------------------------------------------------------------*
037000     PERFORM 9700-READ-GROUP THRU 9700-EXIT.
037100     PERFORM 2010-PROCESS-ONE-GROUP THRU 2010-EXIT
037200         UNTIL GRPFILE-EOF
037300             OR WS-GROUPS-DONE NOT LESS THAN WS-RUN-LIMIT.
037400 2000-EXIT.
037500     EXIT.
037600*---------------------------------------------------------------*
037700 2010-PROCESS-ONE-GROUP.
037800*---------------------------------------------------------------*
037900     PERFORM 2100-RESOLVE-MEMBERS THRU 2100-EXIT.
038000     PERFORM 3000-SCAN-DUTCH-BOOK THRU 3000-EXIT.
038100     PERFORM 4000-SCAN-MISPRICING THRU 4000-EXIT.
038200     ADD 1 TO WS-GROUPS-DONE.
038300     PERFORM 9700-READ-GROUP THRU 9700-EXIT.
038400 2010-EXIT.
038500     EXIT.
038600*---------------------------------------------------------------*
038700 2100-RESOLVE-MEMBERS.
038800*---------------------------------------------------------------*
038900*    FOR EACH MEMBER OF THE CURRENT GROUP, FIND ITS MASTER-TABLE
039000*    AND SNAPSHOT-TABLE SUBSCRIPT (ZERO IF EITHER IS MISSING).
039100*---------------------------------------------------------------*
039200     IF GR-MEMBER-COUNT > 0
039300         PERFORM 2110-RESOLVE-ONE-MEMBER THRU 2110-EXIT
039400             VARYING WS-MEM-IDX FROM 1 BY 1
039500             UNTIL WS-MEM-IDX > GR-MEMBER-COUNT
039600     END-IF.
039700 2100-EXIT.
039800     EXIT.
039900*---------------------------------------------------------------*
040000 2110-RESOLVE-ONE-MEMBER.
040100*---------------------------------------------------------------*
040200     MOVE 0 TO WS-MEMBER-MKT-IDX (WS-MEM-IDX)
040300               WS-MEMBER-SNP-IDX (WS-MEM-IDX).
040400     IF MARKET-TABLE-SIZE > 0
040500         SET WS-NOT-FOUND TO TRUE
040600         PERFORM 2120-SEARCH-MASTER THRU 2120-EXIT
040700             VARYING MT-IDX FROM 1 BY 1
040800             UNTIL MT-IDX > MARKET-TABLE-SIZE
040900                 OR WS-FOUND
041000     END-IF.
041100     IF SNAP-TABLE-SIZE > 0
041200         SET WS-NOT-FOUND TO TRUE
041300         PERFORM 2130-SEARCH-SNAPSHOT THRU 2130-EXIT
041400             VARYING ST-IDX FROM 1 BY 1
041500             UNTIL ST-IDX > SNAP-TABLE-SIZE
041600                 OR WS-FOUND
041700     END-IF.
041800 2110-EXIT.
041900     EXIT.
042000*---------------------------------------------------------------*
042100 2120-SEARCH-MASTER.
042200*---------------------------------------------------------------*
042300     IF TBL-MKT-ID (MT-IDX) = GR-MEMBER-ID (WS-MEM-IDX)
042400         SET WS-FOUND TO TRUE
042500         MOVE MT-IDX TO WS-MEMBER-MKT-IDX (WS-MEM-IDX)
042600     END-IF.
042700 2120-EXIT.
042800     EXIT.
042900*---------------------------------------------------------------*
043000 2130-SEARCH-SNAPSHOT.
043100*---------------------------------------------------------------*
043200     IF TBL-SNP-MARKET-ID (ST-IDX) = GR-MEMBER-ID (WS-MEM-IDX)
043300         SET WS-FOUND TO TRUE
043400         MOVE ST-IDX TO WS-MEMBER-SNP-IDX (WS-MEM-IDX)
043500     END-IF.
043600 2130-EXIT.
043700     EXIT.
043800*---------------------------------------------------------------*
043900 3000-SCAN-DUTCH-BOOK.
044000*---------------------------------------------------------------*
044100*    BUSINESS RULES SECTION U5, "DUTCH BOOK" -- OVER EVERY PAIR
044200*    OF MEMBER MARKETS ON DIFFERENT VENUES, PRICE THE YES LEG ON
044300*    ONE AND THE NO LEG ON THE OTHER (BOTH ORIENTATIONS) AT EACH
044400*    CANDIDATE SIZE.  ONLY THE BEST (PAIR, ORIENTATION, SIZE) IN
044500*    THE GROUP IS KEPT.
044600*---------------------------------------------------------------*
044700     SET WS-DB-NOT-FOUND TO TRUE.
044800     MOVE 0 TO WS-DB-BEST-EV WS-DB-BEST-SIZE.
044900     IF GR-MEMBER-COUNT > 1
045000         PERFORM 3010-SCAN-PAIR-OUTER THRU 3010-EXIT
045100             VARYING WS-PAIR-I FROM 1 BY 1
045200             UNTIL WS-PAIR-I > GR-MEMBER-COUNT
045300     END-IF.
045400     IF WS-DB-FOUND AND WS-DB-BEST-EV > 0
045500         PERFORM 3900-WRITE-DUTCH-BOOK THRU 3900-EXIT
045600     END-IF.
045700 3000-EXIT.
045800     EXIT.
045900*---------------------------------------------------------------*
046000 3010-SCAN-PAIR-OUTER.
046100*---------------------------------------------------------------*
046200     COMPUTE WS-PAIR-J-START = WS-PAIR-I + 1.
046300     IF WS-PAIR-J-START NOT GREATER THAN GR-MEMBER-COUNT
046400         PERFORM 3020-SCAN-PAIR-INNER THRU 3020-EXIT
046500             VARYING WS-PAIR-J FROM WS-PAIR-J-START BY 1
046600             UNTIL WS-PAIR-J > GR-MEMBER-COUNT
046700     END-IF.
046800 3010-EXIT.
046900     EXIT.
047000*---------------------------------------------------------------*
047100 3020-SCAN-PAIR-INNER.
047200*---------------------------------------------------------------*
047300     MOVE WS-MEMBER-MKT-IDX (WS-PAIR-I) TO WS-MKT-I.
047400     MOVE WS-MEMBER-MKT-IDX (WS-PAIR-J) TO WS-MKT-J.
047500     MOVE WS-MEMBER-SNP-IDX (WS-PAIR-I) TO WS-SNP-I.
047600     MOVE WS-MEMBER-SNP-IDX (WS-PAIR-J) TO WS-SNP-J.
047700     IF WS-MKT-I > 0 AND WS-MKT-J > 0
047800         AND WS-SNP-I > 0 AND WS-SNP-J > 0
047900         AND TBL-MKT-VENUE (WS-MKT-I) NOT = TBL-MKT-VENUE (WS-MKT-J)
048000         MOVE WS-SNP-I TO WS-CUR-SNP-IDX
048100         PERFORM 3030-FIND-YES-NO THRU 3030-EXIT
048200         MOVE WS-CUR-YES-IDX TO WS-YES-IDX-I
048300         MOVE WS-CUR-NO-IDX  TO WS-NO-IDX-I
048400         MOVE WS-SNP-J TO WS-CUR-SNP-IDX
048500         PERFORM 3030-FIND-YES-NO THRU 3030-EXIT
048600         MOVE WS-CUR-YES-IDX TO WS-YES-IDX-J
048700         MOVE WS-CUR-NO-IDX  TO WS-NO-IDX-J
048800         IF WS-YES-IDX-I > 0 AND WS-NO-IDX-I > 0
048900             AND WS-YES-IDX-J > 0 AND WS-NO-IDX-J > 0
049000             PERFORM 3040-TRY-ONE-ORIENTATION THRU 3040-EXIT
049100                 VARYING WS-ORIENT FROM 1 BY 1
049200                 UNTIL WS-ORIENT > 2
049300         END-IF
049400     END-IF.
049500 3020-EXIT.
049600     EXIT.
049700*---------------------------------------------------------------*
049800 3030-FIND-YES-NO.
049900*---------------------------------------------------------------*
050000*    LOCATES THE "YES" AND "NO" OUTCOME SUBSCRIPTS (WS-CUR-SNP-
050100*    IDX INPUT) -- ONLY ACCEPTED WHEN THE QUOTED PROBABILITY IS
050200*    ALSO NUMERIC-VALID.
050300*---------------------------------------------------------------*
050400     MOVE 0 TO WS-CUR-YES-IDX WS-CUR-NO-IDX.
050500     IF TBL-SNP-OUTCOME-COUNT (WS-CUR-SNP-IDX) > 0
050600         PERFORM 3035-CHECK-ONE-OUTCOME THRU 3035-EXIT
050700             VARYING WS-OUT-SCAN-IDX FROM 1 BY 1
050800             UNTIL WS-OUT-SCAN-IDX >
050900                 TBL-SNP-OUTCOME-COUNT (WS-CUR-SNP-IDX)
051000     END-IF.
051100 3030-EXIT.
051200     EXIT.
051300*---------------------------------------------------------------*
051400 3035-CHECK-ONE-OUTCOME.
051500*---------------------------------------------------------------*
051600     IF TBL-SNP-OUT-LABEL (WS-CUR-SNP-IDX WS-OUT-SCAN-IDX) = 'YES'
051700         OR TBL-SNP-OUT-LABEL (WS-CUR-SNP-IDX WS-OUT-SCAN-IDX)
051800             = 'NO'
051900         MOVE TBL-SNP-OUT-PROB (WS-CUR-SNP-IDX WS-OUT-SCAN-IDX)
052000             TO WS-PROB-CHECK-NUM
052100         IF WS-PROB-CHECK-ALPHA IS NUMERIC
052200             IF TBL-SNP-OUT-LABEL (WS-CUR-SNP-IDX WS-OUT-SCAN-IDX)
052300                 = 'YES'
052400                 MOVE WS-OUT-SCAN-IDX TO WS-CUR-YES-IDX
052500             ELSE
052600                 MOVE WS-OUT-SCAN-IDX TO WS-CUR-NO-IDX
052700             END-IF
052800         END-IF
052900     END-IF.
053000 3035-EXIT.
053100     EXIT.
053200*---------------------------------------------------------------*
053300 3040-TRY-ONE-ORIENTATION.
053400*---------------------------------------------------------------*
053500*    ORIENTATION 1 -- LEG1 IS THE "I" MARKET'S YES, LEG2 IS THE
053600*    "J" MARKET'S NO.  ORIENTATION 2 IS THE MIRROR IMAGE.
053700*---------------------------------------------------------------*
053800     IF WS-ORIENT = 1
053900         MOVE WS-SNP-I TO WS-LEG1-SNP-IDX
054000         MOVE WS-YES-IDX-I TO WS-LEG1-OUT-IDX
054100         MOVE WS-SNP-J TO WS-LEG2-SNP-IDX
054200         MOVE WS-NO-IDX-J TO WS-LEG2-OUT-IDX
054300     ELSE
054400         MOVE WS-SNP-I TO WS-LEG1-SNP-IDX
054500         MOVE WS-NO-IDX-I TO WS-LEG1-OUT-IDX
054600         MOVE WS-SNP-J TO WS-LEG2-SNP-IDX
054700         MOVE WS-YES-IDX-J TO WS-LEG2-OUT-IDX
054800     END-IF.
054900     MOVE WS-MKT-I TO WS-LEG1-MKT-IDX.
055000     MOVE WS-MKT-J TO WS-LEG2-MKT-IDX.
055100     IF TBL-SNP-FILLABLE-USD (WS-LEG1-SNP-IDX)
055200         NOT GREATER THAN TBL-SNP-FILLABLE-USD (WS-LEG2-SNP-IDX)
055300         MOVE TBL-SNP-FILLABLE-USD (WS-LEG1-SNP-IDX) TO WS-DB-CAP
055400     ELSE
055500         MOVE TBL-SNP-FILLABLE-USD (WS-LEG2-SNP-IDX) TO WS-DB-CAP
055600     END-IF.
055700     IF WS-DB-CAP > 0
055800         PERFORM 3042-TRY-ONE-SIZE THRU 3042-EXIT
055900             VARYING WS-SIZE-IDX FROM 1 BY 1
056000             UNTIL WS-SIZE-IDX > 4
056100     END-IF.
056200 3040-EXIT.
056300     EXIT.
056400*---------------------------------------------------------------*
056500 3042-TRY-ONE-SIZE.
056600*---------------------------------------------------------------*
056700     IF WS-DB-SIZE (WS-SIZE-IDX) > WS-DB-CAP
056800         MOVE WS-DB-CAP TO WS-CANDIDATE-SIZE
056900     ELSE
057000         MOVE WS-DB-SIZE (WS-SIZE-IDX) TO WS-CANDIDATE-SIZE
057100     END-IF.
057200     IF WS-CANDIDATE-SIZE > 0
057300         MOVE TBL-SNP-OUT-PROB (WS-LEG1-SNP-IDX WS-LEG1-OUT-IDX)
057400             TO WS-EFF-IN-PROB
057500         MOVE TBL-SNP-TAKER-BPS (WS-LEG1-SNP-IDX)
057600             TO WS-EFF-IN-TAKER-BPS
057700         MOVE TBL-SNP-TS (WS-LEG1-SNP-IDX) TO WS-EFF-IN-TS
057800         PERFORM 3050-COMPUTE-EFF-PRICE THRU 3050-EXIT
057900         MOVE WS-EFF-OUT-PRICE TO WS-LEG1-EFF-PRICE
058000         MOVE TBL-SNP-OUT-PROB (WS-LEG2-SNP-IDX WS-LEG2-OUT-IDX)
058100             TO WS-EFF-IN-PROB
058200         MOVE TBL-SNP-TAKER-BPS (WS-LEG2-SNP-IDX)
058300             TO WS-EFF-IN-TAKER-BPS
058400         MOVE TBL-SNP-TS (WS-LEG2-SNP-IDX) TO WS-EFF-IN-TS
058500         PERFORM 3050-COMPUTE-EFF-PRICE THRU 3050-EXIT
058600         MOVE WS-EFF-OUT-PRICE TO WS-LEG2-EFF-PRICE
058700         COMPUTE WS-DB-COST =
058800             WS-CANDIDATE-SIZE * (WS-LEG1-EFF-PRICE
058900                                   + WS-LEG2-EFF-PRICE)
059000         COMPUTE WS-DB-EV = WS-CANDIDATE-SIZE - WS-DB-COST
059100         IF (NOT WS-DB-FOUND) OR WS-DB-EV > WS-DB-BEST-EV
059200             SET WS-DB-FOUND TO TRUE
059300             MOVE WS-DB-EV TO WS-DB-BEST-EV
059400             MOVE WS-CANDIDATE-SIZE TO WS-DB-BEST-SIZE
059500             MOVE TBL-MKT-ID (WS-LEG1-MKT-IDX)
059600                 TO WS-DB-BEST-LEG1-MKT
059700             MOVE TBL-SNP-OUT-LABEL (WS-LEG1-SNP-IDX
059800                 WS-LEG1-OUT-IDX) TO WS-DB-BEST-LEG1-LABEL
059900             MOVE WS-LEG1-EFF-PRICE TO WS-DB-BEST-LEG1-PRICE
060000             MOVE TBL-MKT-ID (WS-LEG2-MKT-IDX)
060100                 TO WS-DB-BEST-LEG2-MKT
060200             MOVE TBL-SNP-OUT-LABEL (WS-LEG2-SNP-IDX
060300                 WS-LEG2-OUT-IDX) TO WS-DB-BEST-LEG2-LABEL
060400             MOVE WS-LEG2-EFF-PRICE TO WS-DB-BEST-LEG2-PRICE
060500         END-IF
060600     END-IF.
060700 3042-EXIT.
060800     EXIT.
060900*---------------------------------------------------------------*
061000 3050-COMPUTE-EFF-PRICE.
061100*---------------------------------------------------------------*
061200*    BUSINESS RULES SECTION U5, "EFFECTIVE PRICE OF A LEG" --
061300*    EFF = P * (1 + T/10000 + SLIP + STALE), ROUNDED 4 DECIMALS.
061400*---------------------------------------------------------------*
061500     COMPUTE WS-T-FRAC = WS-EFF-IN-TAKER-BPS / 10000.
061600     IF WS-CANDIDATE-SIZE > 100
061700         COMPUTE WS-SLIP = 0.0001 * ((WS-CANDIDATE-SIZE / 100) - 1)
061800     ELSE
061900         MOVE 0 TO WS-SLIP
062000     END-IF.
062100     COMPUTE WS-AGE-SECONDS = WS-NOW-EPOCH - WS-EFF-IN-TS.
062200     IF WS-AGE-SECONDS > 60
062300         COMPUTE WS-STALE = 0.0001 * (WS-AGE-SECONDS - 60)
062400     ELSE
062500         MOVE 0 TO WS-STALE
062600     END-IF.
062700     COMPUTE WS-EFF-OUT-PRICE ROUNDED =
062800         WS-EFF-IN-PROB * (1 + WS-T-FRAC + WS-SLIP + WS-STALE).
062900 3050-EXIT.
063000     EXIT.
063100*---------------------------------------------------------------*
063200 3900-WRITE-DUTCH-BOOK.
063300*---------------------------------------------------------------*
063400     COMPUTE WS-DB-EDGE-BPS ROUNDED =
063500         (WS-DB-BEST-EV / WS-DB-BEST-SIZE) * 10000.
063600     MOVE SPACE TO OPPORTUNITY-RECORD.
063700     MOVE GR-GROUP-ID TO OP-GROUP-ID.
063800     SET OP-TYPE-DUTCH-BOOK TO TRUE.
063900     MOVE WS-DB-BEST-SIZE TO OP-SIZE-USD.
064000     MOVE WS-DB-BEST-EV TO OP-EV-USD.
064100     MOVE WS-DB-EDGE-BPS TO OP-EDGE-BPS.
064200     MOVE 2 TO OP-LEG-COUNT.
064300     MOVE WS-DB-BEST-LEG1-MKT   TO OP-LEG-MARKET (1).
064400     MOVE WS-DB-BEST-LEG1-LABEL TO OP-LEG-LABEL  (1).
064500     MOVE WS-DB-BEST-LEG1-PRICE TO OP-LEG-EFF-PRICE (1).
064600     MOVE WS-DB-BEST-LEG2-MKT   TO OP-LEG-MARKET (2).
064700     MOVE WS-DB-BEST-LEG2-LABEL TO OP-LEG-LABEL  (2).
064800     MOVE WS-DB-BEST-LEG2-PRICE TO OP-LEG-EFF-PRICE (2).
064900     MOVE 'D' TO WS-CKSUM-TYPE.
065000     MOVE WS-DB-BEST-LEG1-MKT TO WS-CKSUM-LEG1.
065100     MOVE WS-DB-BEST-LEG2-MKT TO WS-CKSUM-LEG2.
065200     PERFORM 6000-CHECK-AND-WRITE-OPP THRU 6000-EXIT.
065300 3900-EXIT.
065400     EXIT.
065500*---------------------------------------------------------------*
065600 4000-SCAN-MISPRICING.
065700*---------------------------------------------------------------*
065800*    BUSINESS RULES SECTION U5, "MISPRICING" -- FOR EACH MEMBER
065900*    MARKET AND OUTCOME LABEL, COMPARE THE LATEST PROBABILITY
066000*    WITH THE GROUP VWAP ALREADY CARRIED ON GRPFILE.
066100*---------------------------------------------------------------*
066200     IF GR-MEMBER-COUNT > 0
066300         PERFORM 4010-SCAN-ONE-MEMBER THRU 4010-EXIT
066400             VARYING WS-MEM-IDX FROM 1 BY 1
066500             UNTIL WS-MEM-IDX > GR-MEMBER-COUNT
066600     END-IF.
066700 4000-EXIT.
066800     EXIT.
066900*---------------------------------------------------------------*
067000 4010-SCAN-ONE-MEMBER.
067100*---------------------------------------------------------------*
067200     IF WS-MEMBER-SNP-IDX (WS-MEM-IDX) > 0
067300         MOVE WS-MEMBER-SNP-IDX (WS-MEM-IDX) TO WS-MP-SNP-IDX
067400         IF TBL-SNP-OUTCOME-COUNT (WS-MP-SNP-IDX) > 0
067500             PERFORM 4020-SCAN-ONE-OUTCOME THRU 4020-EXIT
067600                 VARYING WS-OUT-SCAN-IDX FROM 1 BY 1
067700                 UNTIL WS-OUT-SCAN-IDX >
067800                     TBL-SNP-OUTCOME-COUNT (WS-MP-SNP-IDX)
067900         END-IF
068000     END-IF.
068100 4010-EXIT.
068200     EXIT.
068300*---------------------------------------------------------------*
068400 4020-SCAN-ONE-OUTCOME.
068500*---------------------------------------------------------------*
068600     IF TBL-SNP-OUT-LABEL (WS-MP-SNP-IDX WS-OUT-SCAN-IDX)
068700         NOT = SPACE
068800         MOVE TBL-SNP-OUT-PROB (WS-MP-SNP-IDX WS-OUT-SCAN-IDX)
068900             TO WS-PROB-CHECK-NUM
069000         IF WS-PROB-CHECK-ALPHA IS NUMERIC
069100             SET WS-NOT-FOUND TO TRUE
069200             MOVE 0 TO WS-FOUND-INDEX
069300             IF GR-AVG-COUNT > 0
069400                 PERFORM 4030-SEARCH-GROUP-AVG THRU 4030-EXIT
069500                     VARYING GR-AVG-IDX FROM 1 BY 1
069600                     UNTIL GR-AVG-IDX > GR-AVG-COUNT
069700                         OR WS-FOUND
069800             END-IF
069900             IF WS-FOUND
070000                 MOVE GR-AVG-PROB (WS-FOUND-INDEX)
070100                     TO WS-GRAVG-CHECK-NUM
070200                 IF WS-GRAVG-CHECK-ALPHA IS NUMERIC
070300                     COMPUTE WS-MP-DIFF =
070400                         WS-PROB-CHECK-NUM - WS-GRAVG-CHECK-NUM
070500                     IF WS-MP-DIFF < 0
070600                         COMPUTE WS-MP-ABS-DIFF = WS-MP-DIFF * -1
070700                     ELSE
070800                         MOVE WS-MP-DIFF TO WS-MP-ABS-DIFF
070900                     END-IF
071000                     IF WS-MP-ABS-DIFF NOT LESS THAN 0.02
071100                         PERFORM 4900-WRITE-MISPRICING THRU
071200                             4900-EXIT
071300                     END-IF
071400                 END-IF
071500             END-IF
071600         END-IF
071700     END-IF.
071800 4020-EXIT.
071900     EXIT.
072000*---------------------------------------------------------------*
072100 4030-SEARCH-GROUP-AVG.
072200*---------------------------------------------------------------*
072300     IF GR-AVG-LABEL (GR-AVG-IDX)
072400         = TBL-SNP-OUT-LABEL (WS-MP-SNP-IDX WS-OUT-SCAN-IDX)
072500         SET WS-FOUND TO TRUE
072600         SET WS-FOUND-INDEX TO GR-AVG-IDX
072700     END-IF.
072800 4030-EXIT.
072900     EXIT.
073000*---------------------------------------------------------------*
073100 4900-WRITE-MISPRICING.
073200*---------------------------------------------------------------*
073300     MOVE SPACE TO OPPORTUNITY-RECORD.
073400     MOVE GR-GROUP-ID TO OP-GROUP-ID.
073500     SET OP-TYPE-MISPRICING TO TRUE.
073600     MOVE 100.00 TO OP-SIZE-USD.
073700     COMPUTE OP-EV-USD ROUNDED = WS-MP-ABS-DIFF * 100.
073800     COMPUTE WS-MP-EDGE-BPS ROUNDED = WS-MP-DIFF * 10000.
073900     MOVE WS-MP-EDGE-BPS TO OP-EDGE-BPS.
074000     MOVE 1 TO OP-LEG-COUNT.
074100     MOVE GR-MEMBER-ID (WS-MEM-IDX) TO OP-LEG-MARKET (1).
074200     MOVE TBL-SNP-OUT-LABEL (WS-MP-SNP-IDX WS-OUT-SCAN-IDX)
074300         TO OP-LEG-LABEL (1).
074400     MOVE WS-PROB-CHECK-NUM TO OP-LEG-EFF-PRICE (1).
074500     MOVE 'M' TO WS-CKSUM-TYPE.
074600     MOVE OP-LEG-MARKET (1) TO WS-CKSUM-LEG1.
074700     MOVE OP-LEG-LABEL  (1) TO WS-CKSUM-LEG2.
074800     PERFORM 6000-CHECK-AND-WRITE-OPP THRU 6000-EXIT.
074900 4900-EXIT.
075000     EXIT.
075100*---------------------------------------------------------------*
075200 6000-CHECK-AND-WRITE-OPP.
075300*---------------------------------------------------------------*
075400*    BUSINESS RULES SECTION U5, "CHECKSUM" -- SKIP AND COUNT AN
075500*    OPPORTUNITY THAT DUPLICATES ONE ALREADY WRITTEN THIS RUN.
075600*---------------------------------------------------------------*
075700     PERFORM 6100-COMPUTE-CHECKSUM THRU 6100-EXIT.
075800     SET WS-NOT-FOUND TO TRUE.
075900     IF WS-CKSUM-TABLE-SIZE > 0
076000         PERFORM 6200-SEARCH-CKSUM-TABLE THRU 6200-EXIT
076100             VARYING WCK-IDX FROM 1 BY 1
076200             UNTIL WCK-IDX > WS-CKSUM-TABLE-SIZE
076300                 OR WS-FOUND
076400     END-IF.
076500     IF WS-FOUND
076600         IF OP-TYPE-DUTCH-BOOK
076700             ADD 1 TO CT-DUTCH-DEDUP-SKIPPED
076800         ELSE
076900             ADD 1 TO CT-MISPRICE-DEDUP-SKIPPED
077000         END-IF
077100     ELSE
077200         IF WS-CKSUM-TABLE-SIZE < 4000
077300             ADD 1 TO WS-CKSUM-TABLE-SIZE
077400             SET WCK-IDX TO WS-CKSUM-TABLE-SIZE
077500             MOVE OP-CHECKSUM TO WS-CKSUM-ENTRY (WCK-IDX)
077600         END-IF
077700         WRITE OPPORTUNITY-RECORD
077800         IF OP-TYPE-DUTCH-BOOK
077900             ADD 1 TO CT-DUTCH-COUNT
078000             ADD OP-EV-USD TO CT-DUTCH-EV-TOTAL
078100         ELSE
078200             ADD 1 TO CT-MISPRICE-COUNT
078300             ADD OP-EV-USD TO CT-MISPRICE-EV-TOTAL
078400         END-IF
078500     END-IF.
078600 6000-EXIT.
078700     EXIT.
078800*---------------------------------------------------------------*
078900 6100-COMPUTE-CHECKSUM.
079000*---------------------------------------------------------------*
079100*    WO#1211 -- MK-IDS ARE 'MK-' PLUS A 9-DIGIT SEQUENCE NUMBER
079200*    CAPPED AT 999 BY THE MASTER TABLE, SO ONLY THE LAST THREE
079300*    DIGITS OF AN ID EVER CHANGE; THE FIRST 4-7 CHARACTERS OF
079400*    ANY GROUP-ID OR LEG-MARKET FIELD ARE THE SAME CONSTANT
079500*    TEXT FOR EVERY MARKET IN THE SYSTEM. THE CHECKSUM MUST BE
079600*    KEYED OFF THE VARYING TAIL OF THOSE FIELDS, NOT THEIR HEAD,
079700*    OR ALL DUTCH-BOOK OPPORTUNITIES IN A RUN COLLAPSE TO ONE
079800*    CHECKSUM AND GET DEDUPED AWAY AFTER THE FIRST ONE.  AN
079900*    OUTCOME LABEL (MISPRICING'S SECOND LEG) DOES NOT HAVE THIS
080000*    PROBLEM -- ITS DISTINGUISHING TEXT IS AT THE FRONT OF THE
080100*    FIELD -- SO IT KEEPS THE ORIGINAL HEAD REFERENCE.
080200*---------------------------------------------------------------*
080300     MOVE WS-CKSUM-TYPE       TO OP-CHECKSUM (1:1).
080400     MOVE GR-GROUP-ID (6:7)   TO OP-CHECKSUM (2:7).
080500     MOVE WS-CKSUM-LEG1 (9:4) TO OP-CHECKSUM (9:4).
080600     IF WS-CKSUM-TYPE = 'D'
080700         MOVE WS-CKSUM-LEG2 (9:4) TO OP-CHECKSUM (13:4)
080800     ELSE
080900         MOVE WS-CKSUM-LEG2 (1:4) TO OP-CHECKSUM (13:4)
081000     END-IF.
081100 6100-EXIT.
081200     EXIT.
081300*---------------------------------------------------------------*
081400 6200-SEARCH-CKSUM-TABLE.
081500*---------------------------------------------------------------*
081600     IF WS-CKSUM-ENTRY (WCK-IDX) = OP-CHECKSUM
081700         SET WS-FOUND TO TRUE
081800     END-IF.
081900 6200-EXIT.
082000     EXIT.
082100*---------------------------------------------------------------*
082200 8000-WRITE-CONTROL-REC.
082300*---------------------------------------------------------------*
082400     MOVE SPACE TO RUN-CONTROL-RECORD.
082500     SET CT-PHASE-OPP TO TRUE.
082600     MOVE 'DUTCH-BOOK' TO CT-KEY.
082700     MOVE CT-DUTCH-COUNT TO CT-COUNT-1.
082800     MOVE CT-DUTCH-DEDUP-SKIPPED TO CT-COUNT-2.
082900     MOVE 0 TO CT-COUNT-3 CT-COUNT-4.
083000     MOVE CT-DUTCH-EV-TOTAL TO CT-AMOUNT-1.
083100     WRITE RUN-CONTROL-RECORD.
083200     MOVE SPACE TO RUN-CONTROL-RECORD.
083300     SET CT-PHASE-OPP TO TRUE.
083400     MOVE 'MISPRICING' TO CT-KEY.
083500     MOVE CT-MISPRICE-COUNT TO CT-COUNT-1.
083600     MOVE CT-MISPRICE-DEDUP-SKIPPED TO CT-COUNT-2.
083700     MOVE 0 TO CT-COUNT-3 CT-COUNT-4.
083800     MOVE CT-MISPRICE-EV-TOTAL TO CT-AMOUNT-1.
083900     WRITE RUN-CONTROL-RECORD.
084000 8000-EXIT.
084100     EXIT.
084200*---------------------------------------------------------------*
084300 9000-CLOSE-FILES.
084400*---------------------------------------------------------------*
084500     CLOSE GRPFILE OPPFILE CTLFILE.
084600 9000-EXIT.
084700     EXIT.
084800*---------------------------------------------------------------*
084900 9700-READ-GROUP.
085000*---------------------------------------------------------------*
085100     READ GRPFILE
085200         AT END
085300             MOVE '10' TO GRPFILE-STATUS
085400     END-READ.
085500 9700-EXIT.
085600     EXIT.
085700*---------------------------------------------------------------*
085800     COPY DATECVT.
