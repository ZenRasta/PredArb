000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    GRPVWAP
000300* ORIGINAL AUTHOR: R T OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/91 R T OKAFOR     CREATED - GROUP VWAP SUBPROGRAM, CALLED
000900*                          BY MKTGRP AFTER A GROUP IS ASSEMBLED
001000*                          (WO#301)
001100* 12/01/95 M A DUBOIS     RESTRUCTURE - NUMBERED PARAGRAPHS TO
001200*                          MATCH SHOP STANDARD (WO#488)
001300* 09/21/98 M A DUBOIS     Y2K: SNAPSHOT TIMESTAMP COMPARE NOW
001400*                          FULL EPOCH SECONDS, NOT 2-DIGIT YEAR
001500*                          PACKED DATE (WO#551)
001600* 08/03/11 T VANCE        ZERO/UNKNOWN MEMBER LIQUIDITY NOW
001700*                          WEIGHTS 1.00 INSTEAD OF DROPPING THE
001800*                          MEMBER FROM THE AVERAGE (WO#861)
001900* 10/11/16 K OYELARAN     RELOADS MASTER/SNAPSHOT TABLES ON EVERY
002000*                          CALL -- MKTGRP MAY CALL THIS MANY
002100*                          TIMES A RUN AND THE MASTER CAN CHANGE
002200*                          BETWEEN GROUPS (WO#1004)
002300*---------------------------------------------------------------*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  GRPVWAP.
002600 AUTHOR. R T OKAFOR.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 04/02/91.
002900 DATE-COMPILED.
003000 SECURITY. NON-CONFIDENTIAL.
003100*---------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     SWITCH-0 IS PGM-TRACE-SWITCH ON STATUS IS TRACE-ON
003800                            OFF STATUS IS TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT MSTFILE ASSIGN TO MSTFILE
004200 ORGANIZATION IS SEQUENTIAL
004300 FILE STATUS IS MSTFILE-STATUS.
004400     SELECT SNPFILE ASSIGN TO SNPFILE
004500 ORGANIZATION IS SEQUENTIAL
004600 FILE STATUS IS SNPFILE-STATUS.
004700*---------------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  MSTFILE
005100     DATA RECORD IS MARKET-MASTER-RECORD.
005200     COPY MSTREC.
005300 FD  SNPFILE
005400     DATA RECORD IS SNAPSHOT-RECORD.
005500     COPY SNPREC.
005600*---------------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800     COPY MSTTBL.
005900     COPY SNPTBL.
006000*---------------------------------------------------------------*
006100 01  WS-SWITCHES-MISC-FIELDS.
006200     05  MSTFILE-STATUS                PIC X(02).
006300   88  MSTFILE-OK                     VALUE '00'.
006400   88  MSTFILE-EOF                    VALUE '10'.
006500     05  SNPFILE-STATUS                PIC X(02).
006600   88  SNPFILE-OK                     VALUE '00'.
006700   88  SNPFILE-EOF                    VALUE '10'.
006800     05  WS-FOUND-SW                   PIC X(01).
006900   88  WS-FOUND                       VALUE 'Y'.
007000   88  WS-NOT-FOUND                   VALUE 'N'.
007100     05  WS-FOUND-INDEX                PIC S9(4) COMP.
007200     05  WS-LABEL-FOUND-INDEX          PIC S9(4) COMP.
007300     05  FILLER                        PIC X(01).
007400*---------------------------------------------------------------*
007500 01  WS-WEIGHT-WORK.
007600     05  WS-MEMBER-WEIGHT              PIC S9(9)V99   COMP.
007700     05  WS-MEMBER-PROB                PIC S9V9(4)    COMP.
007800     05  FILLER                        PIC X(01).
007900*---------------------------------------------------------------*
008000*    DEFENSIVE NUMERIC-CHECK REDEFINES -- MKTFILE/SNPFILE ROWS
008100*    THIS PROGRAM READS WERE ALREADY VALIDATED BY PMKTFEED OR
008200*    LMKTFEED, BUT AN OLD ROW WRITTEN BEFORE THAT VALIDATION WAS
008300*    ADDED CAN STILL BE SITTING ON THE MASTER OR SNAPSHOT FILE
008400*    (WO#861).
008500*---------------------------------------------------------------*
008600 01  WS-LIQUIDITY-CHECK.
008700     05  WS-LIQUIDITY-CHECK-NUM        PIC 9(09)V99.
008800 01  WS-LIQUIDITY-CHECK-ALPHA REDEFINES WS-LIQUIDITY-CHECK
008900                               PIC X(11).
009000 01  WS-PROB-CHECK.
009100     05  WS-PROB-CHECK-NUM             PIC 9V9(4).
009200 01  WS-PROB-CHECK-ALPHA REDEFINES WS-PROB-CHECK
009300                               PIC X(05).
009400 01  WS-TS-CHECK.
009500     05  WS-TS-CHECK-NUM               PIC 9(10).
009600 01  WS-TS-CHECK-ALPHA REDEFINES WS-TS-CHECK
009700                               PIC X(10).
009800*---------------------------------------------------------------*
009900 01  WS-VWAP-ACCUM.
010000     05  WS-VWAP-COUNT                 PIC S9(4) COMP.
010100     05  WS-VWAP-ENTRY OCCURS 1 TO 4 TIMES
010200       DEPENDING ON WS-VWAP-COUNT
010300       INDEXED BY WV-IDX.
010400   10  WS-VWAP-LABEL             PIC X(12).
010500   10  WS-VWAP-WSUM              PIC S9(11)V9999 COMP.
010600   10  WS-VWAP-WGT               PIC S9(11)V9999 COMP.
010700*---------------------------------------------------------------*
010800 LINKAGE SECTION.
010900     COPY GRPTBL.
011000*---------------------------------------------------------------*
011100 PROCEDURE DIVISION USING GRV-MEMBER-COUNT, GRV-MEMBER-TABLE,
011200     GRV-AVG-COUNT, GRV-AVG-TABLE.
011300*---------------------------------------------------------------*
011400 0000-MAIN-ROUTINE.
011500*---------------------------------------------------------------*
011600     PERFORM 1000-LOAD-TABLES THRU 1000-EXIT.
011700     PERFORM 2000-CALC-VWAP THRU 2000-EXIT.
011800     GOBACK.
011900*---------------------------------------------------------------*
012000 1000-LOAD-TABLES.
012100*---------------------------------------------------------------*
012200     MOVE 0 TO MARKET-TABLE-SIZE SNAP-TABLE-SIZE WS-VWAP-COUNT.
012300     OPEN INPUT MSTFILE.
012400     IF MSTFILE-OK
012500   PERFORM 1010-LOAD-MASTER-ROW THRU 1010-EXIT
012600       UNTIL MSTFILE-EOF
012700     END-IF.
012800     CLOSE MSTFILE.
012900     OPEN INPUT SNPFILE.
013000     IF SNPFILE-OK
013100   PERFORM 1020-LOAD-SNAPSHOT-ROW THRU 1020-EXIT
013200       UNTIL SNPFILE-EOF
013300     END-IF.
013400     CLOSE SNPFILE.
013500 1000-EXIT.
013600     EXIT.
013700*---------------------------------------------------------------*
013800 1010-LOAD-MASTER-ROW.
013900*---------------------------------------------------------------*
014000     READ MSTFILE
014100   AT END
014200       MOVE '10' TO MSTFILE-STATUS
014300   NOT AT END
014400       ADD 1 TO MARKET-TABLE-SIZE
014500       SET MT-IDX TO MARKET-TABLE-SIZE
014600       MOVE MM-MARKET-ID    TO TBL-MKT-ID     (MT-IDX)
014700       MOVE MM-LIQUIDITY-USD TO
014800                            TBL-MKT-LIQUIDITY-USD (MT-IDX)
014900     END-READ.
015000 1010-EXIT.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 1020-LOAD-SNAPSHOT-ROW.
015400*---------------------------------------------------------------*
015500*    KEEP ONLY THE HIGHEST SN-TS ROW PER MARKET -- SCAN THE
015600*    TABLE BUILT SO FAR, REPLACE IF NEWER, APPEND IF NOT FOUND.
015700*---------------------------------------------------------------*
015800     READ SNPFILE
015900   AT END
016000       MOVE '10' TO SNPFILE-STATUS
016100   NOT AT END
016200       MOVE SN-TS TO WS-TS-CHECK-NUM
016300       IF WS-TS-CHECK-ALPHA IS NUMERIC
016400           SET WS-NOT-FOUND TO TRUE
016500           MOVE 0 TO WS-FOUND-INDEX
016600           IF SNAP-TABLE-SIZE > 0
016700               PERFORM 1030-SEARCH-SNAP-TABLE THRU 1030-EXIT
016800                   VARYING ST-IDX FROM 1 BY 1
016900                   UNTIL ST-IDX > SNAP-TABLE-SIZE
017000           END-IF
017100           IF WS-FOUND
017200               IF SN-TS > TBL-SNP-TS (WS-FOUND-INDEX)
017300                   PERFORM 1040-STORE-SNAP-ROW THRU 1040-EXIT
017400               END-IF
017500           ELSE
017600               ADD 1 TO SNAP-TABLE-SIZE
017700               SET WS-FOUND-INDEX TO SNAP-TABLE-SIZE
017800               PERFORM 1040-STORE-SNAP-ROW THRU 1040-EXIT
017900           END-IF
018000       END-IF
018100     END-READ.
018200 1020-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------*
018500 1030-SEARCH-SNAP-TABLE.
018600*---------------------------------------------------------------*
018700     IF TBL-SNP-MARKET-ID (ST-IDX) = SN-MARKET-ID
018800   SET WS-FOUND TO TRUE
018900   SET WS-FOUND-INDEX TO ST-IDX
019000     END-IF.
019100 1030-EXIT.
019200     EXIT.
019300*---------------------------------------------------------------*
019400 1040-STORE-SNAP-ROW.
019500*---------------------------------------------------------------*
019600     MOVE SN-MARKET-ID    TO TBL-SNP-MARKET-ID (WS-FOUND-INDEX).
019700     MOVE SN-TS           TO TBL-SNP-TS         (WS-FOUND-INDEX).
019800     MOVE SN-OUTCOME-COUNT TO
019900                    TBL-SNP-OUTCOME-COUNT (WS-FOUND-INDEX).
020000     MOVE SN-OUT (1) TO TBL-SNP-OUT (WS-FOUND-INDEX 1).
020100     MOVE SN-OUT (2) TO TBL-SNP-OUT (WS-FOUND-INDEX 2).
020200     MOVE SN-OUT (3) TO TBL-SNP-OUT (WS-FOUND-INDEX 3).
020300     MOVE SN-OUT (4) TO TBL-SNP-OUT (WS-FOUND-INDEX 4).
020400 1040-EXIT.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 2000-CALC-VWAP.
020800*---------------------------------------------------------------*
020900     MOVE 0 TO WS-VWAP-COUNT.
021000     IF GRV-MEMBER-COUNT > 0
021100   PERFORM 2100-ACCUM-MEMBER THRU 2100-EXIT
021200       VARYING GRV-MEM-IDX FROM 1 BY 1
021300       UNTIL GRV-MEM-IDX > GRV-MEMBER-COUNT
021400     END-IF.
021500     MOVE WS-VWAP-COUNT TO GRV-AVG-COUNT.
021600     IF WS-VWAP-COUNT > 0
021700   PERFORM 2200-FINALIZE-LABEL THRU 2200-EXIT
021800       VARYING WV-IDX FROM 1 BY 1
021900       UNTIL WV-IDX > WS-VWAP-COUNT
022000     END-IF.
022100 2000-EXIT.
022200     EXIT.
022300*---------------------------------------------------------------*
022400 2100-ACCUM-MEMBER.
022500*---------------------------------------------------------------*
022600     SET WS-NOT-FOUND TO TRUE.
022700     IF MARKET-TABLE-SIZE > 0
022800   PERFORM 2110-SEARCH-MASTER THRU 2110-EXIT
022900       VARYING MT-IDX FROM 1 BY 1
023000       UNTIL MT-IDX > MARKET-TABLE-SIZE
023100           OR WS-FOUND
023200     END-IF.
023300     IF WS-FOUND
023400   MOVE TBL-MKT-LIQUIDITY-USD (WS-FOUND-INDEX)
023500       TO WS-LIQUIDITY-CHECK-NUM
023600   IF WS-LIQUIDITY-CHECK-ALPHA IS NUMERIC
023700       AND WS-LIQUIDITY-CHECK-NUM > 0
023800       MOVE WS-LIQUIDITY-CHECK-NUM TO WS-MEMBER-WEIGHT
023900   ELSE
024000       MOVE 1.00 TO WS-MEMBER-WEIGHT
024100   END-IF
024200   SET WS-NOT-FOUND TO TRUE
024300   IF SNAP-TABLE-SIZE > 0
024400       PERFORM 2120-SEARCH-SNAPSHOT THRU 2120-EXIT
024500           VARYING ST-IDX FROM 1 BY 1
024600           UNTIL ST-IDX > SNAP-TABLE-SIZE
024700               OR WS-FOUND
024800   END-IF
024900   IF WS-FOUND
025000       PERFORM 2130-ACCUM-OUTCOME THRU 2130-EXIT
025100           VARYING SN-OUT-IDX FROM 1 BY 1
025200           UNTIL SN-OUT-IDX > 4
025300   END-IF
025400     END-IF.
025500 2100-EXIT.
025600     EXIT.
025700*---------------------------------------------------------------*
025800 2110-SEARCH-MASTER.
025900*---------------------------------------------------------------*
026000     IF TBL-MKT-ID (MT-IDX) = GRV-MEMBER-ID (GRV-MEM-IDX)
026100   SET WS-FOUND TO TRUE
026200   SET WS-FOUND-INDEX TO MT-IDX
026300     END-IF.
026400 2110-EXIT.
026500     EXIT.
026600*---------------------------------------------------------------*
026700 2120-SEARCH-SNAPSHOT.
026800*---------------------------------------------------------------*
026900     IF TBL-SNP-MARKET-ID (ST-IDX) = GRV-MEMBER-ID (GRV-MEM-IDX)
027000   SET WS-FOUND TO TRUE
027100   SET WS-FOUND-INDEX TO ST-IDX
027200     END-IF.
027300 2120-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------*
027600 2130-ACCUM-OUTCOME.
027700*---------------------------------------------------------------*
027800     MOVE TBL-SNP-OUT-PROB (WS-FOUND-INDEX SN-OUT-IDX)
027900   TO WS-PROB-CHECK-NUM.
028000     IF TBL-SNP-OUT-LABEL (WS-FOUND-INDEX SN-OUT-IDX) NOT = SPACE
028100   AND WS-PROB-CHECK-ALPHA IS NUMERIC
028200   MOVE WS-PROB-CHECK-NUM TO WS-MEMBER-PROB
028300   SET WS-NOT-FOUND TO TRUE
028400   MOVE 0 TO WS-LABEL-FOUND-INDEX
028500   IF WS-VWAP-COUNT > 0
028600       PERFORM 2140-SEARCH-LABEL THRU 2140-EXIT
028700           VARYING WV-IDX FROM 1 BY 1
028800           UNTIL WV-IDX > WS-VWAP-COUNT
028900               OR WS-FOUND
029000   END-IF
029100   IF NOT WS-FOUND
029200       ADD 1 TO WS-VWAP-COUNT
029300       SET WV-IDX TO WS-VWAP-COUNT
029400       SET WS-LABEL-FOUND-INDEX TO WS-VWAP-COUNT
029500       MOVE TBL-SNP-OUT-LABEL (WS-FOUND-INDEX SN-OUT-IDX)
029600           TO WS-VWAP-LABEL (WS-LABEL-FOUND-INDEX)
029700       MOVE 0 TO WS-VWAP-WSUM (WS-LABEL-FOUND-INDEX)
029800                 WS-VWAP-WGT  (WS-LABEL-FOUND-INDEX)
029900   END-IF
030000   COMPUTE WS-VWAP-WSUM (WS-LABEL-FOUND-INDEX) =
030100       WS-VWAP-WSUM (WS-LABEL-FOUND-INDEX)
030200       + (WS-MEMBER-WEIGHT * WS-MEMBER-PROB)
030300   COMPUTE WS-VWAP-WGT (WS-LABEL-FOUND-INDEX) =
030400       WS-VWAP-WGT (WS-LABEL-FOUND-INDEX) + WS-MEMBER-WEIGHT
030500     END-IF.
030600 2130-EXIT.
030700     EXIT.
030800*---------------------------------------------------------------*
030900 2140-SEARCH-LABEL.
031000*---------------------------------------------------------------*
031100     IF WS-VWAP-LABEL (WV-IDX)
031200   = TBL-SNP-OUT-LABEL (WS-FOUND-INDEX SN-OUT-IDX)
031300   SET WS-FOUND TO TRUE
031400   SET WS-LABEL-FOUND-INDEX TO WV-IDX
031500     END-IF.
031600 2140-EXIT.
031700     EXIT.
031800*---------------------------------------------------------------*
031900 2200-FINALIZE-LABEL.
032000*---------------------------------------------------------------*
032100     MOVE WS-VWAP-LABEL (WV-IDX) TO GRV-AVG-LABEL (WV-IDX).
032200     IF WS-VWAP-WGT (WV-IDX) > 0
032300   COMPUTE GRV-AVG-PROB (WV-IDX) ROUNDED =
032400       WS-VWAP-WSUM (WV-IDX) / WS-VWAP-WGT (WV-IDX)
032500     ELSE
032600   MOVE 0 TO GRV-AVG-PROB (WV-IDX)
032700     END-IF.
032800 2200-EXIT.
032900     EXIT.
033000*---------------------------------------------------------------*
