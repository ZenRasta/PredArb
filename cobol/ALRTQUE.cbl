000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    ALRTQUE
000300* ORIGINAL AUTHOR: R T OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/19/91 R T OKAFOR      CREATED - DRIVES THE PENDING ALERT
000900*                           QUEUE, CALLS ALRTLKUP FOR EACH
001000*                           OPPORTUNITY'S CURRENT EV (WO#318)
001100* 09/21/98 R T OKAFOR      Y2K: SENT-TIMESTAMP AGE NOW COMPUTED
001200*                           FROM FULL EPOCH SECONDS, NOT A
001300*                           2-DIGIT-YEAR PACKED FIELD (WO#551)
001400* 03/02/04 M A DUBOIS      ADDED THE MINIMUM-EV-CHANGE FILTER SO
001500*                           THE DESK STOPS GETTING RE-PAGED FOR
001600*                           A PENNY OF EV DRIFT (WO#711)
001700* 10/11/16 K OYELARAN     WHOLE QUEUE NOW LOADED/REWRITTEN AS A
001800*                           TABLE INSTEAD OF REWRITE-IN-PLACE --
001900*                           MATCHES HOW MASTER FILES ARE HANDLED
002000*                           ELSEWHERE IN THE SUITE (WO#1004)
002100* 06/05/22 K OYELARAN     RUN-CONTROL RECORD NOW ALSO CARRIES A
002200*                           SUPPRESSED COUNT FOR RUNRPT (WO#1198)
002300*---------------------------------------------------------------*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  ALRTQUE.
002600 AUTHOR. R T OKAFOR.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 06/19/91.
002900 DATE-COMPILED.
003000 SECURITY. NON-CONFIDENTIAL.
003100*---------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     SWITCH-0 IS PGM-TRACE-SWITCH ON STATUS IS TRACE-ON
003800                            OFF STATUS IS TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ALQFILE ASSIGN TO ALQFILE
004200 ORGANIZATION IS SEQUENTIAL
004300 FILE STATUS IS ALQFILE-STATUS.
004400     SELECT CTLFILE ASSIGN TO CTLFILE
004500 ORGANIZATION IS SEQUENTIAL
004600 FILE STATUS IS CTLFILE-STATUS.
004700*---------------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ALQFILE
005100     DATA RECORD IS ALERT-QUEUE-RECORD.
005200     COPY ALQREC.
005300 FD  CTLFILE
005400     DATA RECORD IS RUN-CONTROL-RECORD.
005500     COPY CTLREC.
005600*---------------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800     COPY ALQTBL.
005900     COPY DATEWRK.
006000*---------------------------------------------------------------*
006100 01  WS-SWITCHES-MISC-FIELDS.
006200     05  ALQFILE-STATUS                PIC X(02).
006300   88  ALQFILE-OK                     VALUE '00'.
006400   88  ALQFILE-EOF                    VALUE '10'.
006500     05  CTLFILE-STATUS                PIC X(02).
006600   88  CTLFILE-OK                     VALUE '00'.
006700     05  FILLER                        PIC X(01).
006800 77  WS-NOW-EPOCH                      PIC 9(10).
006900     COPY ALQLNK.
007000*---------------------------------------------------------------*
007100 01  CT-COUNTERS.
007200     05  CT-ALERT-SENT                 PIC 9(09) COMP.
007300     05  CT-ALERT-SKIPPED              PIC 9(09) COMP.
007400     05  CT-ALERT-SUPPRESSED           PIC 9(09) COMP.
007500     05  FILLER                        PIC X(01).
007600*---------------------------------------------------------------*
007700*    COOLDOWN / MIN-CHANGE SCRATCH -- SEE BUSINESS RULES §U6.
007800*---------------------------------------------------------------*
007900 77  WS-SENT-AGE-SECONDS               PIC S9(09) COMP.
008000 77  WS-EV-DIFF                        PIC S9(07)V99 COMP.
008100 77  WS-EV-ABS-DIFF                    PIC S9(07)V99 COMP.
008200*---------------------------------------------------------------*
008300*    DEFENSIVE NUMERIC-CHECK REDEFINES -- QUEUE ROWS AND THE EV
008400*    HANDED BACK BY ALRTLKUP ARE VALIDATED BEFORE ANY ARITHMETIC
008500*    IS DONE ON THEM (SAME "OLD ROW, NEW VALIDATION" RATIONALE
008600*    AS THE OTHER PHASE PROGRAMS -- WO#551).
008700*---------------------------------------------------------------*
008800 01  WS-SENTTS-CHECK.
008900     05  WS-SENTTS-CHECK-NUM           PIC 9(10).
009000 01  WS-SENTTS-CHECK-ALPHA REDEFINES WS-SENTTS-CHECK
009100                               PIC X(10).
009200 01  WS-LASTVAL-CHECK.
009300     05  WS-LASTVAL-CHECK-NUM          PIC S9(07)V99.
009400 01  WS-LASTVAL-CHECK-ALPHA REDEFINES WS-LASTVAL-CHECK
009500                               PIC X(09).
009600 01  WS-RETEV-CHECK.
009700     05  WS-RETEV-CHECK-NUM            PIC S9(07)V99.
009800 01  WS-RETEV-CHECK-ALPHA REDEFINES WS-RETEV-CHECK
009900                               PIC X(09).
010000*---------------------------------------------------------------*
010100*    USER NOTIFICATION LINE -- BUSINESS RULES §U6: "OPPORTUNITY
010200*    EV $<EV TO 2 DECIMALS>".
010300*---------------------------------------------------------------*
010400 01  WS-NOTIFY-LINE.
010500     05  FILLER                        PIC X(15) VALUE
010600   'OPPORTUNITY EV '.
010700     05  FILLER                        PIC X(01) VALUE '$'.
010800     05  WS-NOTIFY-EV                  PIC Z,ZZZ,ZZ9.99.
010900*---------------------------------------------------------------*
011000 PROCEDURE DIVISION.
011100*---------------------------------------------------------------*
011200 0000-MAIN-ROUTINE.
011300*---------------------------------------------------------------*
011400     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
011500     IF ALERT-TABLE-SIZE > 0
011600   PERFORM 2000-PROCESS-ONE-ALERT THRU 2000-EXIT
011700       VARYING AL-IDX FROM 1 BY 1
011800       UNTIL AL-IDX > ALERT-TABLE-SIZE
011900     END-IF.
012000     PERFORM 7000-REWRITE-QUEUE THRU 7000-EXIT.
012100     PERFORM 8000-WRITE-CONTROL-REC THRU 8000-EXIT.
012200     GOBACK.
012300*---------------------------------------------------------------*
012400 1000-INITIALIZATION.
012500*---------------------------------------------------------------*
012600     MOVE 0 TO ALERT-TABLE-SIZE.
012700     MOVE 0 TO CT-ALERT-SENT CT-ALERT-SKIPPED CT-ALERT-SUPPRESSED.
012800     OPEN INPUT ALQFILE.
012900     IF ALQFILE-OK
013000   PERFORM 1010-LOAD-ONE-ALERT THRU 1010-EXIT
013100       UNTIL ALQFILE-EOF
013200     END-IF.
013300     CLOSE ALQFILE.
013400     PERFORM 9500-COMPUTE-EPOCH-SECONDS THRU 9500-EXIT.
013500     MOVE WS-EPOCH-SECONDS TO WS-NOW-EPOCH.
013600     OPEN EXTEND CTLFILE.
013700 1000-EXIT.
013800     EXIT.
013900*---------------------------------------------------------------*
014000 1010-LOAD-ONE-ALERT.
014100*---------------------------------------------------------------*
014200     READ ALQFILE
014300   AT END
014400       MOVE '10' TO ALQFILE-STATUS
014500   NOT AT END
014600       IF ALERT-TABLE-SIZE < 999
014700           ADD 1 TO ALERT-TABLE-SIZE
014800           SET AL-IDX TO ALERT-TABLE-SIZE
014900           MOVE AL-ALERT-ID     TO TBL-AL-ALERT-ID (AL-IDX)
015000           MOVE AL-USER-ID      TO TBL-AL-USER-ID  (AL-IDX)
015100           MOVE AL-OPP-CHECKSUM TO
015200                         TBL-AL-OPP-CHECKSUM (AL-IDX)
015300           MOVE AL-STATUS       TO TBL-AL-STATUS   (AL-IDX)
015400           MOVE AL-SENT-TS      TO TBL-AL-SENT-TS  (AL-IDX)
015500           MOVE AL-LAST-VALUE   TO
015600                         TBL-AL-LAST-VALUE (AL-IDX)
015700       END-IF
015800     END-READ.
015900 1010-EXIT.
016000     EXIT.
016100*---------------------------------------------------------------*
016200 2000-PROCESS-ONE-ALERT.
016300*---------------------------------------------------------------*
016400*    BUSINESS RULES §U6 -- ONLY PENDING RECORDS ARE EVALUATED.
016500*---------------------------------------------------------------*
016600     IF TBL-AL-STATUS-PENDING (AL-IDX)
016700   IF TBL-AL-USER-ID (AL-IDX) = SPACE
016800       OR TBL-AL-OPP-CHECKSUM (AL-IDX) = SPACE
016900       ADD 1 TO CT-ALERT-SKIPPED
017000   ELSE
017100       MOVE TBL-AL-OPP-CHECKSUM (AL-IDX) TO AL-LOOKUP-CHECKSUM
017200       CALL 'ALRTLKUP' USING AL-LOOKUP-CHECKSUM,
017300                             AL-LOOKUP-FOUND-SW,
017400                             AL-LOOKUP-EV-USD
017500       IF AL-LOOKUP-NOT-FOUND
017600           ADD 1 TO CT-ALERT-SKIPPED
017700       ELSE
017800           PERFORM 2100-EVALUATE-ALERT THRU 2100-EXIT
017900       END-IF
018000   END-IF
018100     END-IF.
018200 2000-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------*
018500 2100-EVALUATE-ALERT.
018600*---------------------------------------------------------------*
018700     MOVE AL-LOOKUP-EV-USD TO WS-RETEV-CHECK-NUM.
018800     IF WS-RETEV-CHECK-ALPHA IS NUMERIC
018900   MOVE TBL-AL-SENT-TS (AL-IDX) TO WS-SENTTS-CHECK-NUM
019000   IF WS-SENTTS-CHECK-ALPHA IS NUMERIC
019100       AND WS-SENTTS-CHECK-NUM > 0
019200       PERFORM 2110-CHECK-SENT-BEFORE THRU 2110-EXIT
019300   ELSE
019400       PERFORM 2900-SEND-ALERT THRU 2900-EXIT
019500   END-IF
019600     END-IF.
019700 2100-EXIT.
019800     EXIT.
019900*---------------------------------------------------------------*
020000 2110-CHECK-SENT-BEFORE.
020100*---------------------------------------------------------------*
020200     COMPUTE WS-SENT-AGE-SECONDS =
020300   WS-NOW-EPOCH - WS-SENTTS-CHECK-NUM.
020400     IF WS-SENT-AGE-SECONDS < 300
020500   ADD 1 TO CT-ALERT-SUPPRESSED
020600     ELSE
020700   MOVE TBL-AL-LAST-VALUE (AL-IDX) TO WS-LASTVAL-CHECK-NUM
020800   IF WS-LASTVAL-CHECK-ALPHA IS NUMERIC
020900       COMPUTE WS-EV-DIFF =
021000           AL-LOOKUP-EV-USD - WS-LASTVAL-CHECK-NUM
021100       IF WS-EV-DIFF < 0
021200           COMPUTE WS-EV-ABS-DIFF = WS-EV-DIFF * -1
021300       ELSE
021400           MOVE WS-EV-DIFF TO WS-EV-ABS-DIFF
021500       END-IF
021600       IF WS-EV-ABS-DIFF < 1.00
021700           ADD 1 TO CT-ALERT-SUPPRESSED
021800       ELSE
021900           PERFORM 2900-SEND-ALERT THRU 2900-EXIT
022000       END-IF
022100   ELSE
022200       PERFORM 2900-SEND-ALERT THRU 2900-EXIT
022300   END-IF
022400     END-IF.
022500 2110-EXIT.
022600     EXIT.
022700*---------------------------------------------------------------*
022800 2900-SEND-ALERT.
022900*---------------------------------------------------------------*
023000     MOVE AL-LOOKUP-EV-USD TO WS-NOTIFY-EV.
023100     DISPLAY WS-NOTIFY-LINE.
023200     SET TBL-AL-STATUS-SENT (AL-IDX) TO TRUE.
023300     MOVE WS-NOW-EPOCH TO TBL-AL-SENT-TS (AL-IDX).
023400     MOVE AL-LOOKUP-EV-USD TO TBL-AL-LAST-VALUE (AL-IDX).
023500     ADD 1 TO CT-ALERT-SENT.
023600 2900-EXIT.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 7000-REWRITE-QUEUE.
024000*---------------------------------------------------------------*
024100     OPEN OUTPUT ALQFILE.
024200     IF ALERT-TABLE-SIZE > 0
024300   PERFORM 7010-WRITE-ONE-ALERT THRU 7010-EXIT
024400       VARYING AL-IDX FROM 1 BY 1
024500       UNTIL AL-IDX > ALERT-TABLE-SIZE
024600     END-IF.
024700     CLOSE ALQFILE.
024800 7000-EXIT.
024900     EXIT.
025000*---------------------------------------------------------------*
025100 7010-WRITE-ONE-ALERT.
025200*---------------------------------------------------------------*
025300     MOVE SPACE TO ALERT-QUEUE-RECORD.
025400     MOVE TBL-AL-ALERT-ID     (AL-IDX) TO AL-ALERT-ID.
025500     MOVE TBL-AL-USER-ID      (AL-IDX) TO AL-USER-ID.
025600     MOVE TBL-AL-OPP-CHECKSUM (AL-IDX) TO AL-OPP-CHECKSUM.
025700     MOVE TBL-AL-STATUS       (AL-IDX) TO AL-STATUS.
025800     MOVE TBL-AL-SENT-TS      (AL-IDX) TO AL-SENT-TS.
025900     MOVE TBL-AL-LAST-VALUE   (AL-IDX) TO AL-LAST-VALUE.
026000     WRITE ALERT-QUEUE-RECORD.
026100 7010-EXIT.
026200     EXIT.
026300*---------------------------------------------------------------*
026400 8000-WRITE-CONTROL-REC.
026500*---------------------------------------------------------------*
026600     MOVE SPACE TO RUN-CONTROL-RECORD.
026700     SET CT-PHASE-ALERT TO TRUE.
026800     MOVE SPACE TO CT-KEY.
026900     MOVE CT-ALERT-SENT TO CT-COUNT-1.
027000     MOVE CT-ALERT-SKIPPED TO CT-COUNT-2.
027100     MOVE CT-ALERT-SUPPRESSED TO CT-COUNT-3.
027200     MOVE 0 TO CT-COUNT-4 CT-AMOUNT-1.
027300     WRITE RUN-CONTROL-RECORD.
027400     CLOSE CTLFILE.
027500 8000-EXIT.
027600     EXIT.
027700*---------------------------------------------------------------*
027800     COPY DATECVT.
