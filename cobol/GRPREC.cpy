000100*---------------------------------------------------------------*
000200*  GRPREC   -- MARKET GROUP RECORD LAYOUT                       *
000300*  ONE ROW PER SEED MARKET (SEE MKTGRP, PARA 2300-WRITE-GROUP). *
000400*---------------------------------------------------------------*
000500 01  GROUP-RECORD.
000600     05  GR-GROUP-ID                 PIC X(12).
000700     05  GR-TITLE                    PIC X(60).
000800     05  GR-MEMBER-COUNT             PIC 9(02).
000900     05  GR-MEMBER-ID OCCURS 8 TIMES INDEXED BY GR-MEM-IDX
001000                               PIC X(12).
001100     05  GR-AVG-COUNT                PIC 9(02).
001200     05  GR-AVG OCCURS 4 TIMES INDEXED BY GR-AVG-IDX.
001300   10  GR-AVG-LABEL            PIC X(12).
001400   10  GR-AVG-PROB             PIC 9V9(4).
001500     05  FILLER                      PIC X(20).
001600*---------------------------------------------------------------*
