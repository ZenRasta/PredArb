000100*---------------------------------------------------------------*
000200*  RFDREC   -- RAW VENUE FEED RECORD LAYOUT (INBOUND)            *
000300*  SHARED LAYOUT FOR BOTH VENUE FEEDS -- SEE PMKTFEED (POLY-     *
000400*  MARKET) AND LMKTFEED (LIMITLESS) FOR THE PER-VENUE MAPPING.   *
000500*---------------------------------------------------------------*
000600 01  RAW-FEED-RECORD.
000700     05  RF-VENUE                    PIC X(10).
000800     05  RF-EVENT-ID                 PIC X(12).
000900     05  RF-TITLE                    PIC X(60).
001000     05  RF-DESC                     PIC X(60).
001100     05  RF-END-DATE                 PIC 9(08).
001200     05  RF-END-DATE-X REDEFINES RF-END-DATE
001300                                     PIC X(08).
001400     05  RF-STATUS                   PIC X(10).
001500     05  RF-VOLUME-USD               PIC 9(09)V99.
001600     05  RF-VOLUME-USD-X REDEFINES RF-VOLUME-USD
001700                                     PIC X(11).
001800     05  RF-LIQUIDITY-USD            PIC 9(09)V99.
001900     05  RF-LIQUIDITY-USD-X REDEFINES RF-LIQUIDITY-USD
002000                                     PIC X(11).
002100     05  RF-OUTCOME-COUNT            PIC 9(02).
002200     05  RF-OUTCOME OCCURS 4 TIMES INDEXED BY RF-OUT-IDX.
002300         10  RF-OUT-ID               PIC X(08).
002400         10  RF-OUT-LABEL            PIC X(12).
002500         10  RF-OUT-PRICE            PIC 9V9(4).
002600         10  RF-OUT-PRICE-X REDEFINES RF-OUT-PRICE
002700                                     PIC X(05).
002800     05  FILLER                      PIC X(16).
002900*---------------------------------------------------------------*
