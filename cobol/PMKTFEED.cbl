000100*===============================================================*
000200* PROGRAM NAME:    PMKTFEED
000300* ORIGINAL AUTHOR: R T OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88 R T OKAFOR     CREATED - POLYMARKET FEED INGEST/POST
000900*                          FOR THE ARB DESK MARKET MASTER (WO#118)
001000* 09/09/89 R T OKAFOR     DEFAULT LIQUIDITY WEIGHT TO 1.00 WHEN
001100*                          FEED LIQUIDITY IS ZERO (WO#204)
001200* 06/02/91 L PECHARSKY    EXPANDED OUTCOME TABLE 2 -> 4 SLOTS
001300*                          TO SUPPORT MULTI-OUTCOME EVENTS (WO#341)
001400* 04/18/93 L PECHARSKY    ADDED SNAPSHOT ORPHAN SKIP COUNTER
001500*                          PER AUDIT FINDING 93-06 (WO#402)
001600* 12/01/95 M A DUBOIS     RESTRUCTURE - NUMBERED PARAGRAPHS,
001700*                          REMOVED FALL-THROUGH LOGIC (WO#488)
001800* 09/21/98 M A DUBOIS     Y2K: RF-END-DATE / MM-END-DATE WINDOW
001900*                          EXPANDED TO 4-DIGIT YEAR (WO#551)
002000* 02/09/99 M A DUBOIS     Y2K: HOUSE CLOCK ROUTINE DATECVT NOW
002100*                          CARRIES A 4-DIGIT YEAR (WO#559)
002200* 05/14/03 T VANCE        OUTCOME ID DEFAULTS TO LABEL WHEN THE
002300*                          FEED SENDS ONE BUT NOT THE OTHER (WO#690)
002400* 07/30/09 T VANCE        MASTER FILE IS NOW SEQUENTIAL/TABLE-
002500*                          DRIVEN, NOT VSAM -- SEE 1000/8000 (WO#812)
002600* 10/11/16 K OYELARAN     ADDED RUN-CONTROL COUNTERS RECORD FOR
002700*                          THE END-OF-JOB CONTROL REPORT (WO#1004)
002800* 02/11/25 M A DUBOIS     UPDATED MASTER ROWS NOW RE-HOME TO THE
002900*                          END OF THE TABLE INSTEAD OF REWRITING
003000*                          IN PLACE -- MKTGRP'S BACK-TO-FRONT SEED
003100*                          SCAN WAS FAVORING OLDEST-INSERTED OVER
003200*                          MOST-RECENTLY-QUOTED MARKETS (WO#1211)
003300*===============================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  PMKTFEED.
003600 AUTHOR. R T OKAFOR.
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN. 03/14/88.
003900 DATE-COMPILED.
004000 SECURITY. NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     SWITCH-0 IS PGM-TRACE-SWITCH ON STATUS IS TRACE-ON
005000                                  OFF STATUS IS TRACE-OFF.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT PMFEED ASSIGN TO PMFEED
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS PMFEED-STATUS.
005800*
005900     SELECT MSTFILE ASSIGN TO MSTFILE
006000       ORGANIZATION IS SEQUENTIAL
006100       FILE STATUS IS MSTFILE-STATUS.
006200*
006300     SELECT SNPFILE ASSIGN TO SNPFILE
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS IS SNPFILE-STATUS.
006600*
006700     SELECT CTLFILE ASSIGN TO CTLFILE
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS IS CTLFILE-STATUS.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  PMFEED
007600      DATA RECORD IS RAW-FEED-RECORD.
007700     COPY RFDREC.
007800*---------------------------------------------------------------*
007900 FD  MSTFILE
008000      DATA RECORD IS MARKET-MASTER-RECORD.
008100     COPY MSTREC.
008200*---------------------------------------------------------------*
008300 FD  SNPFILE
008400      DATA RECORD IS SNAPSHOT-RECORD.
008500     COPY SNPREC.
008600*---------------------------------------------------------------*
008700 FD  CTLFILE
008800      DATA RECORD IS RUN-CONTROL-RECORD.
008900     COPY CTLREC.
009000*---------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200*---------------------------------------------------------------*
009300     COPY MSTTBL.
009400     COPY DATEWRK.
009500*---------------------------------------------------------------*
009600 01  WS-SWITCHES-MISC-FIELDS.
009700     05  PMFEED-STATUS                PIC X(02).
009800         88  PMFEED-OK                      VALUE '00'.
009900         88  PMFEED-EOF                     VALUE '10'.
010000     05  MSTFILE-STATUS               PIC X(02).
010100         88  MSTFILE-OK                     VALUE '00'.
010200         88  MSTFILE-EOF                    VALUE '10'.
010300     05  SNPFILE-STATUS               PIC X(02).
010400         88  SNPFILE-OK                     VALUE '00'.
010500     05  CTLFILE-STATUS               PIC X(02).
010600         88  CTLFILE-OK                     VALUE '00'.
010700     05  WS-FOUND-SW                  PIC X(01).
010800         88  WS-FOUND                       VALUE 'Y'.
010900         88  WS-NOT-FOUND                   VALUE 'N'.
011000     05  WS-FOUND-INDEX               PIC S9(4) COMP.
011100     05  WS-NEXT-SEQ                  PIC 9(09) COMP.
011200     05  WS-SNAP-MARKET-ID            PIC X(12).
011300     05  WS-SHIFT-IDX                 PIC S9(4) COMP.
011400     05  WS-SHIFT-FROM                PIC S9(4) COMP.
011500*---------------------------------------------------------------*
011600*    WO#1211 -- HOLDS AN UPDATED ROW'S IDENTITY FIELDS WHILE
011700*    2210-UPDATE-MASTER-ROW RE-HOMES IT TO THE END OF THE TABLE
011800*    (SEE THAT PARAGRAPH'S BANNER FOR WHY).
011900*---------------------------------------------------------------*
012000 01  WS-UPD-ROW-HOLD.
012100     05  WS-UPD-SEQ-NO                PIC 9(05).
012200     05  WS-UPD-MARKET-ID             PIC X(12).
012300     05  WS-UPD-VENUE                 PIC X(10).
012400     05  WS-UPD-EVENT-ID              PIC X(12).
012500     05  FILLER                       PIC X(01).
012600*---------------------------------------------------------------*
012700 01  WS-MARKET-ID-BUILD.
012800     05  WS-ID-PREFIX                 PIC X(03) VALUE 'MK-'.
012900     05  WS-ID-SEQ                    PIC 9(09).
013000 01  WS-MARKET-ID-ALPHA REDEFINES WS-MARKET-ID-BUILD
013100                                     PIC X(12).
013200*---------------------------------------------------------------*
013300 01  WS-VOLUME-CHECK.
013400     05  WS-VOLUME-NUM                PIC 9(09)V99.
013500 01  WS-VOLUME-ALPHA REDEFINES WS-VOLUME-CHECK
013600                                     PIC X(11).
013700*---------------------------------------------------------------*
013800 01  CT-COUNTERS.
013900     05  CT-MKT-INSERTED              PIC 9(09) COMP.
014000     05  CT-MKT-UPDATED               PIC 9(09) COMP.
014100     05  CT-SNP-WRITTEN               PIC 9(09) COMP.
014200     05  CT-SNP-SKIPPED               PIC 9(09) COMP.
014300*---------------------------------------------------------------*
014400 01  ERROR-DISPLAY-LINE.
014500     05  FILLER  PIC X(23) VALUE ' *** ERROR ON FILE : '.
014600     05  DL-ERROR-REASON              PIC X(08) VALUE SPACE.
014700     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
014800     05  DL-FILE-STATUS               PIC X(02) VALUE SPACE.
014900     05  FILLER  PIC X(05) VALUE ' *** '.
015000*===============================================================*
015100 PROCEDURE DIVISION.
015200*---------------------------------------------------------------*
015300 0000-MAIN-ROUTINE.
015400*---------------------------------------------------------------*
015500     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
015600     PERFORM 2000-INGEST-FEED THRU 2000-EXIT
015700         UNTIL PMFEED-EOF.
015800     PERFORM 7000-REWRITE-MASTER THRU 7000-EXIT.
015900     PERFORM 8000-WRITE-CONTROL-REC THRU 8000-EXIT.
016000     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
016100     GOBACK.
016200*---------------------------------------------------------------*
016300 1000-INITIALIZATION.
016400*---------------------------------------------------------------*
016500     MOVE 0 TO CT-MKT-INSERTED CT-MKT-UPDATED
016600               CT-SNP-WRITTEN CT-SNP-SKIPPED.
016700     MOVE 0 TO WS-NEXT-SEQ.
016800     MOVE 0 TO MARKET-TABLE-SIZE.
016900     OPEN INPUT PMFEED.
017000     IF NOT PMFEED-OK
017100         MOVE 'PMFEED'      TO DL-ERROR-REASON
017200         MOVE PMFEED-STATUS TO DL-FILE-STATUS
017300         PERFORM 9900-INVALID-STATUS THRU 9900-EXIT.
017400     OPEN INPUT MSTFILE.
017500     IF MSTFILE-OK
017600         PERFORM 1100-LOAD-MASTER-TABLE THRU 1100-EXIT
017700             UNTIL MSTFILE-EOF
017800     END-IF.
017900     CLOSE MSTFILE.
018000     OPEN EXTEND SNPFILE.
018100     IF NOT SNPFILE-OK
018200         MOVE 'SNPFILE'      TO DL-ERROR-REASON
018300         MOVE SNPFILE-STATUS TO DL-FILE-STATUS
018400         PERFORM 9900-INVALID-STATUS THRU 9900-EXIT.
018500     OPEN EXTEND CTLFILE.
018600     PERFORM 2010-READ-FEED THRU 2010-EXIT.
018700 1000-EXIT.
018800     EXIT.
018900*---------------------------------------------------------------*
019000 1100-LOAD-MASTER-TABLE.
019100*---------------------------------------------------------------*
019200     READ MSTFILE
019300         AT END
019400             MOVE '10' TO MSTFILE-STATUS
019500         NOT AT END
019600             ADD 1 TO MARKET-TABLE-SIZE
019700             SET MT-IDX TO MARKET-TABLE-SIZE
019800             MOVE MARKET-TABLE-SIZE
019900                          TO TBL-MKT-SEQ-NO (MT-IDX)
020000             MOVE MM-MARKET-ID       TO TBL-MKT-ID      (MT-IDX)
020100             MOVE MM-VENUE           TO TBL-MKT-VENUE   (MT-IDX)
020200             MOVE MM-EVENT-ID        TO TBL-MKT-EVENT-ID(MT-IDX)
020300             MOVE MM-TITLE           TO TBL-MKT-TITLE   (MT-IDX)
020400             MOVE MM-DESC            TO TBL-MKT-DESC    (MT-IDX)
020500             MOVE MM-END-DATE        TO TBL-MKT-END-DATE(MT-IDX)
020600             MOVE MM-STATUS          TO TBL-MKT-STATUS  (MT-IDX)
020700             MOVE MM-VOLUME-USD      TO
020800                                 TBL-MKT-VOLUME-USD (MT-IDX)
020900             MOVE MM-LIQUIDITY-USD   TO
021000                                 TBL-MKT-LIQUIDITY-USD (MT-IDX)
021100             MOVE MM-OUTCOME-COUNT   TO
021200                                 TBL-MKT-OUTCOME-COUNT (MT-IDX)
021300             MOVE MM-OUTCOME (1) TO TBL-MKT-OUTCOME (MT-IDX 1)
021400             MOVE MM-OUTCOME (2) TO TBL-MKT-OUTCOME (MT-IDX 2)
021500             MOVE MM-OUTCOME (3) TO TBL-MKT-OUTCOME (MT-IDX 3)
021600             MOVE MM-OUTCOME (4) TO TBL-MKT-OUTCOME (MT-IDX 4)
021700             MOVE MM-MARKET-ID       TO WS-MARKET-ID-ALPHA
021800             IF WS-ID-PREFIX = 'MK-' AND WS-ID-SEQ > WS-NEXT-SEQ
021900                 MOVE WS-ID-SEQ TO WS-NEXT-SEQ
022000             END-IF
022100     END-READ.
022200 1100-EXIT.
022300     EXIT.
022400*---------------------------------------------------------------*
022500 2000-INGEST-FEED.
022600*---------------------------------------------------------------*
022700     PERFORM 2100-NORMALIZE-POLYMARKET THRU 2100-EXIT.
022800     PERFORM 2200-POST-MASTER THRU 2200-EXIT.
022900     PERFORM 2300-POST-SNAPSHOT THRU 2300-EXIT.
023000     PERFORM 2010-READ-FEED THRU 2010-EXIT.
023100 2000-EXIT.
023200     EXIT.
023300*---------------------------------------------------------------*
023400 2010-READ-FEED.
023500*---------------------------------------------------------------*
023600     READ PMFEED
023700         AT END
023800             MOVE '10' TO PMFEED-STATUS
023900     END-READ.
024000 2010-EXIT.
024100     EXIT.
024200*---------------------------------------------------------------*
024300 2100-NORMALIZE-POLYMARKET.
024400*---------------------------------------------------------------*
024500*    POLYMARKET MAPPING (BUSINESS RULES SECTION U1):
024600*    STATUS DEFAULTS TO OPEN WHEN THE FEED SENDS SPACES; A
024700*    BLANK/NON-NUMERIC VOLUME OR LIQUIDITY NORMALIZES TO ZERO.
024800*---------------------------------------------------------------*
024900     IF RF-STATUS = SPACE
025000         MOVE 'OPEN' TO RF-STATUS
025100     END-IF.
025200     MOVE RF-VOLUME-USD-X TO WS-VOLUME-ALPHA.
025300     IF WS-VOLUME-ALPHA NOT NUMERIC
025400         MOVE 0 TO RF-VOLUME-USD
025500     END-IF.
025600     MOVE RF-LIQUIDITY-USD-X TO WS-VOLUME-ALPHA.
025700     IF WS-VOLUME-ALPHA NOT NUMERIC
025800         MOVE 0 TO RF-LIQUIDITY-USD
025900     END-IF.
026000     IF RF-END-DATE-X NOT NUMERIC
026100         MOVE 0 TO RF-END-DATE
026200     END-IF.
026300     PERFORM 2110-NORMALIZE-OUTCOME THRU 2110-EXIT
026400         VARYING RF-OUT-IDX FROM 1 BY 1
026500         UNTIL RF-OUT-IDX > 4.
026600 2100-EXIT.
026700     EXIT.
026800*---------------------------------------------------------------*
026900 2110-NORMALIZE-OUTCOME.
027000*---------------------------------------------------------------*
027100     IF RF-OUT-ID (RF-OUT-IDX) = SPACE
027200         AND RF-OUT-LABEL (RF-OUT-IDX) NOT = SPACE
027300         MOVE RF-OUT-LABEL (RF-OUT-IDX) TO RF-OUT-ID (RF-OUT-IDX)
027400     END-IF.
027500     IF RF-OUT-LABEL (RF-OUT-IDX) = SPACE
027600         AND RF-OUT-ID (RF-OUT-IDX) NOT = SPACE
027700         MOVE RF-OUT-ID (RF-OUT-IDX) TO RF-OUT-LABEL (RF-OUT-IDX)
027800     END-IF.
027900     IF RF-OUT-PRICE-X (RF-OUT-IDX) NOT NUMERIC
028000         MOVE 0 TO RF-OUT-PRICE (RF-OUT-IDX)
028100     END-IF.
028200 2110-EXIT.
028300     EXIT.
028400*---------------------------------------------------------------*
028500 2200-POST-MASTER.
028600*---------------------------------------------------------------*
028700*    MASTER UNIQUENESS KEY IS (VENUE, EVENT ID) -- BUSINESS
028800*    RULES SECTION U2.  A LINEAR SCAN OF THE IN-MEMORY TABLE
028900*    STANDS IN FOR THE VSAM RANDOM READ THIS SHOP USED TO DO
029000*    BEFORE THE MASTER WENT SEQUENTIAL (SEE WO#812 ABOVE).
029100*---------------------------------------------------------------*
029200     SET WS-NOT-FOUND TO TRUE.
029300     MOVE 0 TO WS-FOUND-INDEX.
029400     IF MARKET-TABLE-SIZE > 0
029500         PERFORM 2205-SEARCH-MASTER-TABLE THRU 2205-EXIT
029600             VARYING MT-IDX FROM 1 BY 1
029700             UNTIL MT-IDX > MARKET-TABLE-SIZE
029800                 OR WS-FOUND
029900     END-IF.
030000     IF WS-FOUND
030100         PERFORM 2210-UPDATE-MASTER-ROW THRU 2210-EXIT
030200         ADD 1 TO CT-MKT-UPDATED
030300     ELSE
030400         PERFORM 2220-INSERT-MASTER-ROW THRU 2220-EXIT
030500         ADD 1 TO CT-MKT-INSERTED
030600     END-IF.
030700 2200-EXIT.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 2205-SEARCH-MASTER-TABLE.
031100*---------------------------------------------------------------*
031200     IF TBL-MKT-VENUE (MT-IDX)    = 'POLYMARKET'
031300         AND TBL-MKT-EVENT-ID (MT-IDX) = RF-EVENT-ID
031400         SET WS-FOUND TO TRUE
031500         SET WS-FOUND-INDEX TO MT-IDX
031600     END-IF.
031700 2205-EXIT.
031800     EXIT.
031900*---------------------------------------------------------------*
032000 2210-UPDATE-MASTER-ROW.
032100*---------------------------------------------------------------*
032200*    WO#1211 -- MKTGRP SEEDS MOST-RECENTLY-TOUCHED FIRST BY
032300*    WALKING THIS TABLE BACK TO FRONT, SO TABLE POSITION HAS TO
032400*    MEAN RECENCY.  REWRITING A ROW IN PLACE AT ITS ORIGINAL
032500*    SLOT ONLY PRESERVED INSERTION ORDER; AN OLD MARKET RE-
032600*    QUOTED EVERY CYCLE COULD SIT NEAR THE FRONT FOREVER AND
032700*    NEVER MAKE MKTGRP'S SEED-COUNT CUTOFF.  THE UPDATED ROW IS
032800*    NOW RE-HOMED TO THE END OF THE TABLE INSTEAD OF LEFT WHERE
032900*    IT WAS FIRST INSERTED.
033000*---------------------------------------------------------------*
033100     MOVE TBL-MKT-SEQ-NO   (WS-FOUND-INDEX) TO WS-UPD-SEQ-NO.
033200     MOVE TBL-MKT-ID       (WS-FOUND-INDEX) TO WS-UPD-MARKET-ID.
033300     MOVE TBL-MKT-VENUE    (WS-FOUND-INDEX) TO WS-UPD-VENUE.
033400     MOVE TBL-MKT-EVENT-ID (WS-FOUND-INDEX) TO WS-UPD-EVENT-ID.
033500     IF WS-FOUND-INDEX < MARKET-TABLE-SIZE
033600         PERFORM 2215-SHIFT-ROW-UP THRU 2215-EXIT
033700             VARYING WS-SHIFT-IDX FROM WS-FOUND-INDEX BY 1
033800             UNTIL WS-SHIFT-IDX >= MARKET-TABLE-SIZE
033900         SET WS-FOUND-INDEX TO MARKET-TABLE-SIZE
034000     END-IF.
034100     MOVE WS-UPD-SEQ-NO    TO TBL-MKT-SEQ-NO   (WS-FOUND-INDEX).
034200     MOVE WS-UPD-MARKET-ID TO TBL-MKT-ID       (WS-FOUND-INDEX).
034300     MOVE WS-UPD-VENUE     TO TBL-MKT-VENUE    (WS-FOUND-INDEX).
034400     MOVE WS-UPD-EVENT-ID  TO TBL-MKT-EVENT-ID (WS-FOUND-INDEX).
034500     MOVE RF-TITLE       TO TBL-MKT-TITLE   (WS-FOUND-INDEX).
034600     MOVE RF-DESC        TO TBL-MKT-DESC    (WS-FOUND-INDEX).
034700     MOVE RF-STATUS      TO TBL-MKT-STATUS  (WS-FOUND-INDEX).
034800     MOVE RF-END-DATE    TO TBL-MKT-END-DATE(WS-FOUND-INDEX).
034900     MOVE RF-VOLUME-USD  TO
035000                      TBL-MKT-VOLUME-USD (WS-FOUND-INDEX).
035100     MOVE RF-LIQUIDITY-USD TO
035200                      TBL-MKT-LIQUIDITY-USD (WS-FOUND-INDEX).
035300     MOVE RF-OUTCOME-COUNT TO
035400                      TBL-MKT-OUTCOME-COUNT (WS-FOUND-INDEX).
035500     MOVE RF-OUTCOME (1) TO
035600                      TBL-MKT-OUTCOME (WS-FOUND-INDEX 1).
035700     MOVE RF-OUTCOME (2) TO
035800                      TBL-MKT-OUTCOME (WS-FOUND-INDEX 2).
035900     MOVE RF-OUTCOME (3) TO
036000                      TBL-MKT-OUTCOME (WS-FOUND-INDEX 3).
036100     MOVE RF-OUTCOME (4) TO
036200                      TBL-MKT-OUTCOME (WS-FOUND-INDEX 4).
036300     MOVE TBL-MKT-ID (WS-FOUND-INDEX) TO WS-SNAP-MARKET-ID.
036400 2210-EXIT.
036500     EXIT.
036600*---------------------------------------------------------------*
036700 2215-SHIFT-ROW-UP.
036800*---------------------------------------------------------------*
036900     COMPUTE WS-SHIFT-FROM = WS-SHIFT-IDX + 1.
037000     MOVE TBL-MARKET (WS-SHIFT-FROM) TO TBL-MARKET (WS-SHIFT-IDX).
037100 2215-EXIT.
037200     EXIT.
037300*---------------------------------------------------------------*
037400 2220-INSERT-MASTER-ROW.
037500*---------------------------------------------------------------*
037600     ADD 1 TO WS-NEXT-SEQ.
037700     MOVE 'MK-'         TO WS-ID-PREFIX.
037800     MOVE WS-NEXT-SEQ   TO WS-ID-SEQ.
037900     ADD 1 TO MARKET-TABLE-SIZE.
038000     SET MT-IDX TO MARKET-TABLE-SIZE.
038100     MOVE MARKET-TABLE-SIZE     TO TBL-MKT-SEQ-NO   (MT-IDX).
038200     MOVE WS-MARKET-ID-ALPHA    TO TBL-MKT-ID       (MT-IDX).
038300     MOVE 'POLYMARKET'          TO TBL-MKT-VENUE    (MT-IDX).
038400     MOVE RF-EVENT-ID           TO TBL-MKT-EVENT-ID (MT-IDX).
038500     MOVE RF-TITLE              TO TBL-MKT-TITLE    (MT-IDX).
038600     MOVE RF-DESC               TO TBL-MKT-DESC     (MT-IDX).
038700     MOVE RF-END-DATE           TO TBL-MKT-END-DATE (MT-IDX).
038800     MOVE RF-STATUS             TO TBL-MKT-STATUS   (MT-IDX).
038900     MOVE RF-VOLUME-USD         TO
039000                              TBL-MKT-VOLUME-USD (MT-IDX).
039100     MOVE RF-LIQUIDITY-USD      TO
039200                              TBL-MKT-LIQUIDITY-USD (MT-IDX).
039300     MOVE RF-OUTCOME-COUNT      TO
039400                              TBL-MKT-OUTCOME-COUNT (MT-IDX).
039500     MOVE RF-OUTCOME (1) TO TBL-MKT-OUTCOME (MT-IDX 1).
039600     MOVE RF-OUTCOME (2) TO TBL-MKT-OUTCOME (MT-IDX 2).
039700     MOVE RF-OUTCOME (3) TO TBL-MKT-OUTCOME (MT-IDX 3).
039800     MOVE RF-OUTCOME (4) TO TBL-MKT-OUTCOME (MT-IDX 4).
039900     MOVE WS-MARKET-ID-ALPHA    TO WS-SNAP-MARKET-ID.
040000 2220-EXIT.
040100     EXIT.
040200*---------------------------------------------------------------*
040300 2300-POST-SNAPSHOT.
040400*---------------------------------------------------------------*
040500*    SNAPSHOTS ARE IMMUTABLE -- ALWAYS INSERT.  WS-SNAP-MARKET-ID
040600*    WAS SET BY WHICHEVER OF 2210/2220 JUST RAN, SO THE MASTER
040700*    LOOKUP CANNOT FAIL HERE FOR THIS PROGRAM (BOTH BRANCHES OF
040800*    2200-POST-MASTER ALWAYS PRODUCE A MASTER ROW FIRST).
040900*---------------------------------------------------------------*
041000     PERFORM 9500-COMPUTE-EPOCH-SECONDS THRU 9500-EXIT.
041100     MOVE SPACE TO SNAPSHOT-RECORD.
041200     MOVE WS-SNAP-MARKET-ID     TO SN-MARKET-ID.
041300     MOVE WS-EPOCH-SECONDS      TO SN-TS.
041400     MOVE 'ORDERBOOK'           TO SN-PRICE-SOURCE.
041500     MOVE RF-LIQUIDITY-USD      TO SN-LIQUIDITY-USD.
041600     MOVE 20                    TO SN-TAKER-BPS.
041700     MOVE RF-LIQUIDITY-USD      TO SN-FILLABLE-USD.
041800     MOVE RF-OUTCOME-COUNT      TO SN-OUTCOME-COUNT.
041900     PERFORM 2310-BUILD-SNAPSHOT-OUTCOME THRU 2310-EXIT
042000         VARYING RF-OUT-IDX FROM 1 BY 1
042100         UNTIL RF-OUT-IDX > 4.
042200     WRITE SNAPSHOT-RECORD.
042300     ADD 1 TO CT-SNP-WRITTEN.
042400 2300-EXIT.
042500     EXIT.
042600*---------------------------------------------------------------*
042700 2310-BUILD-SNAPSHOT-OUTCOME.
042800*---------------------------------------------------------------*
042900     MOVE RF-OUT-ID (RF-OUT-IDX)    TO SN-OUT-ID    (RF-OUT-IDX).
043000     MOVE RF-OUT-LABEL (RF-OUT-IDX) TO SN-OUT-LABEL (RF-OUT-IDX).
043100     MOVE RF-OUT-PRICE (RF-OUT-IDX) TO SN-OUT-BID   (RF-OUT-IDX).
043200     MOVE RF-OUT-PRICE (RF-OUT-IDX) TO SN-OUT-ASK   (RF-OUT-IDX).
043300     MOVE RF-OUT-PRICE (RF-OUT-IDX) TO SN-OUT-PROB  (RF-OUT-IDX).
043400 2310-EXIT.
043500     EXIT.
043600*---------------------------------------------------------------*
043700 7000-REWRITE-MASTER.
043800*---------------------------------------------------------------*
043900     OPEN OUTPUT MSTFILE.
044000     PERFORM 7010-REWRITE-MASTER-ROW THRU 7010-EXIT
044100         VARYING MT-IDX FROM 1 BY 1
044200         UNTIL MT-IDX > MARKET-TABLE-SIZE.
044300     CLOSE MSTFILE.
044400 7000-EXIT.
044500     EXIT.
044600*---------------------------------------------------------------*
044700 7010-REWRITE-MASTER-ROW.
044800*---------------------------------------------------------------*
044900     MOVE SPACE                  TO MARKET-MASTER-RECORD.
045000     MOVE TBL-MKT-ID (MT-IDX)    TO MM-MARKET-ID.
045100     MOVE TBL-MKT-VENUE (MT-IDX) TO MM-VENUE.
045200     MOVE TBL-MKT-EVENT-ID (MT-IDX) TO MM-EVENT-ID.
045300     MOVE TBL-MKT-TITLE (MT-IDX) TO MM-TITLE.
045400     MOVE TBL-MKT-DESC (MT-IDX)  TO MM-DESC.
045500     MOVE TBL-MKT-END-DATE (MT-IDX) TO MM-END-DATE.
045600     MOVE TBL-MKT-STATUS (MT-IDX) TO MM-STATUS.
045700     MOVE TBL-MKT-VOLUME-USD (MT-IDX) TO MM-VOLUME-USD.
045800     MOVE TBL-MKT-LIQUIDITY-USD (MT-IDX) TO MM-LIQUIDITY-USD.
045900     MOVE TBL-MKT-OUTCOME-COUNT (MT-IDX) TO MM-OUTCOME-COUNT.
046000     MOVE TBL-MKT-OUTCOME (MT-IDX 1) TO MM-OUTCOME (1).
046100     MOVE TBL-MKT-OUTCOME (MT-IDX 2) TO MM-OUTCOME (2).
046200     MOVE TBL-MKT-OUTCOME (MT-IDX 3) TO MM-OUTCOME (3).
046300     MOVE TBL-MKT-OUTCOME (MT-IDX 4) TO MM-OUTCOME (4).
046400     WRITE MARKET-MASTER-RECORD.
046500 7010-EXIT.
046600     EXIT.
046700*---------------------------------------------------------------*
046800 8000-WRITE-CONTROL-REC.
046900*---------------------------------------------------------------*
047000     MOVE SPACE TO RUN-CONTROL-RECORD.
047100     SET CT-PHASE-INGEST TO TRUE.
047200     MOVE 'POLYMARKET'    TO CT-KEY.
047300     MOVE CT-MKT-INSERTED TO CT-COUNT-1.
047400     MOVE CT-MKT-UPDATED  TO CT-COUNT-2.
047500     MOVE CT-SNP-WRITTEN  TO CT-COUNT-3.
047600     MOVE CT-SNP-SKIPPED  TO CT-COUNT-4.
047700     MOVE 0               TO CT-AMOUNT-1.
047800     WRITE RUN-CONTROL-RECORD.
047900 8000-EXIT.
048000     EXIT.
048100*---------------------------------------------------------------*
048200 9000-CLOSE-FILES.
048300*---------------------------------------------------------------*
048400     CLOSE PMFEED SNPFILE CTLFILE.
048500 9000-EXIT.
048600     EXIT.
048700*---------------------------------------------------------------*
048800 9900-INVALID-STATUS.
048900*---------------------------------------------------------------*
049000     DISPLAY ERROR-DISPLAY-LINE.
049100     GOBACK.
049200 9900-EXIT.
049300     EXIT.
049400*---------------------------------------------------------------*
