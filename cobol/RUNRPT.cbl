000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    RUNRPT
000300* ORIGINAL AUTHOR: E R DELACROIX
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/94 E R DELACROIX   CREATED - PRINTS THE END-OF-RUN CONTROL
000900*                           REPORT FROM THE COUNTERS EACH BATCH
001000*                           STEP APPENDS TO CTLFILE (WO#402)
001100* 09/28/98 E R DELACROIX   Y2K: RUN TIMESTAMP ON THE PAGE HEADING
001200*                           NOW COMES FROM THE FULL 10-DIGIT EPOCH
001300*                           ROUTINE, NOT A 2-DIGIT-YEAR STAMP
001400*                           (WO#551)
001500* 07/19/05 T VANCE         ADDED THE OPPORTUNITY TOTAL-EV-USD AND
001600*                           DEDUP-SKIPPED COLUMNS TO SECTION 3
001700*                           (WO#726)
001800* 04/02/13 M A DUBOIS      ADDED SECTION 4 ALERT COUNTS AFTER THE
001900*                           ALERT QUEUE DRIVER WENT LIVE (WO#901)
002000* 06/05/22 K OYELARAN     DEFENSIVE NUMERIC VALIDATION OF EACH
002100*                           CTLFILE ROW BEFORE IT IS ADDED INTO
002200*                           THE REPORT TOTALS (WO#1198)
002300*---------------------------------------------------------------*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  RUNRPT.
002600 AUTHOR. E R DELACROIX.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 03/11/94.
002900 DATE-COMPILED.
003000 SECURITY. NON-CONFIDENTIAL.
003100*---------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     SWITCH-0 IS PGM-TRACE-SWITCH ON STATUS IS TRACE-ON
003800                                  OFF STATUS IS TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CTLFILE ASSIGN TO CTLFILE
004200       ORGANIZATION IS SEQUENTIAL
004300       FILE STATUS IS CTLFILE-STATUS.
004400     SELECT RPTFILE ASSIGN TO RPTFILE
004500       ORGANIZATION IS SEQUENTIAL
004600       FILE STATUS IS RPTFILE-STATUS.
004700*---------------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CTLFILE
005100      DATA RECORD IS RUN-CONTROL-RECORD.
005200     COPY CTLREC.
005300*---------------------------------------------------------------*
005400 FD  RPTFILE
005500      RECORDING MODE IS F.
005600 01  PRINT-RECORD                      PIC X(132).
005700*---------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900     COPY RPTFORM.
006000     COPY DATEWRK.
006100*---------------------------------------------------------------*
006200 01  WS-SWITCHES-MISC-FIELDS.
006300     05  CTLFILE-STATUS                PIC X(02).
006400         88  CTLFILE-OK                     VALUE '00'.
006500         88  CTLFILE-EOF                    VALUE '10'.
006600     05  RPTFILE-STATUS                PIC X(02).
006700         88  RPTFILE-OK                     VALUE '00'.
006800     05  FILLER                        PIC X(01).
006900 77  WS-NOW-EPOCH                      PIC 9(10).
007000*---------------------------------------------------------------*
007100*    INGEST ACCUMULATORS -- ONE SET PER VENUE, PLUS THE CONTROL
007200*    TOTAL LINE ACROSS VENUES (REPORTS §1).
007300*---------------------------------------------------------------*
007400 01  WS-INGEST-TOTALS.
007500     05  WS-POLY-MKT-INS               PIC 9(09) COMP.
007600     05  WS-POLY-MKT-UPD               PIC 9(09) COMP.
007700     05  WS-POLY-SNP-WRT                PIC 9(09) COMP.
007800     05  WS-POLY-SNP-SKP                PIC 9(09) COMP.
007900     05  WS-LIM-MKT-INS                PIC 9(09) COMP.
008000     05  WS-LIM-MKT-UPD                PIC 9(09) COMP.
008100     05  WS-LIM-SNP-WRT                 PIC 9(09) COMP.
008200     05  WS-LIM-SNP-SKP                 PIC 9(09) COMP.
008300     05  WS-CTL-MKT-INS                PIC 9(09) COMP.
008400     05  WS-CTL-MKT-UPD                PIC 9(09) COMP.
008500     05  WS-CTL-SNP-WRT                 PIC 9(09) COMP.
008600     05  WS-CTL-SNP-SKP                 PIC 9(09) COMP.
008700     05  FILLER                        PIC X(01).
008800*---------------------------------------------------------------*
008900 01  WS-GROUP-TOTALS.
009000     05  WS-GROUPS-BUILT               PIC 9(09) COMP.
009100     05  FILLER                        PIC X(01).
009200*---------------------------------------------------------------*
009300 01  WS-OPP-TOTALS.
009400     05  WS-DUTCH-COUNT                PIC 9(09) COMP.
009500     05  WS-DUTCH-EV-TOTAL             PIC S9(09)V99 COMP.
009600     05  WS-DUTCH-DEDUP-SKIPPED        PIC 9(09) COMP.
009700     05  WS-MISP-COUNT                 PIC 9(09) COMP.
009800     05  WS-MISP-EV-TOTAL              PIC S9(09)V99 COMP.
009900     05  WS-MISP-DEDUP-SKIPPED         PIC 9(09) COMP.
010000     05  FILLER                        PIC X(01).
010100*---------------------------------------------------------------*
010200 01  WS-ALERT-TOTALS.
010300     05  WS-ALERT-SENT                 PIC 9(09) COMP.
010400     05  WS-ALERT-SKIPPED              PIC 9(09) COMP.
010500     05  WS-ALERT-SUPPRESSED           PIC 9(09) COMP.
010600     05  FILLER                        PIC X(01).
010700*---------------------------------------------------------------*
010800 77  WS-GRAND-TOTAL                    PIC 9(10) COMP.
010900 77  WS-PAGE-NO                        PIC 9(04) COMP VALUE 1.
011000*---------------------------------------------------------------*
011100*    DEFENSIVE NUMERIC-CHECK REDEFINES -- CTLFILE IS INTERNAL
011200*    PLUMBING WITH NO EDIT STEP OF ITS OWN; A ROW LEFT OVER FROM
011300*    AN ABORTED PRIOR RUN OR A SHORT WRITE IS SKIPPED RATHER THAN
011400*    BLOWN UP INTO THE REPORT TOTALS (WO#1198).
011500*---------------------------------------------------------------*
011600 01  WS-COUNT1-CHECK.
011700     05  WS-COUNT1-CHECK-NUM           PIC 9(09).
011800 01  WS-COUNT1-CHECK-ALPHA REDEFINES WS-COUNT1-CHECK
011900                                     PIC X(09).
012000 01  WS-COUNT2-CHECK.
012100     05  WS-COUNT2-CHECK-NUM           PIC 9(09).
012200 01  WS-COUNT2-CHECK-ALPHA REDEFINES WS-COUNT2-CHECK
012300                                     PIC X(09).
012400 01  WS-AMOUNT-CHECK.
012500     05  WS-AMOUNT-CHECK-NUM           PIC S9(09)V99.
012600 01  WS-AMOUNT-CHECK-ALPHA REDEFINES WS-AMOUNT-CHECK
012700                                     PIC X(11).
012800*---------------------------------------------------------------*
012900 PROCEDURE DIVISION.
013000*---------------------------------------------------------------*
013100 0000-MAIN-ROUTINE.
013200*---------------------------------------------------------------*
013300     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
013400     PERFORM 2000-PROCESS-CONTROL-RECS THRU 2000-EXIT
013500         UNTIL CTLFILE-EOF.
013600     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
013700     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
013800     GOBACK.
013900*---------------------------------------------------------------*
014000 1000-INITIALIZATION.
014100*---------------------------------------------------------------*
014200     MOVE 0 TO WS-POLY-MKT-INS WS-POLY-MKT-UPD WS-POLY-SNP-WRT
014300               WS-POLY-SNP-SKP WS-LIM-MKT-INS WS-LIM-MKT-UPD
014400               WS-LIM-SNP-WRT WS-LIM-SNP-SKP WS-CTL-MKT-INS
014500               WS-CTL-MKT-UPD WS-CTL-SNP-WRT WS-CTL-SNP-SKP
014600               WS-GROUPS-BUILT WS-DUTCH-COUNT WS-DUTCH-EV-TOTAL
014700               WS-DUTCH-DEDUP-SKIPPED WS-MISP-COUNT
014800               WS-MISP-EV-TOTAL WS-MISP-DEDUP-SKIPPED
014900               WS-ALERT-SENT WS-ALERT-SKIPPED WS-ALERT-SUPPRESSED
015000               WS-GRAND-TOTAL.
015100     OPEN INPUT CTLFILE.
015200     OPEN OUTPUT RPTFILE.
015300     PERFORM 9500-COMPUTE-EPOCH-SECONDS THRU 9500-EXIT.
015400     MOVE WS-EPOCH-SECONDS TO WS-NOW-EPOCH.
015500     IF CTLFILE-OK
015600         PERFORM 2010-READ-CTL-RECORD THRU 2010-EXIT
015700     END-IF.
015800 1000-EXIT.
015900     EXIT.
016000*---------------------------------------------------------------*
016100 2000-PROCESS-CONTROL-RECS.
016200*---------------------------------------------------------------*
016300     MOVE CT-COUNT-1 TO WS-COUNT1-CHECK-NUM.
016400     MOVE CT-COUNT-2 TO WS-COUNT2-CHECK-NUM.
016500     MOVE CT-AMOUNT-1 TO WS-AMOUNT-CHECK-NUM.
016600     IF WS-COUNT1-CHECK-ALPHA IS NUMERIC
016700         AND WS-COUNT2-CHECK-ALPHA IS NUMERIC
016800         AND WS-AMOUNT-CHECK-ALPHA IS NUMERIC
016900         EVALUATE TRUE
017000             WHEN CT-PHASE-INGEST
017100                 PERFORM 2020-ACCUM-INGEST-ROW THRU 2020-EXIT
017200             WHEN CT-PHASE-GROUP
017300                 PERFORM 2030-ACCUM-GROUP-ROW THRU 2030-EXIT
017400             WHEN CT-PHASE-OPP
017500                 PERFORM 2040-ACCUM-OPP-ROW THRU 2040-EXIT
017600             WHEN CT-PHASE-ALERT
017700                 PERFORM 2050-ACCUM-ALERT-ROW THRU 2050-EXIT
017800         END-EVALUATE
017900     END-IF.
018000     PERFORM 2010-READ-CTL-RECORD THRU 2010-EXIT.
018100 2000-EXIT.
018200     EXIT.
018300*---------------------------------------------------------------*
018400 2010-READ-CTL-RECORD.
018500*---------------------------------------------------------------*
018600     READ CTLFILE
018700         AT END
018800             MOVE '10' TO CTLFILE-STATUS
018900     END-READ.
019000 2010-EXIT.
019100     EXIT.
019200*---------------------------------------------------------------*
019300 2020-ACCUM-INGEST-ROW.
019400*---------------------------------------------------------------*
019500     IF CT-KEY (1:10) = 'POLYMARKET'
019600         ADD CT-COUNT-1 TO WS-POLY-MKT-INS
019700         ADD CT-COUNT-2 TO WS-POLY-MKT-UPD
019800         ADD CT-COUNT-3 TO WS-POLY-SNP-WRT
019900         ADD CT-COUNT-4 TO WS-POLY-SNP-SKP
020000     ELSE
020100         IF CT-KEY (1:10) = 'LIMITLESS'
020200             ADD CT-COUNT-1 TO WS-LIM-MKT-INS
020300             ADD CT-COUNT-2 TO WS-LIM-MKT-UPD
020400             ADD CT-COUNT-3 TO WS-LIM-SNP-WRT
020500             ADD CT-COUNT-4 TO WS-LIM-SNP-SKP
020600         END-IF
020700     END-IF.
020800     ADD CT-COUNT-1 TO WS-CTL-MKT-INS.
020900     ADD CT-COUNT-2 TO WS-CTL-MKT-UPD.
021000     ADD CT-COUNT-3 TO WS-CTL-SNP-WRT.
021100     ADD CT-COUNT-4 TO WS-CTL-SNP-SKP.
021200 2020-EXIT.
021300     EXIT.
021400*---------------------------------------------------------------*
021500 2030-ACCUM-GROUP-ROW.
021600*---------------------------------------------------------------*
021700     ADD CT-COUNT-1 TO WS-GROUPS-BUILT.
021800 2030-EXIT.
021900     EXIT.
022000*---------------------------------------------------------------*
022100 2040-ACCUM-OPP-ROW.
022200*---------------------------------------------------------------*
022300     IF CT-KEY (1:10) = 'DUTCH-BOOK'
022400         ADD CT-COUNT-1 TO WS-DUTCH-COUNT
022500         ADD CT-AMOUNT-1 TO WS-DUTCH-EV-TOTAL
022600         ADD CT-COUNT-2 TO WS-DUTCH-DEDUP-SKIPPED
022700     ELSE
022800         IF CT-KEY (1:11) = 'MISPRICING'
022900             ADD CT-COUNT-1 TO WS-MISP-COUNT
023000             ADD CT-AMOUNT-1 TO WS-MISP-EV-TOTAL
023100             ADD CT-COUNT-2 TO WS-MISP-DEDUP-SKIPPED
023200         END-IF
023300     END-IF.
023400 2040-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------*
023700 2050-ACCUM-ALERT-ROW.
023800*---------------------------------------------------------------*
023900     ADD CT-COUNT-1 TO WS-ALERT-SENT.
024000     ADD CT-COUNT-2 TO WS-ALERT-SKIPPED.
024100     ADD CT-COUNT-3 TO WS-ALERT-SUPPRESSED.
024200 2050-EXIT.
024300     EXIT.
024400*---------------------------------------------------------------*
024500 3000-PRINT-REPORT.
024600*---------------------------------------------------------------*
024700     PERFORM 3100-PRINT-PAGE-HEADING THRU 3100-EXIT.
024800     PERFORM 3200-PRINT-SECTION-1 THRU 3200-EXIT.
024900     PERFORM 3300-PRINT-SECTION-2 THRU 3300-EXIT.
025000     PERFORM 3400-PRINT-SECTION-3 THRU 3400-EXIT.
025100     PERFORM 3500-PRINT-SECTION-4 THRU 3500-EXIT.
025200     PERFORM 3600-PRINT-GRAND-TOTAL THRU 3600-EXIT.
025300 3000-EXIT.
025400     EXIT.
025500*---------------------------------------------------------------*
025600 3100-PRINT-PAGE-HEADING.
025700*---------------------------------------------------------------*
025800     MOVE WS-NOW-EPOCH TO RH-RUN-TIME.
025900     MOVE WS-PAGE-NO TO RH-PAGE-NO.
026000     MOVE RPT-PAGE-HEADING TO PRINT-RECORD.
026100     WRITE PRINT-RECORD AFTER ADVANCING PAGE.
026200     MOVE RPT-BLANK-LINE TO PRINT-RECORD.
026300     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
026400 3100-EXIT.
026500     EXIT.
026600*---------------------------------------------------------------*
026700 3200-PRINT-SECTION-1.
026800*---------------------------------------------------------------*
026900     MOVE RPT-SECTION-1-HEADING TO PRINT-RECORD.
027000     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
027100     MOVE RPT-SECTION-1-COLUMNS TO PRINT-RECORD.
027200     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
027300     MOVE 'POLYMARKET' TO RD1-VENUE.
027400     MOVE WS-POLY-MKT-INS TO RD1-MKT-INSERTED.
027500     MOVE WS-POLY-MKT-UPD TO RD1-MKT-UPDATED.
027600     MOVE WS-POLY-SNP-WRT TO RD1-SNP-WRITTEN.
027700     MOVE WS-POLY-SNP-SKP TO RD1-SNP-SKIPPED.
027800     MOVE RPT-DETAIL-1 TO PRINT-RECORD.
027900     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
028000     MOVE 'LIMITLESS' TO RD1-VENUE.
028100     MOVE WS-LIM-MKT-INS TO RD1-MKT-INSERTED.
028200     MOVE WS-LIM-MKT-UPD TO RD1-MKT-UPDATED.
028300     MOVE WS-LIM-SNP-WRT TO RD1-SNP-WRITTEN.
028400     MOVE WS-LIM-SNP-SKP TO RD1-SNP-SKIPPED.
028500     MOVE RPT-DETAIL-1 TO PRINT-RECORD.
028600     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
028700     MOVE WS-CTL-MKT-INS TO RT1-MKT-INSERTED.
028800     MOVE WS-CTL-MKT-UPD TO RT1-MKT-UPDATED.
028900     MOVE WS-CTL-SNP-WRT TO RT1-SNP-WRITTEN.
029000     MOVE WS-CTL-SNP-SKP TO RT1-SNP-SKIPPED.
029100     MOVE RPT-TOTAL-1 TO PRINT-RECORD.
029200     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
029300     MOVE RPT-BLANK-LINE TO PRINT-RECORD.
029400     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
029500     COMPUTE WS-GRAND-TOTAL = WS-GRAND-TOTAL + WS-CTL-MKT-INS
029600         + WS-CTL-MKT-UPD + WS-CTL-SNP-WRT + WS-CTL-SNP-SKP.
029700 3200-EXIT.
029800     EXIT.
029900*---------------------------------------------------------------*
030000 3300-PRINT-SECTION-2.
030100*---------------------------------------------------------------*
030200     MOVE WS-GROUPS-BUILT TO RS2-GROUPS-BUILT.
030300     MOVE RPT-SECTION-2 TO PRINT-RECORD.
030400     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
030500     MOVE RPT-BLANK-LINE TO PRINT-RECORD.
030600     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
030700     COMPUTE WS-GRAND-TOTAL = WS-GRAND-TOTAL + WS-GROUPS-BUILT.
030800 3300-EXIT.
030900     EXIT.
031000*---------------------------------------------------------------*
031100 3400-PRINT-SECTION-3.
031200*---------------------------------------------------------------*
031300     MOVE RPT-SECTION-3-HEADING TO PRINT-RECORD.
031400     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
031500     MOVE 'DUTCH-BOOK' TO RD3-TYPE.
031600     MOVE WS-DUTCH-COUNT TO RD3-COUNT.
031700     MOVE WS-DUTCH-EV-TOTAL TO RD3-TOTAL-EV.
031800     MOVE WS-DUTCH-DEDUP-SKIPPED TO RD3-DEDUP-SKIPPED.
031900     MOVE RPT-DETAIL-3 TO PRINT-RECORD.
032000     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
032100     MOVE 'MISPRICING' TO RD3-TYPE.
032200     MOVE WS-MISP-COUNT TO RD3-COUNT.
032300     MOVE WS-MISP-EV-TOTAL TO RD3-TOTAL-EV.
032400     MOVE WS-MISP-DEDUP-SKIPPED TO RD3-DEDUP-SKIPPED.
032500     MOVE RPT-DETAIL-3 TO PRINT-RECORD.
032600     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
032700     MOVE RPT-BLANK-LINE TO PRINT-RECORD.
032800     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
032900     COMPUTE WS-GRAND-TOTAL = WS-GRAND-TOTAL + WS-DUTCH-COUNT
033000         + WS-MISP-COUNT + WS-DUTCH-DEDUP-SKIPPED
033100         + WS-MISP-DEDUP-SKIPPED.
033200 3400-EXIT.
033300     EXIT.
033400*---------------------------------------------------------------*
033500 3500-PRINT-SECTION-4.
033600*---------------------------------------------------------------*
033700     MOVE WS-ALERT-SENT TO RS4-SENT.
033800     MOVE WS-ALERT-SKIPPED TO RS4-SKIPPED.
033900     MOVE WS-ALERT-SUPPRESSED TO RS4-SUPPRESSED.
034000     MOVE RPT-SECTION-4 TO PRINT-RECORD.
034100     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
034200     MOVE RPT-BLANK-LINE TO PRINT-RECORD.
034300     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
034400     COMPUTE WS-GRAND-TOTAL = WS-GRAND-TOTAL + WS-ALERT-SENT
034500         + WS-ALERT-SKIPPED + WS-ALERT-SUPPRESSED.
034600 3500-EXIT.
034700     EXIT.
034800*---------------------------------------------------------------*
034900 3600-PRINT-GRAND-TOTAL.
035000*---------------------------------------------------------------*
035100     MOVE WS-GRAND-TOTAL TO RGT-GRAND-TOTAL.
035200     MOVE RPT-GRAND-TOTAL TO PRINT-RECORD.
035300     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
035400 3600-EXIT.
035500     EXIT.
035600*---------------------------------------------------------------*
035700 9000-CLOSE-FILES.
035800*---------------------------------------------------------------*
035900     CLOSE CTLFILE RPTFILE.
036000 9000-EXIT.
036100     EXIT.
036200*---------------------------------------------------------------*
036300     COPY DATECVT.
