000100*---------------------------------------------------------------*
000200*  SNPREC   -- PRICE SNAPSHOT RECORD LAYOUT (APPEND-ONLY)        *
000300*  ONE ROW PER MARKET PER INGEST CYCLE.  "LATEST" = HIGHEST      *
000400*  SN-TS FOR A GIVEN SN-MARKET-ID (SEE GRPVWAP, PARA 1000).      *
000500*---------------------------------------------------------------*
000600 01  SNAPSHOT-RECORD.
000700     05  SN-MARKET-ID                PIC X(12).
000800     05  SN-TS                       PIC 9(10).
000900     05  SN-PRICE-SOURCE             PIC X(10).
001000         88  SN-SOURCE-ORDERBOOK          VALUE 'ORDERBOOK'.
001100     05  SN-LIQUIDITY-USD            PIC 9(09)V99.
001200     05  SN-TAKER-BPS                PIC 9(04).
001300     05  SN-FILLABLE-USD             PIC 9(07)V99.
001400     05  SN-OUTCOME-COUNT            PIC 9(02).
001500     05  SN-OUT OCCURS 4 TIMES INDEXED BY SN-OUT-IDX.
001600         10  SN-OUT-ID               PIC X(08).
001700         10  SN-OUT-LABEL             PIC X(12).
001800         10  SN-OUT-BID              PIC 9V9(4).
001900         10  SN-OUT-ASK              PIC 9V9(4).
002000         10  SN-OUT-PROB             PIC 9V9(4).
002100     05  FILLER                      PIC X(22).
002200*---------------------------------------------------------------*
