000100*---------------------------------------------------------------*
000200*  ALQTBL   -- IN-MEMORY ALERT QUEUE TABLE                       *
000300*  ALRTQUE LOADS THE WHOLE QUEUE HERE, UPDATES EACH ROW IN       *
000400*  MEMORY, THEN REWRITES THE WHOLE QUEUE BACK TO ALQFILE AT END  *
000500*  OF RUN -- SAME "LOAD/UPDATE/REWRITE WHOLE" IDIOM AS MSTTBL.   *
000600*---------------------------------------------------------------*
000700 01  ALERT-TABLE-SIZE                PIC S9(4) COMP.
000800 01  ALERT-TABLE-INDEX               PIC S9(4) COMP.
000900 01  ALERT-TABLE.
001000     02  TBL-ALERT OCCURS 1 TO 999 TIMES
001100       DEPENDING ON ALERT-TABLE-SIZE
001200       INDEXED BY AL-IDX.
001300   05  TBL-AL-ALERT-ID          PIC X(12).
001400   05  TBL-AL-USER-ID           PIC X(12).
001500   05  TBL-AL-OPP-CHECKSUM      PIC X(16).
001600   05  TBL-AL-STATUS            PIC X(08).
001700       88  TBL-AL-STATUS-PENDING     VALUE 'PENDING'.
001800       88  TBL-AL-STATUS-SENT        VALUE 'SENT'.
001900   05  TBL-AL-SENT-TS           PIC 9(10).
002000   05  TBL-AL-LAST-VALUE        PIC S9(07)V99.
002100*---------------------------------------------------------------*
