000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    ALRTLKUP
000300* ORIGINAL AUTHOR: R T OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/19/91 R T OKAFOR      CREATED - LOOKS UP AN OPPORTUNITY'S EV
000900*                           BY CHECKSUM FOR THE ALERT QUEUE
001000*                           DRIVER (WO#318)
001100* 09/21/98 R T OKAFOR      Y2K: TABLE-FULL GUARD REWRITTEN TO USE
001200*                           THE FULL OPP-TABLE-SIZE COUNTER
001300*                           RATHER THAN A 3-DIGIT PACKED FIELD
001400*                           (WO#551)
001500* 05/14/07 M A DUBOIS      TABLE IS NOW LOADED ONCE ON THE FIRST
001600*                           CALL AND KEPT ACROSS SUBSEQUENT CALLS
001700*                           INSTEAD OF RE-READING OPPFILE FOR
001800*                           EVERY ALERT -- QUEUE RUNS WERE TAKING
001900*                           TOO LONG ON A BUSY DAY (WO#748)
002000* 10/11/16 K OYELARAN     ADDED DEFENSIVE VALIDATION OF EACH
002100*                           OPPFILE ROW BEFORE IT IS TRUSTED INTO
002200*                           THE TABLE (WO#1004)
002300*---------------------------------------------------------------*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  ALRTLKUP.
002600 AUTHOR. R T OKAFOR.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 06/19/91.
002900 DATE-COMPILED.
003000 SECURITY. NON-CONFIDENTIAL.
003100*---------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     SWITCH-0 IS PGM-TRACE-SWITCH ON STATUS IS TRACE-ON
003800                            OFF STATUS IS TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT OPPFILE ASSIGN TO OPPFILE
004200 ORGANIZATION IS SEQUENTIAL
004300 FILE STATUS IS OPPFILE-STATUS.
004400*---------------------------------------------------------------*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  OPPFILE
004800     DATA RECORD IS OPPORTUNITY-RECORD.
004900     COPY OPPREC.
005000*---------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005200     COPY OPPTBL.
005300*---------------------------------------------------------------*
005400 01  WS-SWITCHES-MISC-FIELDS.
005500     05  OPPFILE-STATUS                PIC X(02).
005600   88  OPPFILE-OK                     VALUE '00'.
005700   88  OPPFILE-EOF                    VALUE '10'.
005800     05  WS-LOADED-SW                  PIC X(01) VALUE 'N'.
005900   88  WS-TABLE-LOADED                VALUE 'Y'.
006000   88  WS-TABLE-NOT-LOADED            VALUE 'N'.
006100     05  WS-FOUND-SW                   PIC X(01).
006200   88  WS-FOUND                       VALUE 'Y'.
006300   88  WS-NOT-FOUND                   VALUE 'N'.
006400     05  FILLER                        PIC X(01).
006500*---------------------------------------------------------------*
006600*    DEFENSIVE NUMERIC-CHECK REDEFINES -- AN OPPFILE ROW WRITTEN
006700*    BEFORE OPPSCAN'S CHECKSUM/EV VALIDATION WAS TIGHTENED CAN
006800*    STILL BE SITTING OUT THERE; A GARBLED ROW IS SKIPPED RATHER
006900*    THAN LOADED INTO THE LOOKUP TABLE (WO#1004).
007000*---------------------------------------------------------------*
007100 01  WS-EV-CHECK.
007200     05  WS-EV-CHECK-NUM               PIC S9(07)V99.
007300 01  WS-EV-CHECK-ALPHA REDEFINES WS-EV-CHECK
007400                               PIC X(09).
007500 01  WS-LEGCNT-CHECK.
007600     05  WS-LEGCNT-CHECK-NUM           PIC 9(01).
007700 01  WS-LEGCNT-CHECK-ALPHA REDEFINES WS-LEGCNT-CHECK
007800                               PIC X(01).
007900*---------------------------------------------------------------*
008000*    CHECKSUM TYPE-CHARACTER VIEW -- THE FIRST BYTE OF EVERY
008100*    OPPORTUNITY CHECKSUM IS 'D' (DUTCH-BOOK) OR 'M' (MISPRICING)
008200*    PER BUSINESS RULES SECTION U5; A CHECKSUM WITHOUT ONE OF
008300*    THOSE TWO VALUES DID NOT COME FROM OPPSCAN AND IS REJECTED.
008400*---------------------------------------------------------------*
008500 01  WS-CKSUM-WORK                     PIC X(16).
008600 01  WS-CKSUM-PARTS REDEFINES WS-CKSUM-WORK.
008700     05  WS-CKSUM-PART-TYPE            PIC X(01).
008800   88  WS-CKSUM-TYPE-VALID            VALUES 'D' 'M'.
008900     05  WS-CKSUM-PART-REST            PIC X(15).
009000*---------------------------------------------------------------*
009100 LINKAGE SECTION.
009200     COPY ALQLNK.
009300*---------------------------------------------------------------*
009400 PROCEDURE DIVISION USING AL-LOOKUP-CHECKSUM, AL-LOOKUP-FOUND-SW,
009500                     AL-LOOKUP-EV-USD.
009600*---------------------------------------------------------------*
009700 0000-MAIN-ROUTINE.
009800*---------------------------------------------------------------*
009900     IF WS-TABLE-NOT-LOADED
010000   PERFORM 1000-LOAD-OPP-TABLE THRU 1000-EXIT
010100   SET WS-TABLE-LOADED TO TRUE
010200     END-IF.
010300     PERFORM 2000-SEARCH-TABLE THRU 2000-EXIT.
010400     GOBACK.
010500*---------------------------------------------------------------*
010600 1000-LOAD-OPP-TABLE.
010700*---------------------------------------------------------------*
010800     MOVE 0 TO OPP-TABLE-SIZE.
010900     OPEN INPUT OPPFILE.
011000     IF OPPFILE-OK
011100   PERFORM 1010-LOAD-ONE-ROW THRU 1010-EXIT
011200       UNTIL OPPFILE-EOF
011300     END-IF.
011400     CLOSE OPPFILE.
011500 1000-EXIT.
011600     EXIT.
011700*---------------------------------------------------------------*
011800 1010-LOAD-ONE-ROW.
011900*---------------------------------------------------------------*
012000     READ OPPFILE
012100   AT END
012200       MOVE '10' TO OPPFILE-STATUS
012300   NOT AT END
012400       MOVE OP-CHECKSUM TO WS-CKSUM-WORK
012500       MOVE OP-EV-USD TO WS-EV-CHECK-NUM
012600       MOVE OP-LEG-COUNT TO WS-LEGCNT-CHECK-NUM
012700       IF WS-CKSUM-TYPE-VALID
012800           AND WS-EV-CHECK-ALPHA IS NUMERIC
012900           AND WS-LEGCNT-CHECK-ALPHA IS NUMERIC
013000           AND OPP-TABLE-SIZE < 9999
013100           ADD 1 TO OPP-TABLE-SIZE
013200           SET OT-IDX TO OPP-TABLE-SIZE
013300           MOVE OP-CHECKSUM TO TBL-OPP-CHECKSUM (OT-IDX)
013400           MOVE OP-EV-USD TO TBL-OPP-EV-USD (OT-IDX)
013500       END-IF
013600     END-READ.
013700 1010-EXIT.
013800     EXIT.
013900*---------------------------------------------------------------*
014000 2000-SEARCH-TABLE.
014100*---------------------------------------------------------------*
014200     SET AL-LOOKUP-NOT-FOUND TO TRUE.
014300     MOVE 0 TO AL-LOOKUP-EV-USD.
014400     IF OPP-TABLE-SIZE > 0
014500   SET WS-NOT-FOUND TO TRUE
014600   PERFORM 2010-SEARCH-ONE-ROW THRU 2010-EXIT
014700       VARYING OT-IDX FROM 1 BY 1
014800       UNTIL OT-IDX > OPP-TABLE-SIZE
014900           OR WS-FOUND
015000     END-IF.
015100 2000-EXIT.
015200     EXIT.
015300*---------------------------------------------------------------*
015400 2010-SEARCH-ONE-ROW.
015500*---------------------------------------------------------------*
015600     IF TBL-OPP-CHECKSUM (OT-IDX) = AL-LOOKUP-CHECKSUM
015700   SET WS-FOUND TO TRUE
015800   SET AL-LOOKUP-FOUND TO TRUE
015900   MOVE TBL-OPP-EV-USD (OT-IDX) TO AL-LOOKUP-EV-USD
016000     END-IF.
016100 2010-EXIT.
016200     EXIT.
