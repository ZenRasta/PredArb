000100*---------------------------------------------------------------*
000200*  OPPREC   -- TRADING OPPORTUNITY RECORD LAYOUT                 *
000300*  WRITTEN BY OPPSCAN WHEN EV/EDGE CLEARS THE HOUSE THRESHOLDS.  *
000400*  OP-CHECKSUM IS THE DEDUP KEY -- SEE OPPSCAN PARA 4000.        *
000500*---------------------------------------------------------------*
000600 01  OPPORTUNITY-RECORD.
000700     05  OP-CHECKSUM                 PIC X(16).
000800     05  OP-GROUP-ID                 PIC X(12).
000900     05  OP-TYPE                     PIC X(12).
001000         88  OP-TYPE-DUTCH-BOOK           VALUE 'DUTCH-BOOK'.
001100         88  OP-TYPE-MISPRICING           VALUE 'MISPRICING'.
001200     05  OP-SIZE-USD                 PIC 9(07)V99.
001300     05  OP-EV-USD                   PIC S9(07)V99.
001400     05  OP-EDGE-BPS                 PIC S9(05).
001500     05  OP-LEG-COUNT                PIC 9(01).
001600     05  OP-LEG OCCURS 4 TIMES INDEXED BY OP-LEG-IDX.
001700         10  OP-LEG-MARKET           PIC X(12).
001800         10  OP-LEG-LABEL            PIC X(12).
001900         10  OP-LEG-EFF-PRICE        PIC 9V9(4).
002000     05  FILLER                      PIC X(20).
002100*---------------------------------------------------------------*
