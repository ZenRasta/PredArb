000100*---------------------------------------------------------------*
000200*  DATEWRK  -- WORKING STORAGE FOR THE HOUSE DATE/CLOCK ROUTINE  *
000300*  (SEE DATECVT).  GIVES EVERY BATCH STEP A COMMON "NOW", IN     *
000400*  WHOLE SECONDS SINCE 01/01/1970, WITHOUT RELYING ON A LIBRARY  *
000500*  FUNCTION.                                                     *
000600*---------------------------------------------------------------*
000700 01  WS-CLOCK-FIELDS.
000800     05  WS-ACCEPT-DATE.
000900   10  WS-ACCEPT-YEAR           PIC 9(04).
001000   10  WS-ACCEPT-MONTH          PIC 9(02).
001100   10  WS-ACCEPT-DAY            PIC 9(02).
001200     05  WS-ACCEPT-TIME.
001300   10  WS-ACCEPT-HOUR           PIC 9(02).
001400   10  WS-ACCEPT-MINUTE         PIC 9(02).
001500   10  WS-ACCEPT-SECOND         PIC 9(02).
001600   10  WS-ACCEPT-HUNDREDTH      PIC 9(02).
001700     05  WS-LEAP-YEAR-SW              PIC X(01).
001800   88  WS-LEAP-YEAR                   VALUE 'Y'.
001900   88  WS-NOT-LEAP-YEAR               VALUE 'N'.
002000     05  WS-LEAP-REM-4                PIC 9(04) COMP.
002100     05  WS-LEAP-REM-100              PIC 9(04) COMP.
002200     05  WS-LEAP-REM-400              PIC 9(04) COMP.
002300     05  WS-LEAP-1                    PIC S9(08) COMP.
002400     05  WS-LEAP-2                    PIC S9(08) COMP.
002500     05  WS-LEAP-3                    PIC S9(08) COMP.
002600     05  WS-LEAP-DAYS                 PIC S9(08) COMP.
002700     05  WS-LEAP-ADJUST               PIC S9(01) COMP.
002800     05  WS-WHOLE-DAYS                PIC S9(09) COMP.
002900     05  WS-EPOCH-SECONDS             PIC 9(10).
003000     05  WS-CUM-DAYS-TABLE.
003100   10  FILLER                   PIC 9(03) VALUE 000.
003200   10  FILLER                   PIC 9(03) VALUE 031.
003300   10  FILLER                   PIC 9(03) VALUE 059.
003400   10  FILLER                   PIC 9(03) VALUE 090.
003500   10  FILLER                   PIC 9(03) VALUE 120.
003600   10  FILLER                   PIC 9(03) VALUE 151.
003700   10  FILLER                   PIC 9(03) VALUE 181.
003800   10  FILLER                   PIC 9(03) VALUE 212.
003900   10  FILLER                   PIC 9(03) VALUE 243.
004000   10  FILLER                   PIC 9(03) VALUE 273.
004100   10  FILLER                   PIC 9(03) VALUE 304.
004200   10  FILLER                   PIC 9(03) VALUE 334.
004300     05  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-TABLE
004400                                PIC 9(03) OCCURS 12 TIMES.
004500*---------------------------------------------------------------*
