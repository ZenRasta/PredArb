000100*---------------------------------------------------------------*
000200*  RPTFORM  -- RUN-REPORT PRINT LINE LAYOUTS (132 COLUMNS)       *
000300*  EDITED (Z-SUPPRESSED) FIELDS FOR RUNRPT.  EVERY LINE IS       *
000400*  PADDED WITH TRAILING FILLER TO THE FULL 132-COLUMN WIDTH.     *
000500*---------------------------------------------------------------*
000600 01  RPT-PAGE-HEADING.
000700     05  FILLER                      PIC X(01) VALUE SPACE.
000800     05  FILLER                      PIC X(15) VALUE 'PREDARB'.
000900     05  FILLER                      PIC X(20) VALUE
001000                                        'RUN CONTROL REPORT'.
001100     05  FILLER                      PIC X(10) VALUE 'RUN TIME:'.
001200     05  RH-RUN-TIME                 PIC 9(10).
001300     05  FILLER                      PIC X(06) VALUE ' PAGE:'.
001400     05  RH-PAGE-NO                  PIC ZZZ9.
001500     05  FILLER                      PIC X(70) VALUE SPACE.
001600*---------------------------------------------------------------*
001700 01  RPT-SECTION-1-HEADING.
001800     05  FILLER                      PIC X(20) VALUE
001900                                 'SECTION 1 -- INGEST '.
002000     05  FILLER                      PIC X(112) VALUE SPACE.
002100*---------------------------------------------------------------*
002200 01  RPT-SECTION-1-COLUMNS.
002300     05  FILLER                      PIC X(11) VALUE 'VENUE'.
002400     05  FILLER                      PIC X(18) VALUE 'MARKETS-INSERTED'.
002500     05  FILLER                      PIC X(18) VALUE 'MARKETS-UPDATED'.
002600     05  FILLER                      PIC X(20) VALUE
002700                                        'SNAPSHOTS-WRITTEN'.
002800     05  FILLER                      PIC X(20) VALUE
002900                                        'SNAPSHOTS-SKIPPED'.
003000     05  FILLER                      PIC X(45) VALUE SPACE.
003100*---------------------------------------------------------------*
003200 01  RPT-DETAIL-1.
003300     05  RD1-VENUE                   PIC X(10).
003400     05  FILLER                      PIC X(01) VALUE SPACE.
003500     05  RD1-MKT-INSERTED            PIC ZZZZZZZZ9.
003600     05  FILLER                      PIC X(09) VALUE SPACE.
003700     05  RD1-MKT-UPDATED             PIC ZZZZZZZZ9.
003800     05  FILLER                      PIC X(09) VALUE SPACE.
003900     05  RD1-SNP-WRITTEN             PIC ZZZZZZZZ9.
004000     05  FILLER                      PIC X(11) VALUE SPACE.
004100     05  RD1-SNP-SKIPPED             PIC ZZZZZZZZ9.
004200     05  FILLER                      PIC X(65) VALUE SPACE.
004300*---------------------------------------------------------------*
004400 01  RPT-TOTAL-1.
004500     05  FILLER                      PIC X(10) VALUE
004600                                        'CONTROL TOT'.
004700     05  RT1-MKT-INSERTED            PIC ZZZZZZZZ9.
004800     05  FILLER                      PIC X(09) VALUE SPACE.
004900     05  RT1-MKT-UPDATED             PIC ZZZZZZZZ9.
005000     05  FILLER                      PIC X(09) VALUE SPACE.
005100     05  RT1-SNP-WRITTEN             PIC ZZZZZZZZ9.
005200     05  FILLER                      PIC X(11) VALUE SPACE.
005300     05  RT1-SNP-SKIPPED             PIC ZZZZZZZZ9.
005400     05  FILLER                      PIC X(65) VALUE SPACE.
005500*---------------------------------------------------------------*
005600 01  RPT-SECTION-2.
005700     05  FILLER                      PIC X(24) VALUE
005800                                 'SECTION 2 -- GROUPING'.
005900     05  FILLER                      PIC X(14) VALUE
006000                                        'GROUPS BUILT:'.
006100     05  RS2-GROUPS-BUILT            PIC ZZZZZZZZ9.
006200     05  FILLER                      PIC X(85) VALUE SPACE.
006300*---------------------------------------------------------------*
006400 01  RPT-SECTION-3-HEADING.
006500     05  FILLER                      PIC X(27) VALUE
006600                              'SECTION 3 -- OPPORTUNITIES'.
006700     05  FILLER                      PIC X(105) VALUE SPACE.
006800*---------------------------------------------------------------*
006900 01  RPT-DETAIL-3.
007000     05  RD3-TYPE                    PIC X(12).
007100     05  FILLER                      PIC X(08) VALUE 'COUNT:'.
007200     05  RD3-COUNT                   PIC ZZZZZZZZ9.
007300     05  FILLER                      PIC X(15) VALUE
007400                                        'TOTAL EV USD:'.
007500     05  RD3-TOTAL-EV                PIC Z,ZZZ,ZZ9.99-.
007600     05  FILLER                      PIC X(16) VALUE
007700                                        'DEDUP-SKIPPED:'.
007800     05  RD3-DEDUP-SKIPPED           PIC ZZZZZZZZ9.
007900     05  FILLER                      PIC X(62) VALUE SPACE.
008000*---------------------------------------------------------------*
008100 01  RPT-SECTION-4.
008200     05  FILLER                      PIC X(21) VALUE
008300                                 'SECTION 4 -- ALERTS'.
008400     05  FILLER                      PIC X(06) VALUE 'SENT:'.
008500     05  RS4-SENT                    PIC ZZZZZZZZ9.
008600     05  FILLER                      PIC X(09) VALUE 'SKIPPED:'.
008700     05  RS4-SKIPPED                 PIC ZZZZZZZZ9.
008800     05  FILLER                      PIC X(12) VALUE
008900                                        'SUPPRESSED:'.
009000     05  RS4-SUPPRESSED              PIC ZZZZZZZZ9.
009100     05  FILLER                      PIC X(65) VALUE SPACE.
009200*---------------------------------------------------------------*
009300 01  RPT-GRAND-TOTAL.
009400     05  FILLER                      PIC X(20) VALUE
009500                                 'GRAND TOTAL RECORDS'.
009600     05  FILLER                      PIC X(11) VALUE
009700                                        'PROCESSED:'.
009800     05  RGT-GRAND-TOTAL             PIC ZZZZZZZZZ9.
009900     05  FILLER                      PIC X(91) VALUE SPACE.
010000*---------------------------------------------------------------*
010100 01  RPT-BLANK-LINE                  PIC X(132) VALUE SPACE.
010200*---------------------------------------------------------------*
