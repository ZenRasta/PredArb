000100*---------------------------------------------------------------*
000200*  SNPTBL   -- IN-MEMORY LATEST-SNAPSHOT-PER-MARKET TABLE        *
000300*  BUILT BY A SEQUENTIAL PASS OF SNPFILE, KEEPING THE HIGHEST    *
000400*  SN-TS ROW PER SN-MARKET-ID.  USED BY GRPVWAP (PARA 1000) AND  *
000500*  OPPSCAN (PARA 1000) -- BOTH NEED "LATEST QUOTE PER MARKET".   *
000600*---------------------------------------------------------------*
000700 01  SNAP-TABLE-SIZE                 PIC S9(4) COMP.
000800 01  SNAP-TABLE-INDEX                PIC S9(4) COMP.
000900 01  SNAP-TABLE.
001000     02  TBL-SNAP OCCURS 1 TO 999 TIMES
001100             DEPENDING ON SNAP-TABLE-SIZE
001200             INDEXED BY ST-IDX.
001300         05  TBL-SNP-MARKET-ID       PIC X(12).
001400         05  TBL-SNP-TS              PIC 9(10).
001500         05  TBL-SNP-LIQUIDITY-USD   PIC 9(09)V99.
001600         05  TBL-SNP-TAKER-BPS       PIC 9(04).
001700         05  TBL-SNP-FILLABLE-USD    PIC 9(07)V99.
001800         05  TBL-SNP-OUTCOME-COUNT   PIC 9(02).
001900         05  TBL-SNP-OUT OCCURS 4 TIMES.
002000             10  TBL-SNP-OUT-ID      PIC X(08).
002100             10  TBL-SNP-OUT-LABEL   PIC X(12).
002200             10  TBL-SNP-OUT-BID     PIC 9V9(4).
002300             10  TBL-SNP-OUT-ASK     PIC 9V9(4).
002400             10  TBL-SNP-OUT-PROB    PIC 9V9(4).
002500*---------------------------------------------------------------*
