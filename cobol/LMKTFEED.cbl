000100*===============================================================*
000200* PROGRAM NAME:    LMKTFEED
000300* ORIGINAL AUTHOR: L PECHARSKY
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/02/90 L PECHARSKY    CREATED - LIMITLESS FEED INGEST/POST,
000900*                          CLONED FROM PMKTFEED FOR 2ND VENUE
001000*                          ADDED TO THE ARB DESK BOOK (WO#288)
001100* 07/19/92 L PECHARSKY    LIMITLESS SENDS STATUS AS-IS -- REMOVED
001200*                          THE POLYMARKET BLANK-STATUS DEFAULT
001300*                          LOGIC, IT DOES NOT APPLY HERE (WO#365)
001400* 12/01/95 M A DUBOIS     RESTRUCTURE - NUMBERED PARAGRAPHS,
001500*                          REMOVED FALL-THROUGH LOGIC (WO#488)
001600* 09/21/98 M A DUBOIS     Y2K: RF-END-DATE / MM-END-DATE WINDOW
001700*                          EXPANDED TO 4-DIGIT YEAR (WO#551)
001800* 02/09/99 M A DUBOIS     Y2K: HOUSE CLOCK ROUTINE DATECVT NOW
001900*                          CARRIES A 4-DIGIT YEAR (WO#559)
002000* 05/14/03 T VANCE        OUTCOME ID DEFAULTS TO LABEL WHEN THE
002100*                          FEED SENDS ONE BUT NOT THE OTHER (WO#690)
002200* 07/30/09 T VANCE        MASTER FILE IS NOW SEQUENTIAL/TABLE-
002300*                          DRIVEN, NOT VSAM -- SEE 1000/8000 (WO#812)
002400* 10/11/16 K OYELARAN     ADDED RUN-CONTROL COUNTERS RECORD FOR
002500*                          THE END-OF-JOB CONTROL REPORT (WO#1004)
002600* 03/02/21 K OYELARAN     LIMITLESS FILLABLE SIZE NOW SOURCED
002700*                          FROM PER-OUTCOME LIQUIDITY, NOT THE
002800*                          MARKET-LEVEL FIGURE (WO#1187)
002900* 02/11/25 M A DUBOIS     UPDATED MASTER ROWS NOW RE-HOME TO THE
003000*                          END OF THE TABLE INSTEAD OF REWRITING
003100*                          IN PLACE -- MKTGRP'S BACK-TO-FRONT SEED
003200*                          SCAN WAS FAVORING OLDEST-INSERTED OVER
003300*                          MOST-RECENTLY-QUOTED MARKETS (WO#1211)
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  LMKTFEED.
003700 AUTHOR. L PECHARSKY.
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN. 11/02/90.
004000 DATE-COMPILED.
004100 SECURITY. NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3081.
004800 OBJECT-COMPUTER. IBM-3081.
004900 SPECIAL-NAMES.
005000     SWITCH-0 IS PGM-TRACE-SWITCH ON STATUS IS TRACE-ON
005100                            OFF STATUS IS TRACE-OFF.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT LMFEED ASSIGN TO LMFEED
005700 ORGANIZATION IS LINE SEQUENTIAL
005800 FILE STATUS IS LMFEED-STATUS.
005900*
006000     SELECT MSTFILE ASSIGN TO MSTFILE
006100 ORGANIZATION IS SEQUENTIAL
006200 FILE STATUS IS MSTFILE-STATUS.
006300*
006400     SELECT SNPFILE ASSIGN TO SNPFILE
006500 ORGANIZATION IS SEQUENTIAL
006600 FILE STATUS IS SNPFILE-STATUS.
006700*
006800     SELECT CTLFILE ASSIGN TO CTLFILE
006900 ORGANIZATION IS SEQUENTIAL
007000 FILE STATUS IS CTLFILE-STATUS.
007100*===============================================================*
007200 DATA DIVISION.
007300*---------------------------------------------------------------*
007400 FILE SECTION.
007500*---------------------------------------------------------------*
007600 FD  LMFEED
007700     DATA RECORD IS RAW-FEED-RECORD.
007800     COPY RFDREC.
007900*---------------------------------------------------------------*
008000 FD  MSTFILE
008100     DATA RECORD IS MARKET-MASTER-RECORD.
008200     COPY MSTREC.
008300*---------------------------------------------------------------*
008400 FD  SNPFILE
008500     DATA RECORD IS SNAPSHOT-RECORD.
008600     COPY SNPREC.
008700*---------------------------------------------------------------*
008800 FD  CTLFILE
008900     DATA RECORD IS RUN-CONTROL-RECORD.
009000     COPY CTLREC.
009100*---------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*---------------------------------------------------------------*
009400     COPY MSTTBL.
009500     COPY DATEWRK.
009600*---------------------------------------------------------------*
009700 01  WS-SWITCHES-MISC-FIELDS.
009800     05  LMFEED-STATUS                PIC X(02).
009900   88  LMFEED-OK                      VALUE '00'.
010000   88  LMFEED-EOF                     VALUE '10'.
010100     05  MSTFILE-STATUS               PIC X(02).
010200   88  MSTFILE-OK                     VALUE '00'.
010300   88  MSTFILE-EOF                    VALUE '10'.
010400     05  SNPFILE-STATUS               PIC X(02).
010500   88  SNPFILE-OK                     VALUE '00'.
010600     05  CTLFILE-STATUS               PIC X(02).
010700   88  CTLFILE-OK                     VALUE '00'.
010800     05  WS-FOUND-SW                  PIC X(01).
010900   88  WS-FOUND                       VALUE 'Y'.
011000   88  WS-NOT-FOUND                   VALUE 'N'.
011100     05  WS-FOUND-INDEX               PIC S9(4) COMP.
011200     05  WS-NEXT-SEQ                  PIC 9(09) COMP.
011300     05  WS-SNAP-MARKET-ID            PIC X(12).
011400     05  WS-SHIFT-IDX                 PIC S9(4) COMP.
011500     05  WS-SHIFT-FROM                PIC S9(4) COMP.
011600*---------------------------------------------------------------*
011700*    WO#1211 -- HOLDS AN UPDATED ROW'S IDENTITY FIELDS WHILE
011800*    2210-UPDATE-MASTER-ROW RE-HOMES IT TO THE END OF THE TABLE
011900*    (SEE THAT PARAGRAPH'S BANNER FOR WHY).
012000*---------------------------------------------------------------*
012100 01  WS-UPD-ROW-HOLD.
012200     05  WS-UPD-SEQ-NO                PIC 9(05).
012300     05  WS-UPD-MARKET-ID             PIC X(12).
012400     05  WS-UPD-VENUE                 PIC X(10).
012500     05  WS-UPD-EVENT-ID              PIC X(12).
012600     05  FILLER                       PIC X(01).
012700*---------------------------------------------------------------*
012800 01  WS-MARKET-ID-BUILD.
012900     05  WS-ID-PREFIX                 PIC X(03) VALUE 'MK-'.
013000     05  WS-ID-SEQ                    PIC 9(09).
013100 01  WS-MARKET-ID-ALPHA REDEFINES WS-MARKET-ID-BUILD
013200                               PIC X(12).
013300*---------------------------------------------------------------*
013400 01  WS-VOLUME-CHECK.
013500     05  WS-VOLUME-NUM                PIC 9(09)V99.
013600 01  WS-VOLUME-ALPHA REDEFINES WS-VOLUME-CHECK
013700                               PIC X(11).
013800*---------------------------------------------------------------*
013900 01  CT-COUNTERS.
014000     05  CT-MKT-INSERTED              PIC 9(09) COMP.
014100     05  CT-MKT-UPDATED               PIC 9(09) COMP.
014200     05  CT-SNP-WRITTEN               PIC 9(09) COMP.
014300     05  CT-SNP-SKIPPED               PIC 9(09) COMP.
014400*---------------------------------------------------------------*
014500 01  ERROR-DISPLAY-LINE.
014600     05  FILLER  PIC X(23) VALUE ' *** ERROR ON FILE : '.
014700     05  DL-ERROR-REASON              PIC X(08) VALUE SPACE.
014800     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
014900     05  DL-FILE-STATUS               PIC X(02) VALUE SPACE.
015000     05  FILLER  PIC X(05) VALUE ' *** '.
015100*===============================================================*
015200 PROCEDURE DIVISION.
015300*---------------------------------------------------------------*
015400 0000-MAIN-ROUTINE.
015500*---------------------------------------------------------------*
015600     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
015700     PERFORM 2000-INGEST-FEED THRU 2000-EXIT
015800   UNTIL LMFEED-EOF.
015900     PERFORM 7000-REWRITE-MASTER THRU 7000-EXIT.
016000     PERFORM 8000-WRITE-CONTROL-REC THRU 8000-EXIT.
016100     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
016200     GOBACK.
016300*---------------------------------------------------------------*
016400 1000-INITIALIZATION.
016500*---------------------------------------------------------------*
016600     MOVE 0 TO CT-MKT-INSERTED CT-MKT-UPDATED
016700         CT-SNP-WRITTEN CT-SNP-SKIPPED.
016800     MOVE 0 TO WS-NEXT-SEQ.
016900     MOVE 0 TO MARKET-TABLE-SIZE.
017000     OPEN INPUT LMFEED.
017100     IF NOT LMFEED-OK
017200   MOVE 'LMFEED'      TO DL-ERROR-REASON
017300   MOVE LMFEED-STATUS TO DL-FILE-STATUS
017400   PERFORM 9900-INVALID-STATUS THRU 9900-EXIT.
017500     OPEN INPUT MSTFILE.
017600     IF MSTFILE-OK
017700   PERFORM 1100-LOAD-MASTER-TABLE THRU 1100-EXIT
017800       UNTIL MSTFILE-EOF
017900     END-IF.
018000     CLOSE MSTFILE.
018100     OPEN EXTEND SNPFILE.
018200     IF NOT SNPFILE-OK
018300   MOVE 'SNPFILE'      TO DL-ERROR-REASON
018400   MOVE SNPFILE-STATUS TO DL-FILE-STATUS
018500   PERFORM 9900-INVALID-STATUS THRU 9900-EXIT.
018600     OPEN EXTEND CTLFILE.
018700     PERFORM 2010-READ-FEED THRU 2010-EXIT.
018800 1000-EXIT.
018900     EXIT.
019000*---------------------------------------------------------------*
019100 1100-LOAD-MASTER-TABLE.
019200*---------------------------------------------------------------*
019300     READ MSTFILE
019400   AT END
019500       MOVE '10' TO MSTFILE-STATUS
019600   NOT AT END
019700       ADD 1 TO MARKET-TABLE-SIZE
019800       SET MT-IDX TO MARKET-TABLE-SIZE
019900       MOVE MARKET-TABLE-SIZE
020000                    TO TBL-MKT-SEQ-NO (MT-IDX)
020100       MOVE MM-MARKET-ID       TO TBL-MKT-ID      (MT-IDX)
020200       MOVE MM-VENUE           TO TBL-MKT-VENUE   (MT-IDX)
020300       MOVE MM-EVENT-ID        TO TBL-MKT-EVENT-ID(MT-IDX)
020400       MOVE MM-TITLE           TO TBL-MKT-TITLE   (MT-IDX)
020500       MOVE MM-DESC            TO TBL-MKT-DESC    (MT-IDX)
020600       MOVE MM-END-DATE        TO TBL-MKT-END-DATE(MT-IDX)
020700       MOVE MM-STATUS          TO TBL-MKT-STATUS  (MT-IDX)
020800       MOVE MM-VOLUME-USD      TO
020900                           TBL-MKT-VOLUME-USD (MT-IDX)
021000       MOVE MM-LIQUIDITY-USD   TO
021100                           TBL-MKT-LIQUIDITY-USD (MT-IDX)
021200       MOVE MM-OUTCOME-COUNT   TO
021300                           TBL-MKT-OUTCOME-COUNT (MT-IDX)
021400       MOVE MM-OUTCOME (1) TO TBL-MKT-OUTCOME (MT-IDX 1)
021500       MOVE MM-OUTCOME (2) TO TBL-MKT-OUTCOME (MT-IDX 2)
021600       MOVE MM-OUTCOME (3) TO TBL-MKT-OUTCOME (MT-IDX 3)
021700       MOVE MM-OUTCOME (4) TO TBL-MKT-OUTCOME (MT-IDX 4)
021800       MOVE MM-MARKET-ID       TO WS-MARKET-ID-ALPHA
021900       IF WS-ID-PREFIX = 'MK-' AND WS-ID-SEQ > WS-NEXT-SEQ
022000           MOVE WS-ID-SEQ TO WS-NEXT-SEQ
022100       END-IF
022200     END-READ.
022300 1100-EXIT.
022400     EXIT.
022500*---------------------------------------------------------------*
022600 2000-INGEST-FEED.
022700*---------------------------------------------------------------*
022800     PERFORM 2100-NORMALIZE-LIMITLESS THRU 2100-EXIT.
022900     PERFORM 2200-POST-MASTER THRU 2200-EXIT.
023000     PERFORM 2300-POST-SNAPSHOT THRU 2300-EXIT.
023100     PERFORM 2010-READ-FEED THRU 2010-EXIT.
023200 2000-EXIT.
023300     EXIT.
023400*---------------------------------------------------------------*
023500 2010-READ-FEED.
023600*---------------------------------------------------------------*
023700     READ LMFEED
023800   AT END
023900       MOVE '10' TO LMFEED-STATUS
024000     END-READ.
024100 2010-EXIT.
024200     EXIT.
024300*---------------------------------------------------------------*
024400 2100-NORMALIZE-LIMITLESS.
024500*---------------------------------------------------------------*
024600*    LIMITLESS MAPPING (BUSINESS RULES SECTION U1):  RF-STATUS
024700*    IS TAKEN AS THE VENUE SENDS IT -- NO BLANK-TO-OPEN DEFAULT
024800*    THE WAY PMKTFEED CARRIES FOR POLYMARKET (SEE WO#365 ABOVE).
024900*    A BLANK/NON-NUMERIC VOLUME OR LIQUIDITY STILL NORMALIZES
025000*    TO ZERO.
025100*---------------------------------------------------------------*
025200     MOVE RF-VOLUME-USD-X TO WS-VOLUME-ALPHA.
025300     IF WS-VOLUME-ALPHA NOT NUMERIC
025400   MOVE 0 TO RF-VOLUME-USD
025500     END-IF.
025600     MOVE RF-LIQUIDITY-USD-X TO WS-VOLUME-ALPHA.
025700     IF WS-VOLUME-ALPHA NOT NUMERIC
025800   MOVE 0 TO RF-LIQUIDITY-USD
025900     END-IF.
026000     IF RF-END-DATE-X NOT NUMERIC
026100   MOVE 0 TO RF-END-DATE
026200     END-IF.
026300     PERFORM 2110-NORMALIZE-OUTCOME THRU 2110-EXIT
026400   VARYING RF-OUT-IDX FROM 1 BY 1
026500   UNTIL RF-OUT-IDX > 4.
026600 2100-EXIT.
026700     EXIT.
026800*---------------------------------------------------------------*
026900 2110-NORMALIZE-OUTCOME.
027000*---------------------------------------------------------------*
027100     IF RF-OUT-ID (RF-OUT-IDX) = SPACE
027200   AND RF-OUT-LABEL (RF-OUT-IDX) NOT = SPACE
027300   MOVE RF-OUT-LABEL (RF-OUT-IDX) TO RF-OUT-ID (RF-OUT-IDX)
027400     END-IF.
027500     IF RF-OUT-LABEL (RF-OUT-IDX) = SPACE
027600   AND RF-OUT-ID (RF-OUT-IDX) NOT = SPACE
027700   MOVE RF-OUT-ID (RF-OUT-IDX) TO RF-OUT-LABEL (RF-OUT-IDX)
027800     END-IF.
027900     IF RF-OUT-PRICE-X (RF-OUT-IDX) NOT NUMERIC
028000   MOVE 0 TO RF-OUT-PRICE (RF-OUT-IDX)
028100     END-IF.
028200 2110-EXIT.
028300     EXIT.
028400*---------------------------------------------------------------*
028500 2200-POST-MASTER.
028600*---------------------------------------------------------------*
028700*    MASTER UNIQUENESS KEY IS (VENUE, EVENT ID) -- BUSINESS
028800*    RULES SECTION U2.  SAME LINEAR-SCAN-OF-THE-TABLE APPROACH
028900*    AS PMKTFEED (SEE PMKTFEED WO#812) -- BOTH FEEDS SHARE THE
029000*    SAME MASTER FILE.
029100*---------------------------------------------------------------*
029200     SET WS-NOT-FOUND TO TRUE.
029300     MOVE 0 TO WS-FOUND-INDEX.
029400     IF MARKET-TABLE-SIZE > 0
029500   PERFORM 2205-SEARCH-MASTER-TABLE THRU 2205-EXIT
029600       VARYING MT-IDX FROM 1 BY 1
029700       UNTIL MT-IDX > MARKET-TABLE-SIZE
029800           OR WS-FOUND
029900     END-IF.
030000     IF WS-FOUND
030100   PERFORM 2210-UPDATE-MASTER-ROW THRU 2210-EXIT
030200   ADD 1 TO CT-MKT-UPDATED
030300     ELSE
030400   PERFORM 2220-INSERT-MASTER-ROW THRU 2220-EXIT
030500   ADD 1 TO CT-MKT-INSERTED
030600     END-IF.
030700 2200-EXIT.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 2205-SEARCH-MASTER-TABLE.
031100*---------------------------------------------------------------*
031200     IF TBL-MKT-VENUE (MT-IDX)    = 'LIMITLESS'
031300   AND TBL-MKT-EVENT-ID (MT-IDX) = RF-EVENT-ID
031400   SET WS-FOUND TO TRUE
031500   SET WS-FOUND-INDEX TO MT-IDX
031600     END-IF.
031700 2205-EXIT.
031800     EXIT.
031900*---------------------------------------------------------------*
032000 2210-UPDATE-MASTER-ROW.
032100*---------------------------------------------------------------*
032200*    WO#1211 -- MKTGRP SEEDS MOST-RECENTLY-TOUCHED FIRST BY
032300*    WALKING THIS TABLE BACK TO FRONT, SO TABLE POSITION HAS TO
032400*    MEAN RECENCY.  REWRITING A ROW IN PLACE AT ITS ORIGINAL
032500*    SLOT ONLY PRESERVED INSERTION ORDER; AN OLD MARKET RE-
032600*    QUOTED EVERY CYCLE COULD SIT NEAR THE FRONT FOREVER AND
032700*    NEVER MAKE MKTGRP'S SEED-COUNT CUTOFF.  THE UPDATED ROW IS
032800*    NOW RE-HOMED TO THE END OF THE TABLE INSTEAD OF LEFT WHERE
032900*    IT WAS FIRST INSERTED.
033000*---------------------------------------------------------------*
033100     MOVE TBL-MKT-SEQ-NO   (WS-FOUND-INDEX) TO WS-UPD-SEQ-NO.
033200     MOVE TBL-MKT-ID       (WS-FOUND-INDEX) TO WS-UPD-MARKET-ID.
033300     MOVE TBL-MKT-VENUE    (WS-FOUND-INDEX) TO WS-UPD-VENUE.
033400     MOVE TBL-MKT-EVENT-ID (WS-FOUND-INDEX) TO WS-UPD-EVENT-ID.
033500     IF WS-FOUND-INDEX < MARKET-TABLE-SIZE
033600   PERFORM 2215-SHIFT-ROW-UP THRU 2215-EXIT
033700       VARYING WS-SHIFT-IDX FROM WS-FOUND-INDEX BY 1
033800       UNTIL WS-SHIFT-IDX >= MARKET-TABLE-SIZE
033900   SET WS-FOUND-INDEX TO MARKET-TABLE-SIZE
034000     END-IF.
034100     MOVE WS-UPD-SEQ-NO    TO TBL-MKT-SEQ-NO   (WS-FOUND-INDEX).
034200     MOVE WS-UPD-MARKET-ID TO TBL-MKT-ID       (WS-FOUND-INDEX).
034300     MOVE WS-UPD-VENUE     TO TBL-MKT-VENUE    (WS-FOUND-INDEX).
034400     MOVE WS-UPD-EVENT-ID  TO TBL-MKT-EVENT-ID (WS-FOUND-INDEX).
034500     MOVE RF-TITLE       TO TBL-MKT-TITLE   (WS-FOUND-INDEX).
034600     MOVE RF-DESC        TO TBL-MKT-DESC    (WS-FOUND-INDEX).
034700     MOVE RF-STATUS      TO TBL-MKT-STATUS  (WS-FOUND-INDEX).
034800     MOVE RF-END-DATE    TO TBL-MKT-END-DATE(WS-FOUND-INDEX).
034900     MOVE RF-VOLUME-USD  TO
035000                TBL-MKT-VOLUME-USD (WS-FOUND-INDEX).
035100     MOVE RF-LIQUIDITY-USD TO
035200                TBL-MKT-LIQUIDITY-USD (WS-FOUND-INDEX).
035300     MOVE RF-OUTCOME-COUNT TO
035400                TBL-MKT-OUTCOME-COUNT (WS-FOUND-INDEX).
035500     MOVE RF-OUTCOME (1) TO
035600                TBL-MKT-OUTCOME (WS-FOUND-INDEX 1).
035700     MOVE RF-OUTCOME (2) TO
035800                TBL-MKT-OUTCOME (WS-FOUND-INDEX 2).
035900     MOVE RF-OUTCOME (3) TO
036000                TBL-MKT-OUTCOME (WS-FOUND-INDEX 3).
036100     MOVE RF-OUTCOME (4) TO
036200                TBL-MKT-OUTCOME (WS-FOUND-INDEX 4).
036300     MOVE TBL-MKT-ID (WS-FOUND-INDEX) TO WS-SNAP-MARKET-ID.
036400 2210-EXIT.
036500     EXIT.
036600*---------------------------------------------------------------*
036700 2215-SHIFT-ROW-UP.
036800*---------------------------------------------------------------*
036900     COMPUTE WS-SHIFT-FROM = WS-SHIFT-IDX + 1.
037000     MOVE TBL-MARKET (WS-SHIFT-FROM) TO TBL-MARKET (WS-SHIFT-IDX).
037100 2215-EXIT.
037200     EXIT.
037300*---------------------------------------------------------------*
037400 2220-INSERT-MASTER-ROW.
037500*---------------------------------------------------------------*
037600     ADD 1 TO WS-NEXT-SEQ.
037700     MOVE 'MK-'         TO WS-ID-PREFIX.
037800     MOVE WS-NEXT-SEQ   TO WS-ID-SEQ.
037900     ADD 1 TO MARKET-TABLE-SIZE.
038000     SET MT-IDX TO MARKET-TABLE-SIZE.
038100     MOVE MARKET-TABLE-SIZE     TO TBL-MKT-SEQ-NO   (MT-IDX).
038200     MOVE WS-MARKET-ID-ALPHA    TO TBL-MKT-ID       (MT-IDX).
038300     MOVE 'LIMITLESS'           TO TBL-MKT-VENUE    (MT-IDX).
038400     MOVE RF-EVENT-ID           TO TBL-MKT-EVENT-ID (MT-IDX).
038500     MOVE RF-TITLE              TO TBL-MKT-TITLE    (MT-IDX).
038600     MOVE RF-DESC               TO TBL-MKT-DESC     (MT-IDX).
038700     MOVE RF-END-DATE           TO TBL-MKT-END-DATE (MT-IDX).
038800     MOVE RF-STATUS             TO TBL-MKT-STATUS   (MT-IDX).
038900     MOVE RF-VOLUME-USD         TO
039000                        TBL-MKT-VOLUME-USD (MT-IDX).
039100     MOVE RF-LIQUIDITY-USD      TO
039200                        TBL-MKT-LIQUIDITY-USD (MT-IDX).
039300     MOVE RF-OUTCOME-COUNT      TO
039400                        TBL-MKT-OUTCOME-COUNT (MT-IDX).
039500     MOVE RF-OUTCOME (1) TO TBL-MKT-OUTCOME (MT-IDX 1).
039600     MOVE RF-OUTCOME (2) TO TBL-MKT-OUTCOME (MT-IDX 2).
039700     MOVE RF-OUTCOME (3) TO TBL-MKT-OUTCOME (MT-IDX 3).
039800     MOVE RF-OUTCOME (4) TO TBL-MKT-OUTCOME (MT-IDX 4).
039900     MOVE WS-MARKET-ID-ALPHA    TO WS-SNAP-MARKET-ID.
040000 2220-EXIT.
040100     EXIT.
040200*---------------------------------------------------------------*
040300 2300-POST-SNAPSHOT.
040400*---------------------------------------------------------------*
040500*    SNAPSHOTS ARE IMMUTABLE -- ALWAYS INSERT.  WS-SNAP-MARKET-ID
040600*    WAS SET BY WHICHEVER OF 2210/2220 JUST RAN.  FILLABLE SIZE
040700*    IS CARRIED FROM THE FEED'S LIQUIDITY FIGURE, WHICH FOR
040800*    LIMITLESS IS ALREADY THE PER-OUTCOME NUMBER BY THE TIME IT
040900*    REACHES THIS FILE (SEE WO#1187 ABOVE).
041000*---------------------------------------------------------------*
041100     PERFORM 9500-COMPUTE-EPOCH-SECONDS THRU 9500-EXIT.
041200     MOVE SPACE TO SNAPSHOT-RECORD.
041300     MOVE WS-SNAP-MARKET-ID     TO SN-MARKET-ID.
041400     MOVE WS-EPOCH-SECONDS      TO SN-TS.
041500     MOVE 'ORDERBOOK'           TO SN-PRICE-SOURCE.
041600     MOVE RF-LIQUIDITY-USD      TO SN-LIQUIDITY-USD.
041700     MOVE 30                    TO SN-TAKER-BPS.
041800     MOVE RF-LIQUIDITY-USD      TO SN-FILLABLE-USD.
041900     MOVE RF-OUTCOME-COUNT      TO SN-OUTCOME-COUNT.
042000     PERFORM 2310-BUILD-SNAPSHOT-OUTCOME THRU 2310-EXIT
042100   VARYING RF-OUT-IDX FROM 1 BY 1
042200   UNTIL RF-OUT-IDX > 4.
042300     WRITE SNAPSHOT-RECORD.
042400     ADD 1 TO CT-SNP-WRITTEN.
042500 2300-EXIT.
042600     EXIT.
042700*---------------------------------------------------------------*
042800 2310-BUILD-SNAPSHOT-OUTCOME.
042900*---------------------------------------------------------------*
043000     MOVE RF-OUT-ID (RF-OUT-IDX)    TO SN-OUT-ID    (RF-OUT-IDX).
043100     MOVE RF-OUT-LABEL (RF-OUT-IDX) TO SN-OUT-LABEL (RF-OUT-IDX).
043200     MOVE RF-OUT-PRICE (RF-OUT-IDX) TO SN-OUT-BID   (RF-OUT-IDX).
043300     MOVE RF-OUT-PRICE (RF-OUT-IDX) TO SN-OUT-ASK   (RF-OUT-IDX).
043400     MOVE RF-OUT-PRICE (RF-OUT-IDX) TO SN-OUT-PROB  (RF-OUT-IDX).
043500 2310-EXIT.
043600     EXIT.
043700*---------------------------------------------------------------*
043800 7000-REWRITE-MASTER.
043900*---------------------------------------------------------------*
044000     OPEN OUTPUT MSTFILE.
044100     PERFORM 7010-REWRITE-MASTER-ROW THRU 7010-EXIT
044200   VARYING MT-IDX FROM 1 BY 1
044300   UNTIL MT-IDX > MARKET-TABLE-SIZE.
044400     CLOSE MSTFILE.
044500 7000-EXIT.
044600     EXIT.
044700*---------------------------------------------------------------*
044800 7010-REWRITE-MASTER-ROW.
044900*---------------------------------------------------------------*
045000     MOVE SPACE                  TO MARKET-MASTER-RECORD.
045100     MOVE TBL-MKT-ID (MT-IDX)    TO MM-MARKET-ID.
045200     MOVE TBL-MKT-VENUE (MT-IDX) TO MM-VENUE.
045300     MOVE TBL-MKT-EVENT-ID (MT-IDX) TO MM-EVENT-ID.
045400     MOVE TBL-MKT-TITLE (MT-IDX) TO MM-TITLE.
045500     MOVE TBL-MKT-DESC (MT-IDX)  TO MM-DESC.
045600     MOVE TBL-MKT-END-DATE (MT-IDX) TO MM-END-DATE.
045700     MOVE TBL-MKT-STATUS (MT-IDX) TO MM-STATUS.
045800     MOVE TBL-MKT-VOLUME-USD (MT-IDX) TO MM-VOLUME-USD.
045900     MOVE TBL-MKT-LIQUIDITY-USD (MT-IDX) TO MM-LIQUIDITY-USD.
046000     MOVE TBL-MKT-OUTCOME-COUNT (MT-IDX) TO MM-OUTCOME-COUNT.
046100     MOVE TBL-MKT-OUTCOME (MT-IDX 1) TO MM-OUTCOME (1).
046200     MOVE TBL-MKT-OUTCOME (MT-IDX 2) TO MM-OUTCOME (2).
046300     MOVE TBL-MKT-OUTCOME (MT-IDX 3) TO MM-OUTCOME (3).
046400     MOVE TBL-MKT-OUTCOME (MT-IDX 4) TO MM-OUTCOME (4).
046500     WRITE MARKET-MASTER-RECORD.
046600 7010-EXIT.
046700     EXIT.
046800*---------------------------------------------------------------*
046900 8000-WRITE-CONTROL-REC.
047000*---------------------------------------------------------------*
047100     MOVE SPACE TO RUN-CONTROL-RECORD.
047200     SET CT-PHASE-INGEST TO TRUE.
047300     MOVE 'LIMITLESS'     TO CT-KEY.
047400     MOVE CT-MKT-INSERTED TO CT-COUNT-1.
047500     MOVE CT-MKT-UPDATED  TO CT-COUNT-2.
047600     MOVE CT-SNP-WRITTEN  TO CT-COUNT-3.
047700     MOVE CT-SNP-SKIPPED  TO CT-COUNT-4.
047800     MOVE 0               TO CT-AMOUNT-1.
047900     WRITE RUN-CONTROL-RECORD.
048000 8000-EXIT.
048100     EXIT.
048200*---------------------------------------------------------------*
048300 9000-CLOSE-FILES.
048400*---------------------------------------------------------------*
048500     CLOSE LMFEED SNPFILE CTLFILE.
048600 9000-EXIT.
048700     EXIT.
048800*---------------------------------------------------------------*
048900 9900-INVALID-STATUS.
049000*---------------------------------------------------------------*
049100     DISPLAY ERROR-DISPLAY-LINE.
049200     GOBACK.
049300 9900-EXIT.
049400     EXIT.
049500*---------------------------------------------------------------*
