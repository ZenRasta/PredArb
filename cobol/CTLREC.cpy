000100*---------------------------------------------------------------*
000200*  CTLREC   -- RUN CONTROL TOTALS RECORD LAYOUT                  *
000300*  EACH BATCH STEP APPENDS ONE ROW PER KEY TO CTLFILE; RUNRPT    *
000400*  READS THE WHOLE FILE BACK TO BUILD THE END-OF-RUN REPORT.     *
000500*  THE FIELD NAMES ARE GENERIC (COUNT-1 .. AMOUNT-1) BECAUSE THE *
000600*  SAME LAYOUT CARRIES INGEST, GROUPING, OPPORTUNITY AND ALERT   *
000700*  TOTALS -- SEE THE PER-PHASE COMMENTS AT EACH WRITER.          *
000800*---------------------------------------------------------------*
000900 01  RUN-CONTROL-RECORD.
001000     05  CT-PHASE                    PIC X(08).
001100   88  CT-PHASE-INGEST               VALUE 'INGEST'.
001200   88  CT-PHASE-GROUP                VALUE 'GROUP'.
001300   88  CT-PHASE-OPP                  VALUE 'OPP'.
001400   88  CT-PHASE-ALERT                VALUE 'ALERT'.
001500*          CT-KEY IS THE VENUE CODE (INGEST), THE OPPORTUNITY
001600*          TYPE (OPP), OR SPACES (GROUP/ALERT).
001700     05  CT-KEY                      PIC X(12).
001800     05  CT-COUNT-1                  PIC 9(09).
001900     05  CT-COUNT-2                  PIC 9(09).
002000     05  CT-COUNT-3                  PIC 9(09).
002100     05  CT-COUNT-4                  PIC 9(09).
002200     05  CT-AMOUNT-1                 PIC S9(09)V99.
002300     05  FILLER                      PIC X(20).
002400*---------------------------------------------------------------*
