000100*---------------------------------------------------------------*
000200*  DATECVT  -- HOUSE DATE/CLOCK ROUTINE (PROCEDURE COPYBOOK)     *
000300*  CONVERTS A GREGORIAN DATE TO A WHOLE-DAYS-SINCE-01/01/1970    *
000400*  NUMBER BY ARITHMETIC -- NO LIBRARY FUNCTION CALL.  COPY THIS  *
000500*  PARAGRAPH INTO THE PROCEDURE DIVISION (COPY DATEWRK FIRST).   *
000600*                                                                *
000700*  9600-COMPUTE-WHOLE-DAYS   TAKES WS-ACCEPT-YEAR/MONTH/DAY AND  *
000800*                            RETURNS WS-WHOLE-DAYS.  USE THIS    *
000900*                            DIRECTLY WHEN CONVERTING A DATE     *
001000*                            FIELD THAT IS NOT "NOW" (E.G. AN    *
001100*                            MM-END-DATE) -- MOVE THE YYYYMMDD   *
001200*                            INTO WS-ACCEPT-DATE FIRST.          *
001300*  9500-COMPUTE-EPOCH-SECONDS ACCEPTS TODAY'S DATE/TIME AND      *
001400*                            RETURNS WS-EPOCH-SECONDS.           *
001500*---------------------------------------------------------------*
001600 9500-COMPUTE-EPOCH-SECONDS.
001700*---------------------------------------------------------------*
001800     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
001900     ACCEPT WS-ACCEPT-TIME FROM TIME.
002000     PERFORM 9600-COMPUTE-WHOLE-DAYS THRU 9600-EXIT.
002100     COMPUTE WS-EPOCH-SECONDS =
002200   WS-WHOLE-DAYS * 86400 + WS-ACCEPT-HOUR * 3600
002300   + WS-ACCEPT-MINUTE * 60 + WS-ACCEPT-SECOND.
002400 9500-EXIT.
002500     EXIT.
002600*---------------------------------------------------------------*
002700 9600-COMPUTE-WHOLE-DAYS.
002800*---------------------------------------------------------------*
002900     DIVIDE WS-ACCEPT-YEAR BY 4   GIVING WS-LEAP-1
003000                        REMAINDER WS-LEAP-REM-4.
003100     DIVIDE WS-ACCEPT-YEAR BY 100 GIVING WS-LEAP-2
003200                        REMAINDER WS-LEAP-REM-100.
003300     DIVIDE WS-ACCEPT-YEAR BY 400 GIVING WS-LEAP-3
003400                        REMAINDER WS-LEAP-REM-400.
003500     IF WS-LEAP-REM-4 = 0
003600   AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
003700   SET WS-LEAP-YEAR TO TRUE
003800     ELSE
003900   SET WS-NOT-LEAP-YEAR TO TRUE
004000     END-IF.
004100     IF WS-ACCEPT-MONTH > 2 AND WS-LEAP-YEAR
004200   MOVE 1 TO WS-LEAP-ADJUST
004300     ELSE
004400   MOVE 0 TO WS-LEAP-ADJUST
004500     END-IF.
004600*
004700*    LEAP DAYS ELAPSED SINCE YEAR 1 THROUGH THE END OF THE PRIOR
004800*    YEAR, LESS THE SAME COUNT FROZEN AT THE END OF 1969 (477
004900*    LEAP DAYS) -- THE REMAINDER IS LEAP DAYS SINCE 1970.
005000*
005100     COMPUTE WS-LEAP-1 = (WS-ACCEPT-YEAR - 1) / 4.
005200     COMPUTE WS-LEAP-2 = (WS-ACCEPT-YEAR - 1) / 100.
005300     COMPUTE WS-LEAP-3 = (WS-ACCEPT-YEAR - 1) / 400.
005400     COMPUTE WS-LEAP-DAYS =
005500   WS-LEAP-1 - WS-LEAP-2 + WS-LEAP-3 - 477.
005600     COMPUTE WS-WHOLE-DAYS =
005700   (WS-ACCEPT-YEAR - 1970) * 365 + WS-LEAP-DAYS
005800   + WS-CUM-DAYS (WS-ACCEPT-MONTH) + WS-LEAP-ADJUST
005900   + WS-ACCEPT-DAY - 1.
006000 9600-EXIT.
006100     EXIT.
006200*---------------------------------------------------------------*
