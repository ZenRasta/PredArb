000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    MKTGRP
000300* ORIGINAL AUTHOR: M A DUBOIS
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/14/96 M A DUBOIS     CREATED - GROUPS RELATED MARKETS BY
000900*                          ENTITY OVERLAP, END-DATE AND TITLE
001000*                          SIMILARITY FOR THE ARB DESK (WO#502)
001100* 09/21/98 M A DUBOIS     Y2K: END-DATE COMPARE NOW USES 4-DIGIT
001200*                          YEAR THROUGH DATECVT (WO#551)
001300* 03/11/03 T VANCE        ADDED MANUAL INCLUDE/EXCLUDE OVERRIDE
001400*                          FILE -- ANALYSTS WERE HAND-PATCHING
001500*                          GRPFILE AFTER THE FACT (WO#701)
001600* 07/30/09 T VANCE        MASTER FILE IS NOW SEQUENTIAL/TABLE-
001700*                          DRIVEN, NOT VSAM (WO#812)
001800* 10/11/16 K OYELARAN     ADDED RUN-CONTROL COUNTERS RECORD FOR
001900*                          THE END-OF-JOB CONTROL REPORT (WO#1004)
002000* 04/19/22 K OYELARAN     SEED SCAN NOW WALKS THE MASTER TABLE
002100*                          BACK TO FRONT SO THE MOST RECENTLY
002200*                          POSTED MARKETS ARE SEEDED FIRST, PER
002300*                          THE ARB DESK'S REQUEST (WO#1201)
002400*---------------------------------------------------------------*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  MKTGRP.
002700 AUTHOR. M A DUBOIS.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 06/14/96.
003000 DATE-COMPILED.
003100 SECURITY. NON-CONFIDENTIAL.
003200*---------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     SWITCH-0 IS PGM-TRACE-SWITCH ON STATUS IS TRACE-ON
003900                                  OFF STATUS IS TRACE-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT MSTFILE ASSIGN TO MSTFILE
004300       ORGANIZATION IS SEQUENTIAL
004400       FILE STATUS IS MSTFILE-STATUS.
004500     SELECT OVRFILE ASSIGN TO OVRFILE
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS IS OVRFILE-STATUS.
004800     SELECT GRPFILE ASSIGN TO GRPFILE
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS IS GRPFILE-STATUS.
005100     SELECT CTLFILE ASSIGN TO CTLFILE
005200       ORGANIZATION IS SEQUENTIAL
005300       FILE STATUS IS CTLFILE-STATUS.
005400*---------------------------------------------------------------*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  MSTFILE
005800      DATA RECORD IS MARKET-MASTER-RECORD.
005900     COPY MSTREC.
006000 FD  OVRFILE
006100      DATA RECORD IS OVERRIDE-RECORD.
006200     COPY OVRREC.
006300 FD  GRPFILE
006400      DATA RECORD IS GROUP-RECORD.
006500     COPY GRPREC.
006600 FD  CTLFILE
006700      DATA RECORD IS RUN-CONTROL-RECORD.
006800     COPY CTLREC.
006900*---------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100     COPY MSTTBL.
007200     COPY GRPTBL.
007300     COPY DATEWRK.
007400*---------------------------------------------------------------*
007500 01  WS-SWITCHES-MISC-FIELDS.
007600     05  MSTFILE-STATUS                PIC X(02).
007700         88  MSTFILE-OK                     VALUE '00'.
007800         88  MSTFILE-EOF                    VALUE '10'.
007900     05  OVRFILE-STATUS                PIC X(02).
008000         88  OVRFILE-OK                     VALUE '00'.
008100         88  OVRFILE-EOF                    VALUE '10'.
008200     05  GRPFILE-STATUS                PIC X(02).
008300         88  GRPFILE-OK                     VALUE '00'.
008400     05  CTLFILE-STATUS                PIC X(02).
008500         88  CTLFILE-OK                     VALUE '00'.
008600     05  WS-FOUND-SW                   PIC X(01).
008700         88  WS-FOUND                       VALUE 'Y'.
008800         88  WS-NOT-FOUND                   VALUE 'N'.
008900     05  WS-CANDIDATE-OK-SW            PIC X(01).
009000         88  WS-CANDIDATE-OK                VALUE 'Y'.
009100         88  WS-CANDIDATE-REJECTED          VALUE 'N'.
009200     05  WS-SUBSTRING-FOUND-SW         PIC X(01).
009300         88  WS-SUBSTRING-FOUND             VALUE 'Y'.
009400         88  WS-SUBSTRING-NOT-FOUND         VALUE 'N'.
009500     05  FILLER                        PIC X(01).
009600*---------------------------------------------------------------*
009700 77  WS-RUN-LIMIT                      PIC S9(4) COMP VALUE 500.
009800 77  WS-SEEDS-DONE                     PIC S9(4) COMP VALUE 0.
009900 77  WS-SEED-IDX                       PIC S9(4) COMP.
010000 77  WS-FOUND-INDEX                    PIC S9(4) COMP.
010100*---------------------------------------------------------------*
010200 01  CT-COUNTERS.
010300     05  CT-GROUPS-BUILT               PIC 9(09) COMP.
010400     05  FILLER                        PIC X(01).
010500*---------------------------------------------------------------*
010600*    OVERRIDE TABLE -- HAND-MAINTAINED FILE IS SMALL, LOADED
010700*    WHOLE IN MEMORY ONCE PER RUN.
010800*---------------------------------------------------------------*
010900 77  OV-TABLE-SIZE                     PIC S9(4) COMP.
011000 01  OV-TABLE.
011100     05  TBL-OVR OCCURS 1 TO 500 TIMES
011200             DEPENDING ON OV-TABLE-SIZE
011300             INDEXED BY OV-IDX.
011400         10  TBL-OVR-MARKET-ID         PIC X(12).
011500         10  TBL-OVR-ACTION            PIC X(08).
011600             88  TBL-OVR-INCLUDE            VALUE 'INCLUDE'.
011700             88  TBL-OVR-EXCLUDE            VALUE 'EXCLUDE'.
011800*---------------------------------------------------------------*
011900*    NEW-MEMBER-TABLE -- SCRATCH AREA FOR THE OVERRIDE FILTER
012000*    PASS (SEE 2100-APPLY-OVERRIDES).
012100*---------------------------------------------------------------*
012200 77  WS-NEW-COUNT                      PIC S9(4) COMP.
012300 01  WS-NEW-MEMBER-TABLE.
012400     05  WS-NEW-MEMBER-ID OCCURS 8 TIMES
012500             INDEXED BY WN-IDX          PIC X(12).
012600     05  FILLER                        PIC X(01).
012700*---------------------------------------------------------------*
012800*    ENTITY-SET WORK AREAS -- SEED SET BUILT ONCE PER SEED,
012900*    CANDIDATE SET REBUILT FOR EACH CANDIDATE.
013000*---------------------------------------------------------------*
013100 01  WS-SEED-ENTITY-WORK.
013200     05  WS-SEED-ENTITY-COUNT          PIC S9(4) COMP.
013300     05  WS-SEED-ENTITY OCCURS 20 TIMES
013400             INDEXED BY WSE-IDX         PIC X(06).
013500     05  FILLER                        PIC X(01).
013600 01  WS-CAND-ENTITY-WORK.
013700     05  WS-CAND-ENTITY-COUNT          PIC S9(4) COMP.
013800     05  WS-CAND-ENTITY OCCURS 20 TIMES
013900             INDEXED BY WCE-IDX         PIC X(06).
014000     05  FILLER                        PIC X(01).
014100*---------------------------------------------------------------*
014200*    ENTITY EXTRACTION SCRATCH -- ONE COMBINED TITLE+DESC FIELD
014300*    IS TOKENIZED HERE FOR WHICHEVER SIDE (SEED/CANDIDATE) IS
014400*    CURRENTLY BEING SCANNED.
014500*---------------------------------------------------------------*
014600 77  WS-ENTITY-SCAN-TEXT               PIC X(120).
014700 01  WS-ENTITY-TOKEN-WORK.
014800     05  WS-ENTITY-TOKEN-COUNT         PIC S9(4) COMP.
014900     05  WS-ENTITY-TOKEN OCCURS 24 TIMES
015000             INDEXED BY WET-IDX.
015100         10  WS-ENTITY-TOK             PIC X(20).
015200         10  WS-ENTITY-TOK-LEN         PIC S9(4) COMP.
015300     05  FILLER                        PIC X(01).
015400 77  WS-ENTITY-TOK-UPPER                PIC X(20).
015500*---------------------------------------------------------------*
015600*    TITLE-SIMILARITY SCRATCH -- SEED TITLE TOKENS CACHED ONCE
015700*    PER SEED; CANDIDATE TOKENS REBUILT PER CANDIDATE.
015800*---------------------------------------------------------------*
015900 77  WS-SEED-TITLE-LOWER                PIC X(60).
016000 77  WS-CAND-TITLE-LOWER                PIC X(60).
016100 01  WS-SEED-TOKEN-WORK.
016200     05  WS-SEED-TOKEN-COUNT           PIC S9(4) COMP.
016300     05  WS-SEED-TOKEN OCCURS 12 TIMES
016400             INDEXED BY WST-IDX         PIC X(20).
016500     05  FILLER                        PIC X(01).
016600 01  WS-CAND-TOKEN-WORK.
016700     05  WS-CAND-TOKEN-COUNT           PIC S9(4) COMP.
016800     05  WS-CAND-TOKEN OCCURS 12 TIMES
016900             INDEXED BY WCT-IDX         PIC X(20).
017000     05  FILLER                        PIC X(01).
017100 01  WS-CAND-TOKEN-USED-TABLE.
017200     05  WS-CAND-TOKEN-USED OCCURS 12 TIMES
017300             INDEXED BY WCU-IDX         PIC X(01).
017400     05  FILLER                        PIC X(01).
017500 77  WS-COMMON-TOKEN-COUNT              PIC S9(4) COMP.
017600 77  WS-SIMILARITY-SCORE                PIC S9(3) COMP.
017700*---------------------------------------------------------------*
017800*    SUBSTRING-MATCH SCRATCH.
017900*---------------------------------------------------------------*
018000 77  WS-SCAN-FIELD                      PIC X(60).
018100 77  WS-SCAN-LEN                        PIC S9(4) COMP.
018200 77  WS-SEED-TITLE-LEN                  PIC S9(4) COMP.
018300 77  WS-CAND-TITLE-LEN                  PIC S9(4) COMP.
018400 77  WS-SUBSTR-POS                      PIC S9(4) COMP.
018500 77  WS-SUBSTR-MAX-POS                  PIC S9(4) COMP.
018600 77  WS-SHORT-LEN                       PIC S9(4) COMP.
018700*---------------------------------------------------------------*
018800*    END-DATE GATE SCRATCH -- REDEFINED FOR A DEFENSIVE NUMERIC
018900*    CHECK BEFORE THE DATE ARITHMETIC RUNS (BOTH FIELDS SHOULD
019000*    ALREADY BE NUMERIC-VALID OUT OF PMKTFEED/LMKTFEED, BUT AN
019100*    OLD MASTER ROW COULD PREDATE THAT VALIDATION -- WO#551).
019200*---------------------------------------------------------------*
019300 01  WS-SEED-END-DATE-CHECK.
019400     05  WS-SEED-END-DATE-NUM          PIC 9(08).
019500 01  WS-SEED-END-DATE-ALPHA REDEFINES WS-SEED-END-DATE-CHECK
019600                                     PIC X(08).
019700 01  WS-CAND-END-DATE-CHECK.
019800     05  WS-CAND-END-DATE-NUM          PIC 9(08).
019900 01  WS-CAND-END-DATE-ALPHA REDEFINES WS-CAND-END-DATE-CHECK
020000                                     PIC X(08).
020100 77  WS-SEED-END-DAYS                   PIC S9(6) COMP.
020200 77  WS-CAND-END-DAYS                   PIC S9(6) COMP.
020300 77  WS-DATE-DIFF-DAYS                  PIC S9(6) COMP.
020400*---------------------------------------------------------------*
020500 PROCEDURE DIVISION.
020600*---------------------------------------------------------------*
020700 0000-MAIN-ROUTINE.
020800*---------------------------------------------------------------*
020900     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
021000     PERFORM 2000-BUILD-GROUPS THRU 2000-EXIT.
021100     PERFORM 8000-WRITE-CONTROL-REC THRU 8000-EXIT.
021200     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
021300     GOBACK.
021400*---------------------------------------------------------------*
021500 1000-INITIALIZATION.
021600*---------------------------------------------------------------*
021700     MOVE 0 TO CT-GROUPS-BUILT.
021800     MOVE 0 TO MARKET-TABLE-SIZE OV-TABLE-SIZE.
021900     OPEN INPUT MSTFILE.
022000     IF MSTFILE-OK
022100         PERFORM 1100-LOAD-MASTER-TABLE THRU 1100-EXIT
022200             UNTIL MSTFILE-EOF
022300     END-IF.
022400     CLOSE MSTFILE.
022500     OPEN INPUT OVRFILE.
022600     IF OVRFILE-OK
022700         PERFORM 1200-LOAD-OVERRIDE-TABLE THRU 1200-EXIT
022800             UNTIL OVRFILE-EOF
022900     END-IF.
023000     CLOSE OVRFILE.
023100     OPEN OUTPUT GRPFILE.
023200     OPEN EXTEND CTLFILE.
023300 1000-EXIT.
023400     EXIT.
023500*---------------------------------------------------------------*
023600 1100-LOAD-MASTER-TABLE.
023700*---------------------------------------------------------------*
023800     READ MSTFILE
023900         AT END
024000             MOVE '10' TO MSTFILE-STATUS
024100         NOT AT END
024200             ADD 1 TO MARKET-TABLE-SIZE
024300             SET MT-IDX TO MARKET-TABLE-SIZE
024400             MOVE MARKET-TABLE-SIZE  TO TBL-MKT-SEQ-NO   (MT-IDX)
024500             MOVE MM-MARKET-ID       TO TBL-MKT-ID       (MT-IDX)
024600             MOVE MM-VENUE           TO TBL-MKT-VENUE    (MT-IDX)
024700             MOVE MM-EVENT-ID        TO TBL-MKT-EVENT-ID (MT-IDX)
024800             MOVE MM-TITLE           TO TBL-MKT-TITLE    (MT-IDX)
024900             MOVE MM-DESC            TO TBL-MKT-DESC     (MT-IDX)
025000             MOVE MM-END-DATE        TO TBL-MKT-END-DATE (MT-IDX)
025100             MOVE MM-STATUS          TO TBL-MKT-STATUS   (MT-IDX)
025200             MOVE MM-VOLUME-USD      TO
025300                                 TBL-MKT-VOLUME-USD (MT-IDX)
025400             MOVE MM-LIQUIDITY-USD   TO
025500                                 TBL-MKT-LIQUIDITY-USD (MT-IDX)
025600             MOVE MM-OUTCOME-COUNT   TO
025700                                 TBL-MKT-OUTCOME-COUNT (MT-IDX)
025800     END-READ.
025900 1100-EXIT.
026000     EXIT.
026100*---------------------------------------------------------------*
026200 1200-LOAD-OVERRIDE-TABLE.
026300*---------------------------------------------------------------*
026400     READ OVRFILE
026500         AT END
026600             MOVE '10' TO OVRFILE-STATUS
026700         NOT AT END
026800             ADD 1 TO OV-TABLE-SIZE
026900             SET OV-IDX TO OV-TABLE-SIZE
027000             MOVE OV-MARKET-ID TO TBL-OVR-MARKET-ID (OV-IDX)
027100             MOVE OV-ACTION    TO TBL-OVR-ACTION    (OV-IDX)
027200     END-READ.
027300 1200-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------*
027600 2000-BUILD-GROUPS.
027700*---------------------------------------------------------------*
027800     MOVE 0 TO WS-SEEDS-DONE.
027900     IF MARKET-TABLE-SIZE > 0
028000         PERFORM 2010-PROCESS-SEED THRU 2010-EXIT
028100             VARYING WS-SEED-IDX FROM MARKET-TABLE-SIZE BY -1
028200             UNTIL WS-SEED-IDX < 1
028300                 OR WS-SEEDS-DONE NOT LESS THAN WS-RUN-LIMIT
028400     END-IF.
028500 2000-EXIT.
028600     EXIT.
028700*---------------------------------------------------------------*
028800 2010-PROCESS-SEED.
028900*---------------------------------------------------------------*
029000     MOVE TBL-MKT-TITLE (WS-SEED-IDX) TO WS-ENTITY-SCAN-TEXT (1:60).
029100     MOVE TBL-MKT-DESC  (WS-SEED-IDX) TO WS-ENTITY-SCAN-TEXT (61:60).
029200     PERFORM 3000-EXTRACT-ENTITIES THRU 3000-EXIT.
029300     MOVE WS-ENTITY-TOKEN-COUNT TO WS-SEED-ENTITY-COUNT.
029400     PERFORM 3900-COPY-SEED-ENTITIES THRU 3900-EXIT
029500         VARYING WET-IDX FROM 1 BY 1
029600         UNTIL WET-IDX > WS-ENTITY-TOKEN-COUNT.
029700     MOVE TBL-MKT-TITLE (WS-SEED-IDX) TO WS-SEED-TITLE-LOWER.
029800     INSPECT WS-SEED-TITLE-LOWER
029900         CONVERTING
030000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030100         TO 'abcdefghijklmnopqrstuvwxyz'.
030200     MOVE WS-SEED-TITLE-LOWER TO WS-SCAN-FIELD.
030300     PERFORM 9700-COMPUTE-TRIMMED-LEN THRU 9700-EXIT.
030400     MOVE WS-SCAN-LEN TO WS-SEED-TITLE-LEN.
030500     MOVE SPACE TO WS-SEED-TOKEN (1) WS-SEED-TOKEN (2)
030600         WS-SEED-TOKEN (3) WS-SEED-TOKEN (4) WS-SEED-TOKEN (5)
030700         WS-SEED-TOKEN (6) WS-SEED-TOKEN (7) WS-SEED-TOKEN (8)
030800         WS-SEED-TOKEN (9) WS-SEED-TOKEN (10) WS-SEED-TOKEN (11)
030900         WS-SEED-TOKEN (12).
031000     UNSTRING WS-SEED-TITLE-LOWER DELIMITED BY ALL SPACE
031100         INTO WS-SEED-TOKEN (1)  WS-SEED-TOKEN (2)
031200              WS-SEED-TOKEN (3)  WS-SEED-TOKEN (4)
031300              WS-SEED-TOKEN (5)  WS-SEED-TOKEN (6)
031400              WS-SEED-TOKEN (7)  WS-SEED-TOKEN (8)
031500              WS-SEED-TOKEN (9)  WS-SEED-TOKEN (10)
031600              WS-SEED-TOKEN (11) WS-SEED-TOKEN (12).
031700     MOVE 0 TO WS-SEED-TOKEN-COUNT.
031800     PERFORM 3910-COUNT-SEED-TOKEN THRU 3910-EXIT
031900         VARYING WST-IDX FROM 1 BY 1
032000         UNTIL WST-IDX > 12.
032100*
032200     MOVE 1 TO GRV-MEMBER-COUNT.
032300     SET GRV-MEM-IDX TO 1.
032400     MOVE TBL-MKT-ID (WS-SEED-IDX) TO GRV-MEMBER-ID (GRV-MEM-IDX).
032500     IF MARKET-TABLE-SIZE > 0
032600         PERFORM 2020-SCAN-CANDIDATE THRU 2020-EXIT
032700             VARYING MT-IDX FROM 1 BY 1
032800             UNTIL MT-IDX > MARKET-TABLE-SIZE
032900                 OR GRV-MEMBER-COUNT NOT LESS THAN 8
033000     END-IF.
033100     PERFORM 2100-APPLY-OVERRIDES THRU 2100-EXIT.
033200     IF GRV-MEMBER-COUNT > 0
033300         PERFORM 2200-WRITE-GROUP THRU 2200-EXIT
033400         ADD 1 TO CT-GROUPS-BUILT
033500     END-IF.
033600     ADD 1 TO WS-SEEDS-DONE.
033700 2010-EXIT.
033800     EXIT.
033900*---------------------------------------------------------------*
034000 2020-SCAN-CANDIDATE.
034100*---------------------------------------------------------------*
034200     IF TBL-MKT-ID (MT-IDX) NOT = TBL-MKT-ID (WS-SEED-IDX)
034300         SET WS-CANDIDATE-OK TO TRUE
034400         MOVE TBL-MKT-TITLE (MT-IDX) TO WS-ENTITY-SCAN-TEXT (1:60)
034500         MOVE TBL-MKT-DESC  (MT-IDX) TO WS-ENTITY-SCAN-TEXT (61:60)
034600         PERFORM 3000-EXTRACT-ENTITIES THRU 3000-EXIT
034700         MOVE WS-ENTITY-TOKEN-COUNT TO WS-CAND-ENTITY-COUNT
034800         PERFORM 3920-COPY-CAND-ENTITIES THRU 3920-EXIT
034900             VARYING WET-IDX FROM 1 BY 1
035000             UNTIL WET-IDX > WS-ENTITY-TOKEN-COUNT
035100         PERFORM 2030-ENTITY-GATE THRU 2030-EXIT
035200         IF WS-CANDIDATE-OK
035300             PERFORM 2040-END-DATE-GATE THRU 2040-EXIT
035400         END-IF
035500         IF WS-CANDIDATE-OK
035600             PERFORM 2050-SIMILARITY-GATE THRU 2050-EXIT
035700         END-IF
035800         IF WS-CANDIDATE-OK
035900             ADD 1 TO GRV-MEMBER-COUNT
036000             SET GRV-MEM-IDX TO GRV-MEMBER-COUNT
036100             MOVE TBL-MKT-ID (MT-IDX) TO GRV-MEMBER-ID (GRV-MEM-IDX)
036200         END-IF
036300     END-IF.
036400 2020-EXIT.
036500     EXIT.
036600*---------------------------------------------------------------*
036700 2030-ENTITY-GATE.
036800*---------------------------------------------------------------*
036900*    REJECT ONLY WHEN BOTH SETS ARE NON-EMPTY AND DISJOINT.
037000*---------------------------------------------------------------*
037100     IF WS-SEED-ENTITY-COUNT > 0 AND WS-CAND-ENTITY-COUNT > 0
037200         SET WS-NOT-FOUND TO TRUE
037300         PERFORM 2035-CHECK-COMMON-ENTITY THRU 2035-EXIT
037400             VARYING WSE-IDX FROM 1 BY 1
037500             UNTIL WSE-IDX > WS-SEED-ENTITY-COUNT
037600                 OR WS-FOUND
037700         IF NOT WS-FOUND
037800             SET WS-CANDIDATE-REJECTED TO TRUE
037900         END-IF
038000     END-IF.
038100 2030-EXIT.
038200     EXIT.
038300*---------------------------------------------------------------*
038400 2035-CHECK-COMMON-ENTITY.
038500*---------------------------------------------------------------*
038600     PERFORM 2036-COMPARE-ONE-ENTITY THRU 2036-EXIT
038700         VARYING WCE-IDX FROM 1 BY 1
038800         UNTIL WCE-IDX > WS-CAND-ENTITY-COUNT
038900             OR WS-FOUND.
039000 2035-EXIT.
039100     EXIT.
039200*---------------------------------------------------------------*
039300 2036-COMPARE-ONE-ENTITY.
039400*---------------------------------------------------------------*
039500     IF WS-SEED-ENTITY (WSE-IDX) = WS-CAND-ENTITY (WCE-IDX)
039600         SET WS-FOUND TO TRUE
039700     END-IF.
039800 2036-EXIT.
039900     EXIT.
040000*---------------------------------------------------------------*
040100 2040-END-DATE-GATE.
040200*---------------------------------------------------------------*
040300     MOVE TBL-MKT-END-DATE (WS-SEED-IDX) TO WS-SEED-END-DATE-NUM.
040400     MOVE TBL-MKT-END-DATE (MT-IDX)      TO WS-CAND-END-DATE-NUM.
040500     IF WS-SEED-END-DATE-NUM > 0 AND WS-CAND-END-DATE-NUM > 0
040600         AND WS-SEED-END-DATE-ALPHA IS NUMERIC
040700         AND WS-CAND-END-DATE-ALPHA IS NUMERIC
040800         MOVE WS-SEED-END-DATE-NUM TO WS-ACCEPT-DATE
040900         PERFORM 9600-COMPUTE-WHOLE-DAYS THRU 9600-EXIT
041000         MOVE WS-WHOLE-DAYS TO WS-SEED-END-DAYS
041100         MOVE WS-CAND-END-DATE-NUM TO WS-ACCEPT-DATE
041200         PERFORM 9600-COMPUTE-WHOLE-DAYS THRU 9600-EXIT
041300         MOVE WS-WHOLE-DAYS TO WS-CAND-END-DAYS
041400         COMPUTE WS-DATE-DIFF-DAYS =
041500             WS-SEED-END-DAYS - WS-CAND-END-DAYS
041600         IF WS-DATE-DIFF-DAYS < 0
041700             COMPUTE WS-DATE-DIFF-DAYS = WS-DATE-DIFF-DAYS * -1
041800         END-IF
041900         IF WS-DATE-DIFF-DAYS > 60
042000             SET WS-CANDIDATE-REJECTED TO TRUE
042100         END-IF
042200     END-IF.
042300 2040-EXIT.
042400     EXIT.
042500*---------------------------------------------------------------*
042600 2050-SIMILARITY-GATE.
042700*---------------------------------------------------------------*
042800     PERFORM 4000-SCORE-SIMILARITY THRU 4000-EXIT.
042900     IF WS-SIMILARITY-SCORE < 70
043000         SET WS-CANDIDATE-REJECTED TO TRUE
043100     END-IF.
043200 2050-EXIT.
043300     EXIT.
043400*---------------------------------------------------------------*
043500 2100-APPLY-OVERRIDES.
043600*---------------------------------------------------------------*
043700*    PASS 1 -- DROP ANY MEMBER LISTED AS EXCLUDE.  PASS 2 --
043800*    ADD ANY MARKET LISTED AS INCLUDE THAT IS NOT ALREADY A
043900*    MEMBER (DEDUPLICATED).  THE SEED ITSELF MAY BE EXCLUDED.
044000*---------------------------------------------------------------*
044100     MOVE 0 TO WS-NEW-COUNT.
044200     IF GRV-MEMBER-COUNT > 0
044300         PERFORM 2110-FILTER-EXCLUDE THRU 2110-EXIT
044400             VARYING GRV-MEM-IDX FROM 1 BY 1
044500             UNTIL GRV-MEM-IDX > GRV-MEMBER-COUNT
044600     END-IF.
044700     MOVE WS-NEW-COUNT TO GRV-MEMBER-COUNT.
044800     IF GRV-MEMBER-COUNT > 0
044900         PERFORM 2120-COPY-BACK-MEMBER THRU 2120-EXIT
045000             VARYING GRV-MEM-IDX FROM 1 BY 1
045100             UNTIL GRV-MEM-IDX > GRV-MEMBER-COUNT
045200     END-IF.
045300     IF OV-TABLE-SIZE > 0
045400         PERFORM 2130-APPLY-INCLUDE THRU 2130-EXIT
045500             VARYING OV-IDX FROM 1 BY 1
045600             UNTIL OV-IDX > OV-TABLE-SIZE
045700                 OR GRV-MEMBER-COUNT NOT LESS THAN 8
045800     END-IF.
045900 2100-EXIT.
046000     EXIT.
046100*---------------------------------------------------------------*
046200 2110-FILTER-EXCLUDE.
046300*---------------------------------------------------------------*
046400     SET WS-NOT-FOUND TO TRUE.
046500     IF OV-TABLE-SIZE > 0
046600         PERFORM 2115-SEARCH-EXCLUDE THRU 2115-EXIT
046700             VARYING OV-IDX FROM 1 BY 1
046800             UNTIL OV-IDX > OV-TABLE-SIZE
046900                 OR WS-FOUND
047000     END-IF.
047100     IF NOT WS-FOUND
047200         ADD 1 TO WS-NEW-COUNT
047300         SET WN-IDX TO WS-NEW-COUNT
047400         MOVE GRV-MEMBER-ID (GRV-MEM-IDX)
047500             TO WS-NEW-MEMBER-ID (WN-IDX)
047600     END-IF.
047700 2110-EXIT.
047800     EXIT.
047900*---------------------------------------------------------------*
048000 2115-SEARCH-EXCLUDE.
048100*---------------------------------------------------------------*
048200     IF TBL-OVR-EXCLUDE (OV-IDX)
048300         AND TBL-OVR-MARKET-ID (OV-IDX) = GRV-MEMBER-ID (GRV-MEM-IDX)
048400         SET WS-FOUND TO TRUE
048500     END-IF.
048600 2115-EXIT.
048700     EXIT.
048800*---------------------------------------------------------------*
048900 2120-COPY-BACK-MEMBER.
049000*---------------------------------------------------------------*
049100     MOVE WS-NEW-MEMBER-ID (GRV-MEM-IDX)
049200         TO GRV-MEMBER-ID (GRV-MEM-IDX).
049300 2120-EXIT.
049400     EXIT.
049500*---------------------------------------------------------------*
049600 2130-APPLY-INCLUDE.
049700*---------------------------------------------------------------*
049800     IF TBL-OVR-INCLUDE (OV-IDX)
049900         SET WS-NOT-FOUND TO TRUE
050000         IF GRV-MEMBER-COUNT > 0
050100             PERFORM 2135-SEARCH-MEMBER THRU 2135-EXIT
050200                 VARYING GRV-MEM-IDX FROM 1 BY 1
050300                 UNTIL GRV-MEM-IDX > GRV-MEMBER-COUNT
050400                     OR WS-FOUND
050500         END-IF
050600         IF NOT WS-FOUND
050700             ADD 1 TO GRV-MEMBER-COUNT
050800             SET GRV-MEM-IDX TO GRV-MEMBER-COUNT
050900             MOVE TBL-OVR-MARKET-ID (OV-IDX)
051000                 TO GRV-MEMBER-ID (GRV-MEM-IDX)
051100         END-IF
051200     END-IF.
051300 2130-EXIT.
051400     EXIT.
051500*---------------------------------------------------------------*
051600 2135-SEARCH-MEMBER.
051700*---------------------------------------------------------------*
051800     IF GRV-MEMBER-ID (GRV-MEM-IDX) = TBL-OVR-MARKET-ID (OV-IDX)
051900         SET WS-FOUND TO TRUE
052000     END-IF.
052100 2135-EXIT.
052200     EXIT.
052300*---------------------------------------------------------------*
052400 2200-WRITE-GROUP.
052500*---------------------------------------------------------------*
052600     CALL 'GRPVWAP' USING GRV-MEMBER-COUNT, GRV-MEMBER-TABLE,
052700                           GRV-AVG-COUNT, GRV-AVG-TABLE.
052800     MOVE SPACE TO GROUP-RECORD.
052900     MOVE TBL-MKT-ID (WS-SEED-IDX)    TO GR-GROUP-ID.
053000     MOVE TBL-MKT-TITLE (WS-SEED-IDX) TO GR-TITLE.
053100     MOVE GRV-MEMBER-COUNT            TO GR-MEMBER-COUNT.
053200     PERFORM 2210-COPY-MEMBER-OUT THRU 2210-EXIT
053300         VARYING GRV-MEM-IDX FROM 1 BY 1
053400         UNTIL GRV-MEM-IDX > GRV-MEMBER-COUNT.
053500     MOVE GRV-AVG-COUNT                TO GR-AVG-COUNT.
053600     PERFORM 2220-COPY-AVG-OUT THRU 2220-EXIT
053700         VARYING GRV-AVG-IDX FROM 1 BY 1
053800         UNTIL GRV-AVG-IDX > GRV-AVG-COUNT.
053900     WRITE GROUP-RECORD.
054000 2200-EXIT.
054100     EXIT.
054200*---------------------------------------------------------------*
054300 2210-COPY-MEMBER-OUT.
054400*---------------------------------------------------------------*
054500     SET GR-MEM-IDX TO GRV-MEM-IDX.
054600     MOVE GRV-MEMBER-ID (GRV-MEM-IDX) TO GR-MEMBER-ID (GR-MEM-IDX).
054700 2210-EXIT.
054800     EXIT.
054900*---------------------------------------------------------------*
055000 2220-COPY-AVG-OUT.
055100*---------------------------------------------------------------*
055200     SET GR-AVG-IDX TO GRV-AVG-IDX.
055300     MOVE GRV-AVG-LABEL (GRV-AVG-IDX) TO GR-AVG-LABEL (GR-AVG-IDX).
055400     MOVE GRV-AVG-PROB  (GRV-AVG-IDX) TO GR-AVG-PROB  (GR-AVG-IDX).
055500 2220-EXIT.
055600     EXIT.
055700*---------------------------------------------------------------*
055800 3000-EXTRACT-ENTITIES.
055900*---------------------------------------------------------------*
056000*    BUSINESS RULES SECTION U3 -- FIXED NAMES TRUMP/BIDEN/HARRIS/
056100*    BTC/ETH (CASE-INSENSITIVE), PLUS ANY ALL-CAPITAL TOKEN OF
056200*    LENGTH 2-6, FROM THE COMBINED TITLE+DESCRIPTION TEXT.
056300*---------------------------------------------------------------*
056400     MOVE SPACE TO WS-ENTITY-TOKEN (1)  WS-ENTITY-TOKEN (2)
056500         WS-ENTITY-TOKEN (3)  WS-ENTITY-TOKEN (4)
056600         WS-ENTITY-TOKEN (5)  WS-ENTITY-TOKEN (6)
056700         WS-ENTITY-TOKEN (7)  WS-ENTITY-TOKEN (8)
056800         WS-ENTITY-TOKEN (9)  WS-ENTITY-TOKEN (10)
056900         WS-ENTITY-TOKEN (11) WS-ENTITY-TOKEN (12)
057000         WS-ENTITY-TOKEN (13) WS-ENTITY-TOKEN (14)
057100         WS-ENTITY-TOKEN (15) WS-ENTITY-TOKEN (16)
057200         WS-ENTITY-TOKEN (17) WS-ENTITY-TOKEN (18)
057300         WS-ENTITY-TOKEN (19) WS-ENTITY-TOKEN (20)
057400         WS-ENTITY-TOKEN (21) WS-ENTITY-TOKEN (22)
057500         WS-ENTITY-TOKEN (23) WS-ENTITY-TOKEN (24).
057600     UNSTRING WS-ENTITY-SCAN-TEXT DELIMITED BY ALL SPACE
057700         INTO WS-ENTITY-TOK (1)  COUNT IN WS-ENTITY-TOK-LEN (1)
057800              WS-ENTITY-TOK (2)  COUNT IN WS-ENTITY-TOK-LEN (2)
057900              WS-ENTITY-TOK (3)  COUNT IN WS-ENTITY-TOK-LEN (3)
058000              WS-ENTITY-TOK (4)  COUNT IN WS-ENTITY-TOK-LEN (4)
058100              WS-ENTITY-TOK (5)  COUNT IN WS-ENTITY-TOK-LEN (5)
058200              WS-ENTITY-TOK (6)  COUNT IN WS-ENTITY-TOK-LEN (6)
058300              WS-ENTITY-TOK (7)  COUNT IN WS-ENTITY-TOK-LEN (7)
058400              WS-ENTITY-TOK (8)  COUNT IN WS-ENTITY-TOK-LEN (8)
058500              WS-ENTITY-TOK (9)  COUNT IN WS-ENTITY-TOK-LEN (9)
058600              WS-ENTITY-TOK (10) COUNT IN WS-ENTITY-TOK-LEN (10)
058700              WS-ENTITY-TOK (11) COUNT IN WS-ENTITY-TOK-LEN (11)
058800              WS-ENTITY-TOK (12) COUNT IN WS-ENTITY-TOK-LEN (12)
058900              WS-ENTITY-TOK (13) COUNT IN WS-ENTITY-TOK-LEN (13)
059000              WS-ENTITY-TOK (14) COUNT IN WS-ENTITY-TOK-LEN (14)
059100              WS-ENTITY-TOK (15) COUNT IN WS-ENTITY-TOK-LEN (15)
059200              WS-ENTITY-TOK (16) COUNT IN WS-ENTITY-TOK-LEN (16)
059300              WS-ENTITY-TOK (17) COUNT IN WS-ENTITY-TOK-LEN (17)
059400              WS-ENTITY-TOK (18) COUNT IN WS-ENTITY-TOK-LEN (18)
059500              WS-ENTITY-TOK (19) COUNT IN WS-ENTITY-TOK-LEN (19)
059600              WS-ENTITY-TOK (20) COUNT IN WS-ENTITY-TOK-LEN (20)
059700              WS-ENTITY-TOK (21) COUNT IN WS-ENTITY-TOK-LEN (21)
059800              WS-ENTITY-TOK (22) COUNT IN WS-ENTITY-TOK-LEN (22)
059900              WS-ENTITY-TOK (23) COUNT IN WS-ENTITY-TOK-LEN (23)
060000              WS-ENTITY-TOK (24) COUNT IN WS-ENTITY-TOK-LEN (24).
060100     MOVE 0 TO WS-ENTITY-TOKEN-COUNT.
060200     PERFORM 3010-SCAN-ONE-TOKEN THRU 3010-EXIT
060300         VARYING WET-IDX FROM 1 BY 1
060400         UNTIL WET-IDX > 24.
060500 3000-EXIT.
060600     EXIT.
060700*---------------------------------------------------------------*
060800 3010-SCAN-ONE-TOKEN.
060900*---------------------------------------------------------------*
061000     IF WS-ENTITY-TOK-LEN (WET-IDX) > 0
061100         MOVE WS-ENTITY-TOK (WET-IDX) TO WS-ENTITY-TOK-UPPER
061200         INSPECT WS-ENTITY-TOK-UPPER
061300             CONVERTING
061400             'abcdefghijklmnopqrstuvwxyz'
061500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
061600         IF WS-ENTITY-TOK-UPPER = 'TRUMP'
061700             OR WS-ENTITY-TOK-UPPER = 'BIDEN'
061800             OR WS-ENTITY-TOK-UPPER = 'HARRIS'
061900             OR WS-ENTITY-TOK-UPPER = 'BTC'
062000             OR WS-ENTITY-TOK-UPPER = 'ETH'
062100             ADD 1 TO WS-ENTITY-TOKEN-COUNT
062200             MOVE WS-ENTITY-TOK-UPPER TO
062300                 WS-ENTITY-TOK (WET-IDX)
062400         ELSE
062500             IF WS-ENTITY-TOK (WET-IDX) IS ALPHABETIC-UPPER
062600                 AND WS-ENTITY-TOK-LEN (WET-IDX) NOT LESS THAN 2
062700                 AND WS-ENTITY-TOK-LEN (WET-IDX) NOT GREATER
062800                     THAN 6
062900                 ADD 1 TO WS-ENTITY-TOKEN-COUNT
063000                 MOVE WS-ENTITY-TOK-UPPER TO
063100                     WS-ENTITY-TOK (WET-IDX)
063200             ELSE
063300                 MOVE 0 TO WS-ENTITY-TOK-LEN (WET-IDX)
063400             END-IF
063500         END-IF
063600     END-IF.
063700 3010-EXIT.
063800     EXIT.
063900*---------------------------------------------------------------*
064000 3900-COPY-SEED-ENTITIES.
064100*---------------------------------------------------------------*
064200     IF WS-ENTITY-TOK-LEN (WET-IDX) > 0
064300         MOVE WS-ENTITY-TOK (WET-IDX) (1:6)
064400             TO WS-SEED-ENTITY (WET-IDX)
064500     END-IF.
064600 3900-EXIT.
064700     EXIT.
064800*---------------------------------------------------------------*
064900 3920-COPY-CAND-ENTITIES.
065000*---------------------------------------------------------------*
065100     IF WS-ENTITY-TOK-LEN (WET-IDX) > 0
065200         MOVE WS-ENTITY-TOK (WET-IDX) (1:6)
065300             TO WS-CAND-ENTITY (WET-IDX)
065400     END-IF.
065500 3920-EXIT.
065600     EXIT.
065700*---------------------------------------------------------------*
065800 3910-COUNT-SEED-TOKEN.
065900*---------------------------------------------------------------*
066000     IF WS-SEED-TOKEN (WST-IDX) NOT = SPACE
066100         ADD 1 TO WS-SEED-TOKEN-COUNT
066200     END-IF.
066300 3910-EXIT.
066400     EXIT.
066500*---------------------------------------------------------------*
066600 4000-SCORE-SIMILARITY.
066700*---------------------------------------------------------------*
066800*    IF ONE LOWERED TITLE IS A CONTIGUOUS SUBSTRING OF THE
066900*    OTHER, SCORE IS 100 OUTRIGHT.  OTHERWISE SCORE IS
067000*    100 * (2 * COMMON TOKENS) / (SEED TOKENS + CAND TOKENS),
067100*    COUNTED WITH MULTIPLICITY (MULTISET INTERSECTION).
067200*---------------------------------------------------------------*
067300     MOVE TBL-MKT-TITLE (MT-IDX) TO WS-CAND-TITLE-LOWER.
067400     INSPECT WS-CAND-TITLE-LOWER
067500         CONVERTING
067600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
067700         TO 'abcdefghijklmnopqrstuvwxyz'.
067800     MOVE WS-CAND-TITLE-LOWER TO WS-SCAN-FIELD.
067900     PERFORM 9700-COMPUTE-TRIMMED-LEN THRU 9700-EXIT.
068000     MOVE WS-SCAN-LEN TO WS-CAND-TITLE-LEN.
068100     SET WS-SUBSTRING-NOT-FOUND TO TRUE.
068200     IF WS-SEED-TITLE-LEN > 0 AND WS-CAND-TITLE-LEN > 0
068300         PERFORM 4010-CHECK-SUBSTRING THRU 4010-EXIT
068400     END-IF.
068500     IF WS-SUBSTRING-FOUND
068600         MOVE 100 TO WS-SIMILARITY-SCORE
068700     ELSE
068800         PERFORM 4100-TOKENIZE-CANDIDATE THRU 4100-EXIT
068900         PERFORM 4200-COUNT-COMMON-TOKENS THRU 4200-EXIT
069000         IF WS-SEED-TOKEN-COUNT + WS-CAND-TOKEN-COUNT > 0
069100             COMPUTE WS-SIMILARITY-SCORE =
069200                 (100 * (2 * WS-COMMON-TOKEN-COUNT))
069300                 / (WS-SEED-TOKEN-COUNT + WS-CAND-TOKEN-COUNT)
069400         ELSE
069500             MOVE 0 TO WS-SIMILARITY-SCORE
069600         END-IF
069700     END-IF.
069800 4000-EXIT.
069900     EXIT.
070000*---------------------------------------------------------------*
070100 4010-CHECK-SUBSTRING.
070200*---------------------------------------------------------------*
070300     IF WS-SEED-TITLE-LEN NOT GREATER THAN WS-CAND-TITLE-LEN
070400         MOVE WS-SEED-TITLE-LEN TO WS-SHORT-LEN
070500         COMPUTE WS-SUBSTR-MAX-POS =
070600             WS-CAND-TITLE-LEN - WS-SEED-TITLE-LEN + 1
070700         PERFORM 4020-TRY-ONE-POSITION THRU 4020-EXIT
070800             VARYING WS-SUBSTR-POS FROM 1 BY 1
070900             UNTIL WS-SUBSTR-POS > WS-SUBSTR-MAX-POS
071000                 OR WS-SUBSTRING-FOUND
071100     ELSE
071200         MOVE WS-CAND-TITLE-LEN TO WS-SHORT-LEN
071300         COMPUTE WS-SUBSTR-MAX-POS =
071400             WS-SEED-TITLE-LEN - WS-CAND-TITLE-LEN + 1
071500         PERFORM 4030-TRY-ONE-POSITION-REV THRU 4030-EXIT
071600             VARYING WS-SUBSTR-POS FROM 1 BY 1
071700             UNTIL WS-SUBSTR-POS > WS-SUBSTR-MAX-POS
071800                 OR WS-SUBSTRING-FOUND
071900     END-IF.
072000 4010-EXIT.
072100     EXIT.
072200*---------------------------------------------------------------*
072300 4020-TRY-ONE-POSITION.
072400*---------------------------------------------------------------*
072500     IF WS-CAND-TITLE-LOWER (WS-SUBSTR-POS:WS-SHORT-LEN)
072600         = WS-SEED-TITLE-LOWER (1:WS-SHORT-LEN)
072700         SET WS-SUBSTRING-FOUND TO TRUE
072800     END-IF.
072900 4020-EXIT.
073000     EXIT.
073100*---------------------------------------------------------------*
073200 4030-TRY-ONE-POSITION-REV.
073300*---------------------------------------------------------------*
073400     IF WS-SEED-TITLE-LOWER (WS-SUBSTR-POS:WS-SHORT-LEN)
073500         = WS-CAND-TITLE-LOWER (1:WS-SHORT-LEN)
073600         SET WS-SUBSTRING-FOUND TO TRUE
073700     END-IF.
073800 4030-EXIT.
073900     EXIT.
074000*---------------------------------------------------------------*
074100 4100-TOKENIZE-CANDIDATE.
074200*---------------------------------------------------------------*
074300     MOVE SPACE TO WS-CAND-TOKEN (1) WS-CAND-TOKEN (2)
074400         WS-CAND-TOKEN (3) WS-CAND-TOKEN (4) WS-CAND-TOKEN (5)
074500         WS-CAND-TOKEN (6) WS-CAND-TOKEN (7) WS-CAND-TOKEN (8)
074600         WS-CAND-TOKEN (9) WS-CAND-TOKEN (10) WS-CAND-TOKEN (11)
074700         WS-CAND-TOKEN (12).
074800     UNSTRING WS-CAND-TITLE-LOWER DELIMITED BY ALL SPACE
074900         INTO WS-CAND-TOKEN (1)  WS-CAND-TOKEN (2)
075000              WS-CAND-TOKEN (3)  WS-CAND-TOKEN (4)
075100              WS-CAND-TOKEN (5)  WS-CAND-TOKEN (6)
075200              WS-CAND-TOKEN (7)  WS-CAND-TOKEN (8)
075300              WS-CAND-TOKEN (9)  WS-CAND-TOKEN (10)
075400              WS-CAND-TOKEN (11) WS-CAND-TOKEN (12).
075500     MOVE 0 TO WS-CAND-TOKEN-COUNT.
075600     MOVE 'N' TO WS-CAND-TOKEN-USED (1) WS-CAND-TOKEN-USED (2)
075700         WS-CAND-TOKEN-USED (3) WS-CAND-TOKEN-USED (4)
075800         WS-CAND-TOKEN-USED (5) WS-CAND-TOKEN-USED (6)
075900         WS-CAND-TOKEN-USED (7) WS-CAND-TOKEN-USED (8)
076000         WS-CAND-TOKEN-USED (9) WS-CAND-TOKEN-USED (10)
076100         WS-CAND-TOKEN-USED (11) WS-CAND-TOKEN-USED (12).
076200     PERFORM 4110-COUNT-CAND-TOKEN THRU 4110-EXIT
076300         VARYING WCT-IDX FROM 1 BY 1
076400         UNTIL WCT-IDX > 12.
076500 4100-EXIT.
076600     EXIT.
076700*---------------------------------------------------------------*
076800 4110-COUNT-CAND-TOKEN.
076900*---------------------------------------------------------------*
077000     IF WS-CAND-TOKEN (WCT-IDX) NOT = SPACE
077100         ADD 1 TO WS-CAND-TOKEN-COUNT
077200     END-IF.
077300 4110-EXIT.
077400     EXIT.
077500*---------------------------------------------------------------*
077600 4200-COUNT-COMMON-TOKENS.
077700*---------------------------------------------------------------*
077800     MOVE 0 TO WS-COMMON-TOKEN-COUNT.
077900     IF WS-SEED-TOKEN-COUNT > 0 AND WS-CAND-TOKEN-COUNT > 0
078000         PERFORM 4210-MATCH-ONE-SEED-TOKEN THRU 4210-EXIT
078100             VARYING WST-IDX FROM 1 BY 1
078200             UNTIL WST-IDX > WS-SEED-TOKEN-COUNT
078300     END-IF.
078400 4200-EXIT.
078500     EXIT.
078600*---------------------------------------------------------------*
078700 4210-MATCH-ONE-SEED-TOKEN.
078800*---------------------------------------------------------------*
078900     IF WS-SEED-TOKEN (WST-IDX) NOT = SPACE
079000         SET WS-NOT-FOUND TO TRUE
079100         PERFORM 4220-FIND-UNUSED-MATCH THRU 4220-EXIT
079200             VARYING WCT-IDX FROM 1 BY 1
079300             UNTIL WCT-IDX > WS-CAND-TOKEN-COUNT
079400                 OR WS-FOUND
079500         IF WS-FOUND
079600             ADD 1 TO WS-COMMON-TOKEN-COUNT
079700         END-IF
079800     END-IF.
079900 4210-EXIT.
080000     EXIT.
080100*---------------------------------------------------------------*
080200 4220-FIND-UNUSED-MATCH.
080300*---------------------------------------------------------------*
080400     IF WS-CAND-TOKEN-USED (WCT-IDX) = 'N'
080500         AND WS-CAND-TOKEN (WCT-IDX) = WS-SEED-TOKEN (WST-IDX)
080600         SET WS-FOUND TO TRUE
080700         MOVE 'Y' TO WS-CAND-TOKEN-USED (WCT-IDX)
080800     END-IF.
080900 4220-EXIT.
081000     EXIT.
081100*---------------------------------------------------------------*
081200 8000-WRITE-CONTROL-REC.
081300*---------------------------------------------------------------*
081400     MOVE SPACE TO RUN-CONTROL-RECORD.
081500     SET CT-PHASE-GROUP TO TRUE.
081600     MOVE SPACE TO CT-KEY.
081700     MOVE CT-GROUPS-BUILT TO CT-COUNT-1.
081800     MOVE 0 TO CT-COUNT-2 CT-COUNT-3 CT-COUNT-4 CT-AMOUNT-1.
081900     WRITE RUN-CONTROL-RECORD.
082000 8000-EXIT.
082100     EXIT.
082200*---------------------------------------------------------------*
082300 9000-CLOSE-FILES.
082400*---------------------------------------------------------------*
082500     CLOSE GRPFILE CTLFILE.
082600 9000-EXIT.
082700     EXIT.
082800*---------------------------------------------------------------*
082900 9700-COMPUTE-TRIMMED-LEN.
083000*---------------------------------------------------------------*
083100*    SCANS WS-SCAN-FIELD FROM THE RIGHT FOR THE LAST NON-SPACE
083200*    CHARACTER.  RESULT IN WS-SCAN-LEN (0 IF ALL SPACE).
083300*---------------------------------------------------------------*
083400     MOVE 60 TO WS-SCAN-LEN.
083500     PERFORM 9710-BACK-UP-ONE THRU 9710-EXIT
083600         UNTIL WS-SCAN-LEN = 0
083700             OR WS-SCAN-FIELD (WS-SCAN-LEN:1) NOT = SPACE.
083800 9700-EXIT.
083900     EXIT.
084000*---------------------------------------------------------------*
084100 9710-BACK-UP-ONE.
084200*---------------------------------------------------------------*
084300     SUBTRACT 1 FROM WS-SCAN-LEN.
084400 9710-EXIT.
084500     EXIT.
084600*---------------------------------------------------------------*
084700     COPY DATECVT.
084800
